000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    CAT10MAN.                                         
000300 AUTHOR.        R. F. SANTOS.                                     
000400 INSTALLATION.  OSMECH-CPD.                                       
000500 DATE-WRITTEN.  23/02/1990.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - CPD OSMECH.                         
000800*---------------------------------------------------------------- 
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS              
001000*PROGRAMA:     CAT10MAN - MANUTENCAO DE CATEGORIAS FINANCEIRAS    
001100*                                                                 
001200*OBJETIVO:     INCLUIR E ALTERAR CATEGORIAS DE LANCAMENTO FINANCEIRO (TIPO
001300*              ENTRADA/SAIDA) VALIDANDO O TIPO INFORMADO E A UNICIDADE DO
001400*              NOME DA CATEGORIA DENTRO DE CADA OFICINA.          
001500*                                                                 
001600*VERSOES:      DATA        PROGR  DESCRICAO
001700*              ----------  -----  ------------------------------
001800*              23/02/1990  RFS    004    LAYOUT ORIGINAL
001900*              15/07/1996  MTC    016    INCLUIDA VALIDACAO DE
001905*                                        UNICIDADE POR OFICINA
002000*              20/09/1998  JLR    027    VIRADA DO SECULO - DATAS
002005*                                        REVISADAS PARA CCYYMMDD
002050*              09/05/2003  JLR    040    AJUSTE NA VALIDACAO DO
002055*                                        TIPO DE CATEGORIA
002060*              30/09/2006  JLR    044    PADRONIZADO LAYOUT DE
002065*                                        ERRO NO CONSOLE
002070*              18/01/2011  CPS    047    EXCLUIDAS CATEGORIAS
002075*                                        INATIVAS (SOFT-DELETE)
002080*              14/06/2013  CPS    049    AJUSTE CHAMADO OS-2013-118
002090*              20/02/2015  MTC    051    CORRIGIDA REJEICAO DE
002095*                                        RENOMEACAO DE CATEGORIA
002100*              09/09/2017  RFS    053    REVISAO GERAL DE MENSAGENS
002105*                                        DE CONSOLE (RQ 4820)
002110*              11/04/2019  JLR    055    PADRONIZADO FORMATO DE
002115*                                        DATA NO CONSOLE (RQ 5588)
002200*----------------------------------------------------------------
002300                                                                  
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER.   IBM-370.                                      
002700 OBJECT-COMPUTER.   IBM-370.                                      
002800 SPECIAL-NAMES.                                                   
002900     C01 IS TOP-OF-FORM.                                          
003000 INPUT-OUTPUT SECTION.                                            
003100 FILE-CONTROL.                                                    
003200     SELECT CAT-TRANS  ASSIGN TO "CATTRANS"                       
003300            ORGANIZATION IS LINE SEQUENTIAL                       
003400            FILE STATUS  IS FS-CATRA.                             
003500     SELECT CAT-VELHO  ASSIGN TO "CATCATVE"                       
003600            ORGANIZATION IS LINE SEQUENTIAL                       
003700            FILE STATUS  IS FS-CATVE.                             
003800     SELECT CAT-NOVO   ASSIGN TO "CATCATNO"                       
003900            ORGANIZATION IS LINE SEQUENTIAL                       
004000            FILE STATUS  IS FS-CATNO.                             
004100                                                                  
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400 FD  CAT-TRANS.                                                   
004500 01  CTR-REGISTRO.                                                
004600     03  CTR-ACAO                    PIC X(007).                  
004700         88  CTR-E-INCLUIR            VALUE "INCLUIR".            
004800         88  CTR-E-ALTERAR            VALUE "ALTERAR".            
004900     03  CTR-ID                       PIC 9(009).                 
005000     03  CTR-USUARIO-ID               PIC 9(009).                 
005100     03  CTR-NOME                     PIC X(060).                 
005200     03  CTR-TIPO                     PIC X(007).                 
005300     03  CTR-ICONE                    PIC X(030).
005350     03  FILLER                      PIC X(006) VALUE SPACES.
005400* VISAO EM BLOCO DO REGISTRO - USADA PARA COMPARACAO RAPIDA
005500 01  CTR-REGISTRO-BLOCO REDEFINES CTR-REGISTRO.
005600     03  CTR-BLOCO-CHAVE              PIC X(025).
005700     03  CTR-BLOCO-DADOS              PIC X(103).
005800                                                                  
005900 FD  CAT-VELHO.                                                   
006000 COPY ARQCATEG.                                                   
006100 FD  CAT-NOVO.                                                    
006200 COPY ARQCATEG REPLACING CAT-REGISTRO BY CAT-NOVO-REG.            
006300 WORKING-STORAGE SECTION.                                         
006400 01  WS-DATA-YYMMDD                 PIC 9(006).                   
006500 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
006600     03  WS-DATA-YY                 PIC 9(002).                   
006700     03  WS-DATA-MM                 PIC 9(002).                   
006800     03  WS-DATA-DD                 PIC 9(002).                   
006900 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
007000 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
007100     03  WS-HOJE-CCYY                PIC 9(004).                  
007200     03  WS-HOJE-MM                  PIC 9(002).                  
007300     03  WS-HOJE-DD                  PIC 9(002).                  
007400 77  WS-PROX-CAT-ID                 PIC 9(009) COMP VALUE ZEROS.  
007500 77  WS-CT-INCLUSOES                PIC 9(007) COMP VALUE ZEROS.  
007600 77  WS-CT-ALTERACOES                PIC 9(007) COMP VALUE ZEROS. 
007700 77  WS-CT-REJEITADAS                PIC 9(007) COMP VALUE ZEROS. 
007800* ------------------------------------------------------------    
007900* CADASTRO DE CATEGORIAS EM MEMORIA - ARQUIVO PEQUENO (REF.)      
008000* ------------------------------------------------------------    
008100 01  WS-TAB-CATEG.                                                
008200     03  WS-QTD-CATEG                PIC 9(005) COMP VALUE ZERO.  
008300     03  WS-CAT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IX-CAT.     
008400         05  WS-CAT-ID                PIC 9(009).                 
008500         05  WS-CAT-USUARIO-ID        PIC 9(009).                 
008600         05  WS-CAT-NOME              PIC X(060).                 
008700         05  WS-CAT-TIPO              PIC X(007).                 
008800         05  WS-CAT-ICONE             PIC X(030).                 
008900         05  WS-CAT-SISTEMA           PIC X(001).                 
008950         05  WS-CAT-FILLER            PIC X(005) VALUE SPACES.
009000 77  WS-ACHOU-CAT                    PIC X(001) VALUE "N".        
009100     88  ACHOU-CAT                   VALUE "Y".                   
009200 77  WS-ACHOU-DUPLICADA              PIC X(001) VALUE "N".        
009300     88  ACHOU-DUPLICADA             VALUE "Y".                   
009400 77  WS-MSGERRO                      PIC X(100) VALUE SPACES.     
009500 01  FS-STATUSES.                                                 
009600     03  FS-CATRA                    PIC X(002) VALUE SPACES.     
009700     03  FS-CATVE                    PIC X(002) VALUE SPACES.     
009800     03  FS-CATNO                    PIC X(002) VALUE SPACES.     
009850     03  FILLER                      PIC X(002) VALUE SPACES.
009900                                                                  
010000 PROCEDURE DIVISION.                                              
010100 0000-CONTROLE SECTION.                                           
010200 0000-CONTROLE-INICIO.                                            
010300     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
010400     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT                
010500             UNTIL FS-CATRA = "10".                               
010600     PERFORM 8000-GRAVA-NOVO THRU 8000-GRAVA-NOVO-EXIT.           
010700     DISPLAY "CAT10MAN - INCLUSOES..: " WS-CT-INCLUSOES.          
010800     DISPLAY "CAT10MAN - ALTERACOES.: " WS-CT-ALTERACOES.         
010900     DISPLAY "CAT10MAN - REJEITADAS.: " WS-CT-REJEITADAS.         
011000     GOBACK.                                                      
011100 0000-CONTROLE-EXIT.                                              
011200     EXIT.                                                        
011300* -----------------------------------------------------------     
011400 1000-INICIO SECTION.                                             
011500 1000-ABRE-E-CARREGA.                                             
011600     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
011700     OPEN INPUT CAT-VELHO.                                        
011800     PERFORM 1100-CARREGA-UMA THRU 1100-CARREGA-UMA-EXIT          
011900             UNTIL FS-CATVE = "10".                               
012000     CLOSE CAT-VELHO.                                             
012100     OPEN INPUT CAT-TRANS.                                        
012200     READ CAT-TRANS NEXT RECORD                                   
012300         AT END MOVE "10" TO FS-CATRA                             
012400     END-READ.                                                    
012500 1000-INICIO-EXIT.                                                
012600     EXIT.                                                        
012700 1050-CALCULA-DATA-HOJE.                                          
012800* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
012900     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
013000     IF WS-DATA-YY < 50                                           
013100         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
013200     ELSE                                                         
013300         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
013400     END-IF.                                                      
013500     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
013600     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
013700 1050-CALCULA-DATA-HOJE-EXIT.                                     
013800     EXIT.                                                        
013900 1100-CARREGA-UMA.                                                
014000     READ CAT-VELHO NEXT RECORD                                   
014100         AT END MOVE "10" TO FS-CATVE                             
014200     END-READ.                                                    
014300     IF FS-CATVE = "00"                                           
014400         ADD 1 TO WS-QTD-CATEG                                    
014500         SET WS-IX-CAT TO WS-QTD-CATEG                            
014600         MOVE CAT-ID OF CAT-REGISTRO TO WS-CAT-ID(WS-IX-CAT)      
014700         MOVE CAT-USUARIO-ID OF CAT-REGISTRO                      
014800             TO WS-CAT-USUARIO-ID(WS-IX-CAT)                      
014900         MOVE CAT-NOME OF CAT-REGISTRO TO WS-CAT-NOME(WS-IX-CAT)  
015000         MOVE CAT-TIPO OF CAT-REGISTRO TO WS-CAT-TIPO(WS-IX-CAT)  
015100         MOVE CAT-ICONE OF CAT-REGISTRO TO WS-CAT-ICONE(WS-IX-CAT)
015200         MOVE CAT-SISTEMA OF CAT-REGISTRO                         
015300             TO WS-CAT-SISTEMA(WS-IX-CAT)                         
015400         IF CAT-ID OF CAT-REGISTRO > WS-PROX-CAT-ID               
015500             MOVE CAT-ID OF CAT-REGISTRO TO WS-PROX-CAT-ID        
015600         END-IF                                                   
015700     END-IF.                                                      
015800 1100-CARREGA-UMA-EXIT.                                           
015900     EXIT.                                                        
016000* -----------------------------------------------------------     
016100* REGRA - CATEGORIAFINANCEIRASERVICE - TIPO E UNICIDADE           
016200* -----------------------------------------------------------     
016300 2000-PROCESSA SECTION.                                           
016400 2000-DESPACHA.                                                   
016500     IF CTR-E-INCLUIR                                             
016600         PERFORM 2100-INCLUIR THRU 2100-INCLUIR-EXIT              
016700     ELSE                                                         
016800         PERFORM 2200-ALTERAR THRU 2200-ALTERAR-EXIT              
016900     END-IF.                                                      
017000     READ CAT-TRANS NEXT RECORD                                   
017100         AT END MOVE "10" TO FS-CATRA                             
017200     END-READ.                                                    
017300 2000-PROCESSA-EXIT.                                              
017400     EXIT.                                                        
017500 2100-INCLUIR.                                                    
017600     IF CTR-TIPO NOT = "ENTRADA" AND CTR-TIPO NOT = "SAIDA"       
017700         STRING "CAT10MAN - TIPO INVALIDO REJEITADO OFICINA "     
017800                CTR-USUARIO-ID DELIMITED BY SIZE INTO WS-MSGERRO  
017900         DISPLAY WS-MSGERRO                                       
018000         ADD 1 TO WS-CT-REJEITADAS                                
018100         GO TO 2100-INCLUIR-EXIT                                  
018200     END-IF.                                                      
018300     PERFORM 2500-PROCURA-NOME-DUPL THRU 2500-PROCURA-NOME-DUPL-EXIT.
018400     IF ACHOU-DUPLICADA                                           
018500         STRING "CAT10MAN - NOME DUPLICADO REJEITADO OFICINA "    
018600                CTR-USUARIO-ID DELIMITED BY SIZE INTO WS-MSGERRO  
018700         DISPLAY WS-MSGERRO                                       
018800         ADD 1 TO WS-CT-REJEITADAS                                
018900         GO TO 2100-INCLUIR-EXIT                                  
019000     END-IF.                                                      
019100     ADD 1 TO WS-PROX-CAT-ID.                                     
019200     ADD 1 TO WS-QTD-CATEG.                                       
019300     SET WS-IX-CAT TO WS-QTD-CATEG.                               
019400     MOVE WS-PROX-CAT-ID          TO WS-CAT-ID(WS-IX-CAT).        
019500     MOVE CTR-USUARIO-ID          TO WS-CAT-USUARIO-ID(WS-IX-CAT).
019600     MOVE CTR-NOME                TO WS-CAT-NOME(WS-IX-CAT).      
019700     MOVE CTR-TIPO                TO WS-CAT-TIPO(WS-IX-CAT).      
019800     MOVE CTR-ICONE               TO WS-CAT-ICONE(WS-IX-CAT).     
019900     MOVE "N"                     TO WS-CAT-SISTEMA(WS-IX-CAT).   
020000     ADD 1 TO WS-CT-INCLUSOES.                                    
020100 2100-INCLUIR-EXIT.                                               
020200     EXIT.                                                        
020300 2200-ALTERAR.                                                    
020400     MOVE "N" TO WS-ACHOU-CAT.                                    
020500     SET WS-IX-CAT TO 1.                                          
020600     PERFORM 2210-PROCURA-CAT THRU 2210-PROCURA-CAT-EXIT          
020700             UNTIL WS-IX-CAT > WS-QTD-CATEG OR ACHOU-CAT.         
020800     IF NOT ACHOU-CAT                                             
020900         STRING "CAT10MAN - ALTERACAO REJEITADA, CATEGORIA INEXISTENTE "
021000                CTR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
021100         DISPLAY WS-MSGERRO                                       
021200         ADD 1 TO WS-CT-REJEITADAS                                
021300         GO TO 2200-ALTERAR-EXIT                                  
021400     END-IF.                                                      
021500     IF WS-CAT-SISTEMA(WS-IX-CAT) = "Y"                           
021600         STRING "CAT10MAN - ALTERACAO REJEITADA, CATEGORIA DE SISTEMA "
021700                CTR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
021800         DISPLAY WS-MSGERRO                                       
021900         ADD 1 TO WS-CT-REJEITADAS                                
022000         GO TO 2200-ALTERAR-EXIT                                  
022100     END-IF.                                                      
022200     IF CTR-TIPO NOT = "ENTRADA" AND CTR-TIPO NOT = "SAIDA"       
022300         STRING "CAT10MAN - TIPO INVALIDO REJEITADO CATEGORIA "   
022400                CTR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
022500         DISPLAY WS-MSGERRO                                       
022600         ADD 1 TO WS-CT-REJEITADAS                                
022700         GO TO 2200-ALTERAR-EXIT                                  
022800     END-IF.                                                      
022900     IF CTR-NOME NOT = WS-CAT-NOME(WS-IX-CAT)                     
023000         PERFORM 2500-PROCURA-NOME-DUPL THRU 2500-PROCURA-NOME-DUPL-EXIT
023100         IF ACHOU-DUPLICADA                                       
023200             STRING "CAT10MAN - NOME DUPLICADO REJEITADO CATEGORIA "
023300                    CTR-ID DELIMITED BY SIZE INTO WS-MSGERRO      
023400             DISPLAY WS-MSGERRO                                   
023500             ADD 1 TO WS-CT-REJEITADAS                            
023600             GO TO 2200-ALTERAR-EXIT                              
023700         END-IF                                                   
023800     END-IF.                                                      
023900     MOVE CTR-NOME                TO WS-CAT-NOME(WS-IX-CAT).      
024000     MOVE CTR-TIPO                TO WS-CAT-TIPO(WS-IX-CAT).      
024100     MOVE CTR-ICONE               TO WS-CAT-ICONE(WS-IX-CAT).     
024200     ADD 1 TO WS-CT-ALTERACOES.                                   
024300 2200-ALTERAR-EXIT.                                               
024400     EXIT.                                                        
024500 2210-PROCURA-CAT.                                                
024600     IF WS-CAT-ID(WS-IX-CAT) = CTR-ID                             
024700         SET ACHOU-CAT TO TRUE                                    
024800     ELSE                                                         
024900         SET WS-IX-CAT UP BY 1                                    
025000     END-IF.                                                      
025100 2210-PROCURA-CAT-EXIT.                                           
025200     EXIT.                                                        
025300* -----------------------------------------------------------     
025400* UNICIDADE DO NOME DENTRO DA MESMA OFICINA (CTR-USUARIO-ID)      
025500* -----------------------------------------------------------     
025600 2500-PROCURA-NOME-DUPL SECTION.                                  
025700 2500-PROCURA.                                                    
025800     MOVE "N" TO WS-ACHOU-DUPLICADA.                              
025900     SET WS-IX-CAT TO 1.                                          
026000     PERFORM 2510-COMPARA THRU 2510-COMPARA-EXIT                  
026100             UNTIL WS-IX-CAT > WS-QTD-CATEG OR ACHOU-DUPLICADA.   
026200 2500-PROCURA-NOME-DUPL-EXIT.                                     
026300     EXIT.                                                        
026400 2510-COMPARA.                                                    
026500     IF WS-CAT-USUARIO-ID(WS-IX-CAT) = CTR-USUARIO-ID             
026600        AND WS-CAT-NOME(WS-IX-CAT) = CTR-NOME                     
026700        AND WS-CAT-ID(WS-IX-CAT) NOT = CTR-ID                     
026800         SET ACHOU-DUPLICADA TO TRUE                              
026900     ELSE                                                         
027000         SET WS-IX-CAT UP BY 1                                    
027100     END-IF.                                                      
027200 2510-COMPARA-EXIT.                                               
027300     EXIT.                                                        
027400* -----------------------------------------------------------     
027500 8000-GRAVA-NOVO SECTION.                                         
027600 8000-REGRAVA.                                                    
027700     OPEN OUTPUT CAT-NOVO.                                        
027800     PERFORM 8100-GRAVA-UMA THRU 8100-GRAVA-UMA-EXIT              
027900             VARYING WS-IX-CAT FROM 1 BY 1                        
028000             UNTIL WS-IX-CAT > WS-QTD-CATEG.                      
028100     CLOSE CAT-NOVO.                                              
028200 8000-GRAVA-NOVO-EXIT.                                            
028300     EXIT.                                                        
028400 8100-GRAVA-UMA.                                                  
028500     INITIALIZE CAT-NOVO-REG.                                     
028600     MOVE WS-CAT-ID(WS-IX-CAT)         TO CAT-ID OF CAT-NOVO-REG. 
028700     MOVE WS-CAT-USUARIO-ID(WS-IX-CAT) TO CAT-USUARIO-ID OF CAT-NOVO-REG.
028800     MOVE WS-CAT-NOME(WS-IX-CAT)       TO CAT-NOME OF CAT-NOVO-REG.
028900     MOVE WS-CAT-TIPO(WS-IX-CAT)       TO CAT-TIPO OF CAT-NOVO-REG.
029000     MOVE WS-CAT-ICONE(WS-IX-CAT)      TO CAT-ICONE OF CAT-NOVO-REG.
029100     MOVE WS-CAT-SISTEMA(WS-IX-CAT)    TO CAT-SISTEMA OF CAT-NOVO-REG.
029200     WRITE CAT-NOVO-REG.                                          
029300 8100-GRAVA-UMA-EXIT.                                             
029400     EXIT.                                                        
029500                                                                  
