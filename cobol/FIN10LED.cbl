000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    FIN10LED.                                         
000300 AUTHOR.        M. T. COSTA.                                      
000400 INSTALLATION.  OSMECH-CPD.                                       
000500 DATE-WRITTEN.  11/05/1988.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - CPD OSMECH.                         
000800*---------------------------------------------------------------- 
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS              
001000*PROGRAMA:     FIN10LED - RAZAO FINANCEIRO / LIVRO CAIXA          
001100*                                                                 
001200*OBJETIVO:     LANCAR NO RAZAO AS MOVIMENTACOES MANUAIS (ENTRADA/SAIDA)
001300*              ESTORNOS DO DIA, ATUALIZAR O RESUMO DIARIO DE CAIXA POR
001400*              OFICINA E EMITIR O RELATORIO DE FLUXO DE CAIXA (QUEBRA POR
001500*              OFICINA, SALDO ACUMULADO CORRIDO).                 
001600*                                                                 
001700*VERSOES:      DATA        PROGR  DESCRICAO
001800*              ----------  -----  ------------------------------
001900*              11/05/1988  MTC    001    LAYOUT ORIGINAL
002000*              30/08/1990  MTC    009    INCLUIDO RESUMO DIARIO
002005*                                        DE CAIXA POR OFICINA
002100*              04/12/1992  RFS    019    AJUSTE NO CALCULO DO
002105*                                        SALDO ACUMULADO
002200*              19/09/1998  JLR    029    VIRADA DO SECULO - DATAS
002205*                                        REVISADAS PARA CCYYMMDD
002300*              14/01/1999  JLR    031    CORRECAO NO ESTORNO DE
002305*                                        LANCAMENTO DO DIA
002400*              30/09/2006  JLR    048    PADRONIZADO LAYOUT DO
002405*                                        RELATORIO DE FLUXO
002500*              18/01/2011  CPS    061    EXCLUIDOS LANCAMENTOS
002505*                                        CANCELADOS DO RESUMO
002510*              14/06/2013  CPS    064    AJUSTE CHAMADO OS-2013-118
002520*              02/03/2016  MTC    067    REVISAO GERAL DE MENSAGENS
002525*                                        DE CONSOLE (RQ 4820)
002530*              19/09/2018  RFS    069    PADRONIZADO FORMATO DE
002535*                                        DATA NO CONSOLE (RQ 5588)
002600*----------------------------------------------------------------
002700                                                                  
002800 ENVIRONMENT DIVISION.                                            
002900 CONFIGURATION SECTION.                                           
003000 SOURCE-COMPUTER.   IBM-370.                                      
003100 OBJECT-COMPUTER.   IBM-370.                                      
003200 SPECIAL-NAMES.                                                   
003300     C01 IS TOP-OF-FORM.                                          
003400 INPUT-OUTPUT SECTION.                                            
003500 FILE-CONTROL.                                                    
003600     SELECT TX-TRANS   ASSIGN TO "FINTXTRA"                       
003700            ORGANIZATION IS LINE SEQUENTIAL                       
003800            FILE STATUS  IS FS-TXTRA.                             
003900     SELECT TX-VELHO   ASSIGN TO "FINTXVEL"                       
004000            ORGANIZATION IS LINE SEQUENTIAL                       
004100            FILE STATUS  IS FS-TXVEL.                             
004200     SELECT TX-NOVO    ASSIGN TO "FINTXNOV"                       
004300            ORGANIZATION IS LINE SEQUENTIAL                       
004400            FILE STATUS  IS FS-TXNOV.                             
004500     SELECT FLX-VELHO  ASSIGN TO "FINFLXVE"                       
004600            ORGANIZATION IS LINE SEQUENTIAL                       
004700            FILE STATUS  IS FS-FLXVE.                             
004800     SELECT FLX-NOVO   ASSIGN TO "FINFLXNO"                       
004900            ORGANIZATION IS LINE SEQUENTIAL                       
005000            FILE STATUS  IS FS-FLXNO.                             
005100     SELECT SD-CXA     ASSIGN TO "CXASORT".                       
005200     SELECT CXA-ORD    ASSIGN TO "FINCXAOR"                       
005300            ORGANIZATION IS LINE SEQUENTIAL                       
005400            FILE STATUS  IS FS-CXAOR.                             
005500     SELECT REL-CAIXA  ASSIGN TO "FINCXAREL"                      
005600            ORGANIZATION IS LINE SEQUENTIAL                       
005700            FILE STATUS  IS FS-RELCX.                             
005800                                                                  
005900 DATA DIVISION.                                                   
006000 FILE SECTION.                                                    
006100 FD  TX-TRANS.                                                    
006200 01  FTR-REGISTRO.                                                
006300     03  FTR-USUARIO-ID              PIC 9(009).                  
006400     03  FTR-TIPO                    PIC X(008).                  
006500         88  FTR-E-ENTRADA           VALUE "ENTRADA".             
006600         88  FTR-E-SAIDA             VALUE "SAIDA".               
006700         88  FTR-E-ESTORNO           VALUE "ESTORNO".             
006800     03  FTR-CATEGORIA-ID            PIC 9(009).                  
006900     03  FTR-DESCRICAO               PIC X(200).                  
007000     03  FTR-VALOR                   PIC S9(008)V99.              
007100     03  FTR-METODO-PGTO             PIC X(015).                  
007200     03  FTR-DT-MOVIMENTO            PIC 9(008).                  
007300     03  FTR-OBSERVACOES             PIC X(300).                  
007400     03  FTR-ESTORNAR-TX-ID          PIC 9(009).                  
007450     03  FILLER                      PIC X(010) VALUE SPACES.
007500                                                                  
007600 FD  TX-VELHO.                                                    
007700 COPY ARQTRANS.                                                   
007800 FD  TX-NOVO.                                                     
007900 COPY ARQTRANS REPLACING TX-REGISTRO BY TX-NOVO-REG.              
008000 FD  FLX-VELHO.                                                   
008100 COPY ARQFLUXO.                                                   
008200 FD  FLX-NOVO.                                                    
008300 COPY ARQFLUXO REPLACING FLX-REGISTRO BY FLX-NOVO-REG.            
008400 SD  SD-CXA.                                                      
008500 COPY ARQFLUXO REPLACING FLX-REGISTRO BY SD-CXA-REG.              
008600 FD  CXA-ORD.                                                     
008700 COPY ARQFLUXO REPLACING FLX-REGISTRO BY CXA-ORD-REG.             
008800 FD  REL-CAIXA.                                                   
008900 01  REL-LINHA.
008910     03  REL-LINHA-TEXTO              PIC X(095).
008920     03  FILLER                      PIC X(005) VALUE SPACES.
009000                                                                  
009100 WORKING-STORAGE SECTION.                                         
009200 01  WS-DATA-YYMMDD                 PIC 9(006).                   
009300 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
009400     03  WS-DATA-YY                 PIC 9(002).                   
009500     03  WS-DATA-MM                 PIC 9(002).                   
009600     03  WS-DATA-DD                 PIC 9(002).                   
009700 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
009800 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
009900     03  WS-HOJE-CCYY                PIC 9(004).                  
010000     03  WS-HOJE-MM                  PIC 9(002).                  
010100     03  WS-HOJE-DD                  PIC 9(002).                  
010200 77  WS-PROX-TX-ID                  PIC 9(009) COMP VALUE ZEROS.  
010300 77  WS-CT-LANCAMENTOS               PIC 9(007) COMP VALUE ZEROS. 
010400 77  WS-CT-ESTORNOS                  PIC 9(007) COMP VALUE ZEROS. 
010500* ------------------------------------------------------------    
010600* LANCAMENTOS ORIGINAIS EM MEMORIA - CONSULTA P/ ESTORNO. O       
010700* LANCAMENTO ORIGINAL NUNCA E ALTERADO, SO CONSULTADO (VER 2200-) 
010800* ------------------------------------------------------------    
010900 01  WS-TAB-TX-ORIG.                                              
011000     03  WS-QTD-TX-ORIG              PIC 9(004) COMP VALUE ZERO.  
011100     03  WS-TXORIG-ENTRY OCCURS 1000 TIMES INDEXED BY WS-IX-TXO.  
011200         05  WS-TXO-ID               PIC 9(009).                  
011300         05  WS-TXO-USUARIO-ID       PIC 9(009).                  
011400         05  WS-TXO-TIPO             PIC X(007).                  
011500         05  WS-TXO-CATEGORIA-ID     PIC 9(009).                  
011600         05  WS-TXO-VALOR            PIC S9(008)V99.              
011700         05  WS-TXO-DESCRICAO        PIC X(200).                  
011800         05  WS-TXO-ESTORNO          PIC X(001).                  
011850         05  WS-TXO-FILLER           PIC X(005) VALUE SPACES.
011900 77  WS-ACHOU-TX-ORIG                PIC X(001) VALUE "N".        
012000     88  ACHOU-TX-ORIG               VALUE "Y".                   
012100* ------------------------------------------------------------    
012200* TABELA DE FLUXO DE CAIXA EM MEMORIA - CHAVE OFICINA+DATA        
012300* ------------------------------------------------------------    
012400 01  WS-TAB-FLUXO.                                                
012500     03  WS-QTD-FLUXO                PIC 9(004) COMP VALUE ZERO.  
012600     03  WS-FLUXO-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IX-FLX.   
012700         05  WS-FLX-ID               PIC 9(009).                  
012800         05  WS-FLX-USUARIO-ID       PIC 9(009).                  
012900         05  WS-FLX-DATA             PIC 9(008).                  
013000         05  WS-FLX-DATA-R REDEFINES WS-FLX-DATA.                 
013100             10  WS-FLX-DATA-CCYY    PIC 9(004).                  
013200             10  WS-FLX-DATA-MM      PIC 9(002).                  
013300             10  WS-FLX-DATA-DD      PIC 9(002).                  
013400         05  WS-FLX-TOTAL-ENTRADAS   PIC S9(010)V99.              
013500         05  WS-FLX-TOTAL-SAIDAS     PIC S9(010)V99.              
013600         05  WS-FLX-SALDO            PIC S9(010)V99.              
013700         05  WS-FLX-SALDO-ACUM       PIC S9(010)V99.              
013750         05  WS-FLX-FILLER           PIC X(005) VALUE SPACES.
013800 77  WS-PROX-FLX-ID                  PIC 9(009) COMP VALUE ZEROS. 
013900 77  WS-ACHOU-FLUXO                  PIC X(001) VALUE "N".        
014000     88  ACHOU-FLUXO                 VALUE "Y".                   
014100 01  WS-FLX-TOTAL-ENTRADAS-WK        PIC S9(010)V99 VALUE ZEROS.  
014200 01  WS-FLX-TOTAL-SAIDAS-WK          PIC S9(010)V99 VALUE ZEROS.  
014300 01  WS-FLX-SALDO-ANT-WK             PIC S9(010)V99 VALUE ZEROS.  
014400 01  WS-FLX-DATA-ANT-WK              PIC 9(008) VALUE ZEROS.      
014500* ------------------------------------------------------------    
014600* DIAS/OFICINAS TOCADOS NESTA CARGA                               
014700* ------------------------------------------------------------    
014800 01  WS-TAB-DIAS-TOCADOS.                                         
014900     03  WS-QTD-DIAS-TOC             PIC 9(004) COMP VALUE ZERO.  
015000     03  WS-DIA-TOC-ENTRY OCCURS 500 TIMES INDEXED BY WS-IX-DTC.  
015100         05  WS-DTC-USUARIO-ID       PIC 9(009).                  
015200         05  WS-DTC-DATA             PIC 9(008).                  
015250         05  WS-DTC-FILLER           PIC X(005) VALUE SPACES.
015300 77  WS-ACHOU-DIA-TOC                PIC X(001) VALUE "N".        
015400     88  ACHOU-DIA-TOC                VALUE "Y".                  
015500 01  WS-DTC-CANDIDATO-USR             PIC 9(009) VALUE ZEROS.     
015600 01  WS-DTC-CANDIDATO-DAT             PIC 9(008) VALUE ZEROS.     
015700 77  WS-MSGERRO                      PIC X(100) VALUE SPACES.     
015800* ------------------------------------------------------------    
015900* AREAS DE RELATORIO - LIVRO CAIXA (ESTILO RELATO0X DA CASA)      
016000* ------------------------------------------------------------    
016100 01  WC-LINHAS-POR-PAGINA            PIC 9(002) VALUE 60.         
016200 01  WT-CT-PAGINA                    PIC 9(003) VALUE ZEROS.      
016300 01  WT-CT-LINHAS                    PIC 9(002) VALUE 99.         
016400 01  WS-USUARIO-QUEBRA               PIC 9(009) VALUE ZEROS.      
016500 01  WS-PRIMEIRA-LINHA               PIC X(001) VALUE "Y".        
016600     88  PRIMEIRA-LINHA              VALUE "Y".                   
016700 01  WR-CAB1.                                                     
016800     03  FILLER                      PIC X(040) VALUE             
016900         "OSMECH - GESTAO DE OFICINAS MECANICAS".                 
017000     03  FILLER                      PIC X(006) VALUE "DATA: ".   
017100     03  WR-CAB-DATA.                                             
017200         05  WR-CAB-DIA               PIC 9(002).                 
017300         05  FILLER                   PIC X(001) VALUE "/".       
017400         05  WR-CAB-MES               PIC 9(002).                 
017500         05  FILLER                   PIC X(001) VALUE "/".       
017600         05  WR-CAB-ANO               PIC 9(004).                 
017700 01  WR-SEP1.                                                     
017800     03  FILLER                       PIC X(095) VALUE ALL "-".   
017900 01  WR-CAB3.                                                     
018000     03  FILLER                       PIC X(040) VALUE            
018100         "RELATORIO DE FLUXO DE CAIXA".                           
018200     03  FILLER                       PIC X(011) VALUE "PAGINA: ".
018300     03  WR-CAB-PAGINA                PIC ZZ9 VALUE ZEROS.        
018400 01  WR-CAB4.                                                     
018500     03  FILLER                       PIC X(012) VALUE "OFICINA". 
018600     03  FILLER                       PIC X(012) VALUE "DATA".    
018700     03  FILLER                       PIC X(018) VALUE "ENTRADAS".
018800     03  FILLER                       PIC X(018) VALUE "SAIDAS".  
018900     03  FILLER                       PIC X(018) VALUE "SALDO DIA".
019000     03  FILLER                       PIC X(018) VALUE "SALDO ACUM.".
019100 01  WR-DET1.                                                     
019200     03  WR-DET-OFICINA               PIC ZZZZZZZZ9.              
019300     03  FILLER                       PIC X(003) VALUE SPACES.    
019400     03  WR-DET-DATA                  PIC 99/99/9999.             
019500     03  FILLER                       PIC X(002) VALUE SPACES.    
019600     03  WR-DET-ENTRADAS              PIC ZZZ,ZZZ,ZZ9.99-.        
019700     03  FILLER                       PIC X(002) VALUE SPACES.    
019800     03  WR-DET-SAIDAS                PIC ZZZ,ZZZ,ZZ9.99-.        
019900     03  FILLER                       PIC X(002) VALUE SPACES.    
020000     03  WR-DET-SALDO                 PIC ZZZ,ZZZ,ZZ9.99-.        
020100     03  FILLER                       PIC X(002) VALUE SPACES.    
020200     03  WR-DET-SALDO-ACUM            PIC ZZZ,ZZZ,ZZ9.99-.        
020300 01  FS-STATUSES.                                                 
020400     03  FS-TXTRA                     PIC X(002) VALUE SPACES.    
020500     03  FS-TXVEL                     PIC X(002) VALUE SPACES.    
020600     03  FS-TXNOV                     PIC X(002) VALUE SPACES.    
020700     03  FS-FLXVE                     PIC X(002) VALUE SPACES.    
020800     03  FS-FLXNO                     PIC X(002) VALUE SPACES.    
020900     03  FS-CXAOR                     PIC X(002) VALUE SPACES.    
021000     03  FS-RELCX                     PIC X(002) VALUE SPACES.    
021050     03  FILLER                      PIC X(002) VALUE SPACES.
021100                                                                  
021200 PROCEDURE DIVISION.                                              
021300 0000-CONTROLE SECTION.                                           
021400 0000-CONTROLE-INICIO.                                            
021500     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT.             
021600     PERFORM 2000-PROCESSA-TRANS THRU 2000-PROCESSA-TRANS-EXIT    
021700             UNTIL FS-TXTRA = "10".                               
021800     CLOSE TX-TRANS TX-VELHO TX-NOVO.                             
021900     PERFORM 5000-ATUALIZA-FLUXO THRU 5000-ATUALIZA-FLUXO-EXIT.   
022000     PERFORM 8000-GRAVA-FLUXO-NOVO THRU 8000-GRAVA-FLUXO-NOVO-EXIT.
022100     PERFORM 6000-RELATORIO    THRU 6000-RELATORIO-EXIT.          
022200     DISPLAY "FIN10LED - LANCAMENTOS MANUAIS: " WS-CT-LANCAMENTOS.
022300     DISPLAY "FIN10LED - ESTORNOS...........: " WS-CT-ESTORNOS.   
022400     GOBACK.                                                      
022500 0000-CONTROLE-EXIT.                                              
022600     EXIT.                                                        
022700* -----------------------------------------------------------     
022800 1000-INICIO SECTION.                                             
022900 1000-ABRE-E-CARREGA.                                             
023000     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
023100     PERFORM 9300-CARREGA-FLUXO     THRU 9300-CARREGA-FLUXO-EXIT. 
023200     OPEN INPUT  TX-TRANS TX-VELHO.                               
023300     OPEN OUTPUT TX-NOVO.                                         
023400     PERFORM 9400-COPIA-TX-ADIANTE THRU 9400-COPIA-TX-ADIANTE-EXIT.
023500     READ TX-TRANS NEXT RECORD                                    
023600         AT END MOVE "10" TO FS-TXTRA                             
023700     END-READ.                                                    
023800 1000-INICIO-EXIT.                                                
023900     EXIT.                                                        
024000 1050-CALCULA-DATA-HOJE.                                          
024100* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
024200     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
024300     IF WS-DATA-YY < 50                                           
024400         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
024500     ELSE                                                         
024600         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
024700     END-IF.                                                      
024800     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
024900     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
025000 1050-CALCULA-DATA-HOJE-EXIT.                                     
025100     EXIT.                                                        
025200* -----------------------------------------------------------     
025300* REGRA 4 - LANCAMENTO MANUAL E ESTORNO (FINANCEIROSERVICE)       
025400* -----------------------------------------------------------     
025500 2000-PROCESSA-TRANS SECTION.                                     
025600 2000-DESPACHA.                                                   
025700     IF FTR-E-ESTORNO                                             
025800         PERFORM 2200-ESTORNA THRU 2200-ESTORNA-EXIT              
025900     ELSE                                                         
026000         PERFORM 2100-LANCA-MANUAL THRU 2100-LANCA-MANUAL-EXIT    
026100     END-IF.                                                      
026200     READ TX-TRANS NEXT RECORD                                    
026300         AT END MOVE "10" TO FS-TXTRA                             
026400     END-READ.                                                    
026500 2000-PROCESSA-TRANS-EXIT.                                        
026600     EXIT.                                                        
026700 2100-LANCA-MANUAL.                                               
026800     IF FTR-TIPO NOT = "ENTRADA" AND FTR-TIPO NOT = "SAIDA"       
026900         STRING "FIN10LED - TIPO INVALIDO REJEITADO OFICINA "     
027000                FTR-USUARIO-ID DELIMITED BY SIZE INTO WS-MSGERRO  
027100         DISPLAY WS-MSGERRO                                       
027200         GO TO 2100-LANCA-MANUAL-EXIT                             
027300     END-IF.                                                      
027400     ADD 1 TO WS-PROX-TX-ID.                                      
027500     INITIALIZE TX-NOVO-REG.                                      
027600     MOVE WS-PROX-TX-ID           TO TX-ID OF TX-NOVO-REG.        
027700     MOVE FTR-USUARIO-ID          TO TX-USUARIO-ID OF TX-NOVO-REG.
027800     MOVE FTR-TIPO                TO TX-TIPO OF TX-NOVO-REG.      
027900     MOVE FTR-CATEGORIA-ID        TO TX-CATEGORIA-ID OF TX-NOVO-REG.
028000     MOVE FTR-DESCRICAO           TO TX-DESCRICAO OF TX-NOVO-REG. 
028100     MOVE FTR-VALOR               TO TX-VALOR OF TX-NOVO-REG.     
028200     MOVE "MANUAL"                TO TX-REF-TIPO OF TX-NOVO-REG.  
028300     MOVE ZEROS                   TO TX-REF-ID OF TX-NOVO-REG.    
028400     IF FTR-METODO-PGTO = SPACES                                  
028500         MOVE "DINHEIRO"           TO TX-METODO-PGTO OF TX-NOVO-REG
028600     ELSE                                                         
028700         MOVE FTR-METODO-PGTO      TO TX-METODO-PGTO OF TX-NOVO-REG
028800     END-IF.                                                      
028900     IF FTR-DT-MOVIMENTO = ZEROS                                  
029000         MOVE WS-HOJE              TO TX-DT-MOVIMENTO OF TX-NOVO-REG
029100     ELSE                                                         
029200         MOVE FTR-DT-MOVIMENTO     TO TX-DT-MOVIMENTO OF TX-NOVO-REG
029300     END-IF.                                                      
029400     MOVE FTR-OBSERVACOES         TO TX-OBSERVACOES OF TX-NOVO-REG.
029500     MOVE "N"                     TO TX-ESTORNO OF TX-NOVO-REG.   
029600     MOVE ZEROS                   TO TX-ESTORNADA-ID OF TX-NOVO-REG.
029700     WRITE TX-NOVO-REG.                                           
029800     ADD 1 TO WS-CT-LANCAMENTOS.                                  
029900     MOVE TX-USUARIO-ID OF TX-NOVO-REG    TO WS-DTC-CANDIDATO-USR.
030000     MOVE TX-DT-MOVIMENTO OF TX-NOVO-REG  TO WS-DTC-CANDIDATO-DAT.
030100     PERFORM 7100-MARCA-DIA-TOCADO THRU 7100-MARCA-DIA-TOCADO-EXIT.
030200 2100-LANCA-MANUAL-EXIT.                                          
030300     EXIT.                                                        
030400* -----------------------------------------------------------     
030500* ESTORNO - O LANCAMENTO ORIGINAL NUNCA E ALTERADO OU EXCLUIDO,   
030600* APENAS CONSULTADO NA TABELA WS-TAB-TX-ORIG; O QUE MUDA E O      
030700* SENTIDO/CATEGORIA/VALOR/DESCRICAO DA NOVA LINHA DE ESTORNO      
030800* -----------------------------------------------------------     
030900 2200-ESTORNA.                                                    
031000     MOVE "N" TO WS-ACHOU-TX-ORIG.                                
031100     SET WS-IX-TXO TO 1.                                          
031200     PERFORM 2210-PROCURA-ORIGINAL THRU 2210-PROCURA-ORIGINAL-EXIT
031300             UNTIL WS-IX-TXO > WS-QTD-TX-ORIG OR ACHOU-TX-ORIG.   
031400     IF NOT ACHOU-TX-ORIG                                         
031500         STRING "FIN10LED - ESTORNO REJEITADO, ORIGEM NAO ACHADA "
031600                FTR-ESTORNAR-TX-ID DELIMITED BY SIZE INTO WS-MSGERRO
031700         DISPLAY WS-MSGERRO                                       
031800         GO TO 2200-ESTORNA-EXIT                                  
031900     END-IF.                                                      
032000     IF WS-TXO-ESTORNO(WS-IX-TXO) = "Y"                           
032100         STRING "FIN10LED - ESTORNO REJEITADO, ORIGEM JA E ESTORNO "
032200                FTR-ESTORNAR-TX-ID DELIMITED BY SIZE INTO WS-MSGERRO
032300         DISPLAY WS-MSGERRO                                       
032400         GO TO 2200-ESTORNA-EXIT                                  
032500     END-IF.                                                      
032600     ADD 1 TO WS-PROX-TX-ID.                                      
032700     INITIALIZE TX-NOVO-REG.                                      
032800     MOVE WS-PROX-TX-ID           TO TX-ID OF TX-NOVO-REG.        
032900     MOVE FTR-USUARIO-ID          TO TX-USUARIO-ID OF TX-NOVO-REG.
033000     IF WS-TXO-TIPO(WS-IX-TXO) = "ENTRADA"                        
033100         MOVE "SAIDA"              TO TX-TIPO OF TX-NOVO-REG      
033200     ELSE                                                         
033300         MOVE "ENTRADA"            TO TX-TIPO OF TX-NOVO-REG      
033400     END-IF.                                                      
033500     MOVE WS-TXO-CATEGORIA-ID(WS-IX-TXO)                          
033600                               TO TX-CATEGORIA-ID OF TX-NOVO-REG. 
033700     STRING "ESTORNO: " WS-TXO-DESCRICAO(WS-IX-TXO)               
033800            DELIMITED BY SIZE INTO TX-DESCRICAO OF TX-NOVO-REG.   
033900     MOVE WS-TXO-VALOR(WS-IX-TXO) TO TX-VALOR OF TX-NOVO-REG.     
034000     MOVE "ESTORNO"               TO TX-REF-TIPO OF TX-NOVO-REG.  
034100     MOVE FTR-ESTORNAR-TX-ID      TO TX-REF-ID OF TX-NOVO-REG.    
034200     MOVE "DINHEIRO"              TO TX-METODO-PGTO OF TX-NOVO-REG.
034300     MOVE WS-HOJE                 TO TX-DT-MOVIMENTO OF TX-NOVO-REG.
034400     MOVE FTR-OBSERVACOES         TO TX-OBSERVACOES OF TX-NOVO-REG.
034500     MOVE "Y"                     TO TX-ESTORNO OF TX-NOVO-REG.   
034600     MOVE FTR-ESTORNAR-TX-ID      TO TX-ESTORNADA-ID OF TX-NOVO-REG.
034700     WRITE TX-NOVO-REG.                                           
034800     ADD 1 TO WS-CT-ESTORNOS.                                     
034900     MOVE TX-USUARIO-ID OF TX-NOVO-REG    TO WS-DTC-CANDIDATO-USR.
035000     MOVE TX-DT-MOVIMENTO OF TX-NOVO-REG  TO WS-DTC-CANDIDATO-DAT.
035100     PERFORM 7100-MARCA-DIA-TOCADO THRU 7100-MARCA-DIA-TOCADO-EXIT.
035200 2200-ESTORNA-EXIT.                                               
035300     EXIT.                                                        
035400 2210-PROCURA-ORIGINAL.                                           
035500     IF WS-TXO-ID(WS-IX-TXO) = FTR-ESTORNAR-TX-ID                 
035600         SET ACHOU-TX-ORIG TO TRUE                                
035700     ELSE                                                         
035800         SET WS-IX-TXO UP BY 1                                    
035900     END-IF.                                                      
036000 2210-PROCURA-ORIGINAL-EXIT.                                      
036100     EXIT.                                                        
036200* -----------------------------------------------------------     
036300* REGRA 4 - ROLL-UP DIARIO DO FLUXO DE CAIXA (ATUALIZARFLUXOCAIXA)
036400* -----------------------------------------------------------     
036500 5000-ATUALIZA-FLUXO SECTION.                                     
036600 5000-INICIA.                                                     
036700     PERFORM 5050-RECALCULA-UM-DIA THRU 5050-RECALCULA-UM-DIA-EXIT
036800             VARYING WS-IX-DTC FROM 1 BY 1                        
036900             UNTIL WS-IX-DTC > WS-QTD-DIAS-TOC.                   
037000 5000-ATUALIZA-FLUXO-EXIT.                                        
037100     EXIT.                                                        
037200 5050-RECALCULA-UM-DIA.                                           
037300     MOVE ZEROS TO WS-FLX-TOTAL-ENTRADAS-WK WS-FLX-TOTAL-SAIDAS-WK.
037400     OPEN INPUT TX-NOVO.                                          
037500     PERFORM 5060-SOMA-TRANSACAO THRU 5060-SOMA-TRANSACAO-EXIT    
037600             UNTIL FS-TXNOV = "10".                               
037700     CLOSE TX-NOVO.                                               
037800     PERFORM 5070-LOCALIZA-SALDO-ANTERIOR                         
037900             THRU 5070-LOCALIZA-SALDO-ANTERIOR-EXIT.              
038000     PERFORM 5080-UPSERT-LINHA-FLUXO                              
038100             THRU 5080-UPSERT-LINHA-FLUXO-EXIT.                   
038200 5050-RECALCULA-UM-DIA-EXIT.                                      
038300     EXIT.                                                        
038400 5060-SOMA-TRANSACAO.                                             
038500     READ TX-NOVO NEXT RECORD                                     
038600         AT END MOVE "10" TO FS-TXNOV                             
038700     END-READ.                                                    
038800     IF FS-TXNOV = "00"                                           
038900        AND TX-USUARIO-ID OF TX-NOVO-REG = WS-DTC-USUARIO-ID(WS-IX-DTC)
039000        AND TX-DT-MOVIMENTO OF TX-NOVO-REG = WS-DTC-DATA(WS-IX-DTC)
039100         IF TX-E-ENTRADA OF TX-NOVO-REG                           
039200             ADD TX-VALOR OF TX-NOVO-REG TO WS-FLX-TOTAL-ENTRADAS-WK
039300         ELSE                                                     
039400             ADD TX-VALOR OF TX-NOVO-REG TO WS-FLX-TOTAL-SAIDAS-WK
039500         END-IF                                                   
039600     END-IF.                                                      
039700 5060-SOMA-TRANSACAO-EXIT.                                        
039800     EXIT.                                                        
039900 5070-LOCALIZA-SALDO-ANTERIOR.                                    
040000     MOVE ZEROS TO WS-FLX-SALDO-ANT-WK.                           
040100     MOVE ZEROS TO WS-FLX-DATA-ANT-WK.                            
040200     SET WS-IX-FLX TO 1.                                          
040300     PERFORM 5075-EXAMINA-LINHA THRU 5075-EXAMINA-LINHA-EXIT      
040400             UNTIL WS-IX-FLX > WS-QTD-FLUXO.                      
040500 5070-LOCALIZA-SALDO-ANTERIOR-EXIT.                               
040600     EXIT.                                                        
040700 5075-EXAMINA-LINHA.                                              
040800     IF WS-FLX-USUARIO-ID(WS-IX-FLX) = WS-DTC-USUARIO-ID(WS-IX-DTC)
040900        AND WS-FLX-DATA(WS-IX-FLX) < WS-DTC-DATA(WS-IX-DTC)       
041000        AND WS-FLX-DATA(WS-IX-FLX) > WS-FLX-DATA-ANT-WK           
041100         MOVE WS-FLX-DATA(WS-IX-FLX)       TO WS-FLX-DATA-ANT-WK  
041200         MOVE WS-FLX-SALDO-ACUM(WS-IX-FLX) TO WS-FLX-SALDO-ANT-WK 
041300     END-IF.                                                      
041400     SET WS-IX-FLX UP BY 1.                                       
041500 5075-EXAMINA-LINHA-EXIT.                                         
041600     EXIT.                                                        
041700 5080-UPSERT-LINHA-FLUXO.                                         
041800     MOVE "N" TO WS-ACHOU-FLUXO.                                  
041900     SET WS-IX-FLX TO 1.                                          
042000     PERFORM 5085-PROCURA-LINHA THRU 5085-PROCURA-LINHA-EXIT      
042100             UNTIL WS-IX-FLX > WS-QTD-FLUXO OR ACHOU-FLUXO.       
042200     IF NOT ACHOU-FLUXO                                           
042300         ADD 1 TO WS-QTD-FLUXO                                    
042400         SET WS-IX-FLX TO WS-QTD-FLUXO                            
042500         ADD 1 TO WS-PROX-FLX-ID                                  
042600         MOVE WS-PROX-FLX-ID TO WS-FLX-ID(WS-IX-FLX)              
042700         MOVE WS-DTC-USUARIO-ID(WS-IX-DTC) TO WS-FLX-USUARIO-ID(WS-IX-FLX)
042800         MOVE WS-DTC-DATA(WS-IX-DTC)       TO WS-FLX-DATA(WS-IX-FLX)
042900     END-IF.                                                      
043000     MOVE WS-FLX-TOTAL-ENTRADAS-WK TO WS-FLX-TOTAL-ENTRADAS(WS-IX-FLX).
043100     MOVE WS-FLX-TOTAL-SAIDAS-WK   TO WS-FLX-TOTAL-SAIDAS(WS-IX-FLX).
043200     COMPUTE WS-FLX-SALDO(WS-IX-FLX) =                            
043300             WS-FLX-TOTAL-ENTRADAS-WK - WS-FLX-TOTAL-SAIDAS-WK.   
043400     COMPUTE WS-FLX-SALDO-ACUM(WS-IX-FLX) =                       
043500             WS-FLX-SALDO-ANT-WK + WS-FLX-SALDO(WS-IX-FLX).       
043600 5080-UPSERT-LINHA-FLUXO-EXIT.                                    
043700     EXIT.                                                        
043800 5085-PROCURA-LINHA.                                              
043900     IF WS-FLX-USUARIO-ID(WS-IX-FLX) = WS-DTC-USUARIO-ID(WS-IX-DTC)
044000        AND WS-FLX-DATA(WS-IX-FLX) = WS-DTC-DATA(WS-IX-DTC)       
044100         SET ACHOU-FLUXO TO TRUE                                  
044200     ELSE                                                         
044300         SET WS-IX-FLX UP BY 1                                    
044400     END-IF.                                                      
044500 5085-PROCURA-LINHA-EXIT.                                         
044600     EXIT.                                                        
044700 7100-MARCA-DIA-TOCADO SECTION.                                   
044800 7100-MARCA.                                                      
044900     MOVE "N" TO WS-ACHOU-DIA-TOC.                                
045000     SET WS-IX-DTC TO 1.                                          
045100     PERFORM 7110-PROCURA-DIA THRU 7110-PROCURA-DIA-EXIT          
045200             UNTIL WS-IX-DTC > WS-QTD-DIAS-TOC OR ACHOU-DIA-TOC.  
045300     IF NOT ACHOU-DIA-TOC                                         
045400         ADD 1 TO WS-QTD-DIAS-TOC                                 
045500         SET WS-IX-DTC TO WS-QTD-DIAS-TOC                         
045600         MOVE WS-DTC-CANDIDATO-USR TO WS-DTC-USUARIO-ID(WS-IX-DTC)
045700         MOVE WS-DTC-CANDIDATO-DAT TO WS-DTC-DATA(WS-IX-DTC)      
045800     END-IF.                                                      
045900 7100-MARCA-DIA-TOCADO-EXIT.                                      
046000     EXIT.                                                        
046100 7110-PROCURA-DIA.                                                
046200     IF WS-DTC-USUARIO-ID(WS-IX-DTC) = WS-DTC-CANDIDATO-USR       
046300        AND WS-DTC-DATA(WS-IX-DTC) = WS-DTC-CANDIDATO-DAT         
046400         SET ACHOU-DIA-TOC TO TRUE                                
046500     ELSE                                                         
046600         SET WS-IX-DTC UP BY 1                                    
046700     END-IF.                                                      
046800 7110-PROCURA-DIA-EXIT.                                           
046900     EXIT.                                                        
047000* -----------------------------------------------------------     
047100 8000-GRAVA-FLUXO-NOVO SECTION.                                   
047200 8000-REGRAVA.                                                    
047300     OPEN OUTPUT FLX-NOVO.                                        
047400     PERFORM 8100-GRAVA-LINHA THRU 8100-GRAVA-LINHA-EXIT          
047500             VARYING WS-IX-FLX FROM 1 BY 1                        
047600             UNTIL WS-IX-FLX > WS-QTD-FLUXO.                      
047700     CLOSE FLX-NOVO.                                              
047800 8000-GRAVA-FLUXO-NOVO-EXIT.                                      
047900     EXIT.                                                        
048000 8100-GRAVA-LINHA.                                                
048100     INITIALIZE FLX-NOVO-REG.                                     
048200     MOVE WS-FLX-ID(WS-IX-FLX)         TO FLX-ID OF FLX-NOVO-REG. 
048300     MOVE WS-FLX-USUARIO-ID(WS-IX-FLX) TO FLX-USUARIO-ID OF FLX-NOVO-REG.
048400     MOVE WS-FLX-DATA(WS-IX-FLX)       TO FLX-DATA OF FLX-NOVO-REG.
048500     MOVE WS-FLX-TOTAL-ENTRADAS(WS-IX-FLX)                        
048600                               TO FLX-TOTAL-ENTRADAS OF FLX-NOVO-REG.
048700     MOVE WS-FLX-TOTAL-SAIDAS(WS-IX-FLX)                          
048800                               TO FLX-TOTAL-SAIDAS OF FLX-NOVO-REG.
048900     MOVE WS-FLX-SALDO(WS-IX-FLX)      TO FLX-SALDO OF FLX-NOVO-REG.
049000     MOVE WS-FLX-SALDO-ACUM(WS-IX-FLX) TO FLX-SALDO-ACUM OF FLX-NOVO-REG.
049100     WRITE FLX-NOVO-REG.                                          
049200 8100-GRAVA-LINHA-EXIT.                                           
049300     EXIT.                                                        
049400* -----------------------------------------------------------     
049500* RELATORIO DE FLUXO DE CAIXA - QUEBRA POR OFICINA (ESTILO        
049600* RELATO01 DA CASA - CABECALHO A CADA WC-LINHAS-POR-PAGINA)       
049700* -----------------------------------------------------------     
049800 6000-RELATORIO SECTION.                                          
049900 6000-ORDENA-E-IMPRIME.                                           
050000     SORT SD-CXA                                                  
050100         ON ASCENDING KEY FLX-USUARIO-ID OF SD-CXA-REG            
050200                          FLX-DATA       OF SD-CXA-REG            
050300         USING FLX-NOVO                                           
050400         GIVING CXA-ORD.                                          
050500     OPEN INPUT  CXA-ORD.                                         
050600     OPEN OUTPUT REL-CAIXA.                                       
050700     SET PRIMEIRA-LINHA TO TRUE.                                  
050800     READ CXA-ORD NEXT RECORD                                     
050900         AT END MOVE "10" TO FS-CXAOR                             
051000     END-READ.                                                    
051100     PERFORM 6100-IMPRIME-LINHA THRU 6100-IMPRIME-LINHA-EXIT      
051200             UNTIL FS-CXAOR = "10".                               
051300     CLOSE CXA-ORD REL-CAIXA.                                     
051400 6000-RELATORIO-EXIT.                                             
051500     EXIT.                                                        
051600 6100-IMPRIME-LINHA.                                              
051700     IF WT-CT-LINHAS > WC-LINHAS-POR-PAGINA                       
051800         PERFORM 6200-IMPRIME-CABECALHO THRU 6200-IMPRIME-CABECALHO-EXIT
051900     END-IF.                                                      
052000     IF PRIMEIRA-LINHA OR                                         
052100        FLX-USUARIO-ID OF CXA-ORD-REG NOT = WS-USUARIO-QUEBRA     
052200         WRITE REL-LINHA FROM WR-SEP1                             
052300         ADD 1 TO WT-CT-LINHAS                                    
052400         MOVE FLX-USUARIO-ID OF CXA-ORD-REG TO WS-USUARIO-QUEBRA  
052500         SET PRIMEIRA-LINHA TO FALSE                              
052600     END-IF.                                                      
052700     MOVE FLX-USUARIO-ID OF CXA-ORD-REG TO WR-DET-OFICINA.        
052800     MOVE FLX-DATA       OF CXA-ORD-REG TO WR-DET-DATA.           
052900     MOVE FLX-TOTAL-ENTRADAS OF CXA-ORD-REG TO WR-DET-ENTRADAS.   
053000     MOVE FLX-TOTAL-SAIDAS   OF CXA-ORD-REG TO WR-DET-SAIDAS.     
053100     MOVE FLX-SALDO          OF CXA-ORD-REG TO WR-DET-SALDO.      
053200     MOVE FLX-SALDO-ACUM     OF CXA-ORD-REG TO WR-DET-SALDO-ACUM. 
053300     WRITE REL-LINHA FROM WR-DET1.                                
053400     ADD 1 TO WT-CT-LINHAS.                                       
053500     READ CXA-ORD NEXT RECORD                                     
053600         AT END MOVE "10" TO FS-CXAOR                             
053700     END-READ.                                                    
053800 6100-IMPRIME-LINHA-EXIT.                                         
053900     EXIT.                                                        
054000 6200-IMPRIME-CABECALHO.                                          
054100     ADD 1 TO WT-CT-PAGINA.                                       
054200     MOVE WS-HOJE-DD   TO WR-CAB-DIA.                             
054300     MOVE WS-HOJE-MM   TO WR-CAB-MES.                             
054400     MOVE WS-HOJE-CCYY TO WR-CAB-ANO.                             
054500     MOVE WT-CT-PAGINA TO WR-CAB-PAGINA.                          
054600     WRITE REL-LINHA FROM WR-CAB1.                                
054700     WRITE REL-LINHA FROM WR-CAB3.                                
054800     WRITE REL-LINHA FROM WR-SEP1.                                
054900     WRITE REL-LINHA FROM WR-CAB4.                                
055000     WRITE REL-LINHA FROM WR-SEP1.                                
055100     MOVE 5 TO WT-CT-LINHAS.                                      
055200 6200-IMPRIME-CABECALHO-EXIT.                                     
055300     EXIT.                                                        
055400* -----------------------------------------------------------     
055500 9300-CARREGA-FLUXO SECTION.                                      
055600 9300-ABRE.                                                       
055700     OPEN INPUT FLX-VELHO.                                        
055800     PERFORM 9310-CARREGA-UM THRU 9310-CARREGA-UM-EXIT            
055900             UNTIL FS-FLXVE = "10".                               
056000     CLOSE FLX-VELHO.                                             
056100 9300-CARREGA-FLUXO-EXIT.                                         
056200     EXIT.                                                        
056300 9310-CARREGA-UM.                                                 
056400     READ FLX-VELHO NEXT RECORD                                   
056500         AT END MOVE "10" TO FS-FLXVE                             
056600     END-READ.                                                    
056700     IF FS-FLXVE = "00"                                           
056800         ADD 1 TO WS-QTD-FLUXO                                    
056900         SET WS-IX-FLX TO WS-QTD-FLUXO                            
057000         MOVE FLX-ID OF FLX-REGISTRO         TO WS-FLX-ID(WS-IX-FLX)
057100         MOVE FLX-USUARIO-ID OF FLX-REGISTRO                      
057200                                 TO WS-FLX-USUARIO-ID(WS-IX-FLX)  
057300         MOVE FLX-DATA OF FLX-REGISTRO       TO WS-FLX-DATA(WS-IX-FLX)
057400         MOVE FLX-TOTAL-ENTRADAS OF FLX-REGISTRO                  
057500                                 TO WS-FLX-TOTAL-ENTRADAS(WS-IX-FLX)
057600         MOVE FLX-TOTAL-SAIDAS OF FLX-REGISTRO                    
057700                                 TO WS-FLX-TOTAL-SAIDAS(WS-IX-FLX)
057800         MOVE FLX-SALDO OF FLX-REGISTRO      TO WS-FLX-SALDO(WS-IX-FLX)
057900         MOVE FLX-SALDO-ACUM OF FLX-REGISTRO                      
058000                                 TO WS-FLX-SALDO-ACUM(WS-IX-FLX)  
058100         IF FLX-ID OF FLX-REGISTRO > WS-PROX-FLX-ID               
058200             MOVE FLX-ID OF FLX-REGISTRO TO WS-PROX-FLX-ID        
058300         END-IF                                                   
058400     END-IF.                                                      
058500 9310-CARREGA-UM-EXIT.                                            
058600     EXIT.                                                        
058700 9400-COPIA-TX-ADIANTE SECTION.                                   
058800 9400-COPIA.                                                      
058900     PERFORM 9410-COPIA-UMA THRU 9410-COPIA-UMA-EXIT              
059000             UNTIL FS-TXVEL = "10".                               
059100     CLOSE TX-VELHO.                                              
059200 9400-COPIA-TX-ADIANTE-EXIT.                                      
059300     EXIT.                                                        
059400 9410-COPIA-UMA.                                                  
059500     READ TX-VELHO NEXT RECORD                                    
059600         AT END MOVE "10" TO FS-TXVEL                             
059700     END-READ.                                                    
059800     IF FS-TXVEL = "00"                                           
059900         MOVE TX-REGISTRO TO TX-NOVO-REG                          
060000         WRITE TX-NOVO-REG                                        
060100         IF TX-ID OF TX-REGISTRO > WS-PROX-TX-ID                  
060200             MOVE TX-ID OF TX-REGISTRO TO WS-PROX-TX-ID           
060300         END-IF                                                   
060400         ADD 1 TO WS-QTD-TX-ORIG                                  
060500         SET WS-IX-TXO TO WS-QTD-TX-ORIG                          
060600         MOVE TX-ID OF TX-REGISTRO          TO WS-TXO-ID(WS-IX-TXO)
060700         MOVE TX-USUARIO-ID OF TX-REGISTRO                        
060800                               TO WS-TXO-USUARIO-ID(WS-IX-TXO)    
060900         MOVE TX-TIPO OF TX-REGISTRO        TO WS-TXO-TIPO(WS-IX-TXO)
061000         MOVE TX-CATEGORIA-ID OF TX-REGISTRO                      
061100                               TO WS-TXO-CATEGORIA-ID(WS-IX-TXO)  
061200         MOVE TX-VALOR OF TX-REGISTRO       TO WS-TXO-VALOR(WS-IX-TXO)
061300         MOVE TX-DESCRICAO OF TX-REGISTRO   TO WS-TXO-DESCRICAO(WS-IX-TXO)
061400         MOVE TX-ESTORNO OF TX-REGISTRO     TO WS-TXO-ESTORNO(WS-IX-TXO)
061500     END-IF.                                                      
061600 9410-COPIA-UMA-EXIT.                                             
061700     EXIT.                                                        
061800                                                                  
