000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    STK10MAN.                                         
000300 AUTHOR.        M. T. COSTA.                                      
000400 INSTALLATION.  OSMECH-CPD.                                       
000500 DATE-WRITTEN.  02/05/1999.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - CPD OSMECH.                         
000800*---------------------------------------------------------------- 
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS              
001000*PROGRAMA:     STK10MAN - MANUTENCAO DE ITENS DE ESTOQUE E MOVIMENTOS
001100*                                                                 
001200*OBJETIVO:     INCLUIR/ALTERAR ITENS DE ESTOQUE (PECAS/INSUMOS), REGISTRAR
001300*              MOVIMENTOS MANUAIS DE ENTRADA/SAIDA, GERANDO SEMPRE O LOG
001400*              DE MOVIMENTO. NUNCA GRAVA SALDO NEGATIVO.          
001500*                                                                 
001600*VERSOES:      DATA        PROGR  DESCRICAO
001700*              ----------  -----  ------------------------------
001800*              02/05/1999  MTC    006    LAYOUT ORIGINAL
001810*              20/12/1999  JLR    011    VIRADA DO SECULO - DATAS
001815*                                        REVISADAS PARA CCYYMMDD
001900*              14/06/2001  MTC    017    INCLUIDO LOG DE MOVIMENTO
001905*                                        EM TODA MOVIMENTACAO
002000*              30/09/2006  JLR    029    QUANTIDADE PASSA A ACEITAR
002005*                                        SINAL (AJUSTE ARQSTOCK)
002010*              18/01/2011  CPS    032    CORRIGIDA GRAVACAO DE
002015*                                        SALDO NEGATIVO
002020*              14/06/2013  CPS    034    AJUSTE CHAMADO OS-2013-118
002030*              09/03/2015  RFS    036    PADRONIZADAS MENSAGENS DE
002035*                                        ERRO DE ARQUIVO
002040*              22/09/2017  MTC    038    REVISAO GERAL DE MENSAGENS
002045*                                        DE CONSOLE (RQ 4820)
002050*              14/02/2019  JLR    040    PADRONIZADO FORMATO DE
002055*                                        DATA NO CONSOLE (RQ 5588)
002060*              30/08/2020  RFS    042    AJUSTE CHAMADO OS-2020-014
002200*----------------------------------------------------------------
002300                                                                  
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER.   IBM-370.                                      
002700 OBJECT-COMPUTER.   IBM-370.                                      
002800 SPECIAL-NAMES.                                                   
002900     C01 IS TOP-OF-FORM.                                          
003000 INPUT-OUTPUT SECTION.                                            
003100 FILE-CONTROL.                                                    
003200     SELECT STK-TRANS  ASSIGN TO "STKTRANS"                       
003300            ORGANIZATION IS LINE SEQUENTIAL                       
003400            FILE STATUS  IS FS-STKTR.                             
003500     SELECT STK-VELHO  ASSIGN TO "STKESTVE"                       
003600            ORGANIZATION IS LINE SEQUENTIAL                       
003700            FILE STATUS  IS FS-STKVE.                             
003800     SELECT STK-NOVO   ASSIGN TO "STKESTNO"                       
003900            ORGANIZATION IS LINE SEQUENTIAL                       
004000            FILE STATUS  IS FS-STKNO.                             
004100     SELECT MOV-VELHO  ASSIGN TO "STKMOVVE"                       
004200            ORGANIZATION IS LINE SEQUENTIAL                       
004300            FILE STATUS  IS FS-MOVVE.                             
004400     SELECT MOV-NOVO   ASSIGN TO "STKMOVNO"                       
004500            ORGANIZATION IS LINE SEQUENTIAL                       
004600            FILE STATUS  IS FS-MOVNO.                             
004700                                                                  
004800 DATA DIVISION.                                                   
004900 FILE SECTION.                                                    
005000 FD  STK-TRANS.                                                   
005100 01  STR-REGISTRO.                                                
005200     03  STR-ACAO                    PIC X(010).                  
005300         88  STR-E-INCLUIR             VALUE "INCLUIR".           
005400         88  STR-E-ALTERAR             VALUE "ALTERAR".           
005500         88  STR-E-MOVIMENTAR          VALUE "MOVIMENTAR".        
005600     03  STR-ID                       PIC 9(009).                 
005700     03  STR-USUARIO-ID               PIC 9(009).                 
005800     03  STR-CODIGO                   PIC X(050).                 
005900     03  STR-NOME                     PIC X(100).                 
006000     03  STR-CATEGORIA                PIC X(015).                 
006100     03  STR-QUANTIDADE               PIC S9(007).                
006200     03  STR-QTD-MINIMA               PIC 9(007).                 
006300     03  STR-PRECO-CUSTO              PIC S9(008)V99.             
006400     03  STR-PRECO-VENDA              PIC S9(008)V99.             
006500     03  STR-LOCALIZACAO              PIC X(050).                 
006600     03  STR-MOV-TIPO                 PIC X(007).                 
006700     03  STR-MOV-QUANTIDADE           PIC 9(007).                 
006800     03  STR-MOV-MOTIVO               PIC X(016).                 
006900     03  STR-MOV-DESCRICAO            PIC X(200).                 
006950     03  FILLER                      PIC X(012) VALUE SPACES.
007000* VISAO EM BLOCO DO REGISTRO - USADA PARA COMPARACAO RAPIDA       
007100 01  STR-REGISTRO-BLOCO REDEFINES STR-REGISTRO.                   
007200     03  STR-BLOCO-CHAVE              PIC X(069).                 
007300     03  STR-BLOCO-DADOS              PIC X(400).                 
007400                                                                  
007500 FD  STK-VELHO.                                                   
007600 COPY ARQSTOCK.                                                   
007700 FD  STK-NOVO.                                                    
007800 COPY ARQSTOCK REPLACING STK-REGISTRO BY STK-NOVO-REG.            
007900 FD  MOV-VELHO.                                                   
008000 COPY ARQMOVTO.                                                   
008100 FD  MOV-NOVO.                                                    
008200 COPY ARQMOVTO REPLACING MOV-REGISTRO BY MOV-NOVO-REG.            
008300 WORKING-STORAGE SECTION.                                         
008400 01  WS-DATA-YYMMDD                 PIC 9(006).                   
008500 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
008600     03  WS-DATA-YY                 PIC 9(002).                   
008700     03  WS-DATA-MM                 PIC 9(002).                   
008800     03  WS-DATA-DD                 PIC 9(002).                   
008900 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
009000 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
009100     03  WS-HOJE-CCYY                PIC 9(004).                  
009200     03  WS-HOJE-MM                  PIC 9(002).                  
009300     03  WS-HOJE-DD                  PIC 9(002).                  
009400 77  WS-PROX-STK-ID                 PIC 9(009) COMP VALUE ZEROS.  
009500 77  WS-PROX-MOV-ID                 PIC 9(009) COMP VALUE ZEROS.  
009600 77  WS-CT-INCLUSOES                PIC 9(007) COMP VALUE ZEROS.  
009700 77  WS-CT-ALTERACOES                PIC 9(007) COMP VALUE ZEROS. 
009800 77  WS-CT-MOVIMENTOS                PIC 9(007) COMP VALUE ZEROS. 
009900 77  WS-CT-REJEITADAS                PIC 9(007) COMP VALUE ZEROS. 
010000 01  WS-CATEGORIA-VALIDA             PIC X(001) VALUE "N".        
010100     88  CATEGORIA-VALIDA            VALUE "Y".                   
010200 01  WS-MOTIVO-VALIDO                PIC X(001) VALUE "N".        
010300     88  MOTIVO-VALIDO               VALUE "Y".                   
010400 01  WS-STR-CODIGO-MAI               PIC X(050) VALUE SPACES.     
010500 01  WS-DIFERENCA                    PIC S9(007) VALUE ZEROS.     
010600 01  WS-QTD-ANTES                    PIC S9(007) VALUE ZEROS.     
010700 01  WS-QTD-DEPOIS                   PIC S9(007) VALUE ZEROS.     
010800 77  WS-MSGERRO                      PIC X(100) VALUE SPACES.     
010900* ------------------------------------------------------------    
011000* CADASTRO DE ITENS DE ESTOQUE EM MEMORIA - MESTRE COMPLETO       
011100* ------------------------------------------------------------    
011200 01  WS-TAB-ESTOQUE.                                              
011300     03  WS-QTD-ESTOQUE               PIC 9(005) COMP VALUE ZERO. 
011400     03  WS-STK-ENTRY OCCURS 3000 TIMES INDEXED BY WS-IX-STK.     
011500         05  WS-STK-ID                PIC 9(009).                 
011600         05  WS-STK-USUARIO-ID        PIC 9(009).                 
011700         05  WS-STK-CODIGO            PIC X(050).                 
011800         05  WS-STK-NOME              PIC X(100).                 
011900         05  WS-STK-CATEGORIA         PIC X(015).                 
012000         05  WS-STK-QUANTIDADE        PIC S9(007).                
012100         05  WS-STK-QTD-MINIMA        PIC 9(007).                 
012200         05  WS-STK-PRECO-CUSTO       PIC S9(008)V99.             
012300         05  WS-STK-PRECO-VENDA       PIC S9(008)V99.             
012400         05  WS-STK-LOCALIZACAO       PIC X(050).                 
012500         05  WS-STK-ATIVO             PIC X(001).                 
012550         05  WS-STK-FILLER            PIC X(005) VALUE SPACES.
012600 77  WS-ACHOU-STK                    PIC X(001) VALUE "N".        
012700     88  ACHOU-STK                   VALUE "Y".                   
012800 77  WS-ACHOU-COD-DUPL               PIC X(001) VALUE "N".        
012900     88  ACHOU-COD-DUPL              VALUE "Y".                   
013000* ------------------------------------------------------------    
013100* AREA DE TRABALHO PARA GRAVACAO DO LOG DE MOVIMENTO (MOV-NOVO)   
013200* ------------------------------------------------------------    
013300 01  WS-MOVW-USUARIO-ID              PIC 9(009) VALUE ZEROS.      
013400 01  WS-MOVW-STOCK-ITEM-ID           PIC 9(009) VALUE ZEROS.      
013500 01  WS-MOVW-TIPO                    PIC X(007) VALUE SPACES.     
013600 01  WS-MOVW-QUANTIDADE              PIC 9(007) VALUE ZEROS.      
013700 01  WS-MOVW-QTD-ANTERIOR            PIC S9(007) VALUE ZEROS.     
013800 01  WS-MOVW-QTD-POSTERIOR           PIC S9(007) VALUE ZEROS.     
013900 01  WS-MOVW-MOTIVO                  PIC X(016) VALUE SPACES.     
014000 01  WS-MOVW-DESCRICAO               PIC X(200) VALUE SPACES.     
014100 01  WS-MOVW-OS-ID                   PIC 9(009) VALUE ZEROS.      
014200 01  FS-STATUSES.                                                 
014300     03  FS-STKTR                    PIC X(002) VALUE SPACES.     
014400     03  FS-STKVE                    PIC X(002) VALUE SPACES.     
014500     03  FS-STKNO                    PIC X(002) VALUE SPACES.     
014600     03  FS-MOVVE                    PIC X(002) VALUE SPACES.     
014700     03  FS-MOVNO                    PIC X(002) VALUE SPACES.     
014750     03  FILLER                      PIC X(002) VALUE SPACES.
014800                                                                  
014900 PROCEDURE DIVISION.                                              
015000 0000-CONTROLE SECTION.                                           
015100 0000-CONTROLE-INICIO.                                            
015200     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
015300     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT                
015400             UNTIL FS-STKTR = "10".                               
015500     CLOSE STK-TRANS MOV-NOVO.                                    
015600     PERFORM 8000-GRAVA-NOVO THRU 8000-GRAVA-NOVO-EXIT.           
015700     DISPLAY "STK10MAN - INCLUSOES..: " WS-CT-INCLUSOES.          
015800     DISPLAY "STK10MAN - ALTERACOES.: " WS-CT-ALTERACOES.         
015900     DISPLAY "STK10MAN - MOVIMENTOS.: " WS-CT-MOVIMENTOS.         
016000     DISPLAY "STK10MAN - REJEITADAS.: " WS-CT-REJEITADAS.         
016100     GOBACK.                                                      
016200 0000-CONTROLE-EXIT.                                              
016300     EXIT.                                                        
016400* -----------------------------------------------------------     
016500 1000-INICIO SECTION.                                             
016600 1000-ABRE-E-CARREGA.                                             
016700     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
016800     OPEN INPUT STK-VELHO.                                        
016900     PERFORM 1100-CARREGA-UM-ITEM THRU 1100-CARREGA-UM-ITEM-EXIT  
017000             UNTIL FS-STKVE = "10".                               
017100     CLOSE STK-VELHO.                                             
017200     OPEN INPUT MOV-VELHO.                                        
017300     OPEN OUTPUT MOV-NOVO.                                        
017400     PERFORM 1200-COPIA-UM-MOVTO THRU 1200-COPIA-UM-MOVTO-EXIT    
017500             UNTIL FS-MOVVE = "10".                               
017600     CLOSE MOV-VELHO.                                             
017700     OPEN INPUT STK-TRANS.                                        
017800     READ STK-TRANS NEXT RECORD                                   
017900         AT END MOVE "10" TO FS-STKTR                             
018000     END-READ.                                                    
018100 1000-INICIO-EXIT.                                                
018200     EXIT.                                                        
018300 1050-CALCULA-DATA-HOJE.                                          
018400* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
018500     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
018600     IF WS-DATA-YY < 50                                           
018700         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
018800     ELSE                                                         
018900         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
019000     END-IF.                                                      
019100     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
019200     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
019300 1050-CALCULA-DATA-HOJE-EXIT.                                     
019400     EXIT.                                                        
019500 1100-CARREGA-UM-ITEM.                                            
019600     READ STK-VELHO NEXT RECORD                                   
019700         AT END MOVE "10" TO FS-STKVE                             
019800     END-READ.                                                    
019900     IF FS-STKVE = "00"                                           
020000         ADD 1 TO WS-QTD-ESTOQUE                                  
020100         SET WS-IX-STK TO WS-QTD-ESTOQUE                          
020200         MOVE STK-ID OF STK-REGISTRO TO WS-STK-ID(WS-IX-STK)      
020300         MOVE STK-USUARIO-ID OF STK-REGISTRO                      
020400             TO WS-STK-USUARIO-ID(WS-IX-STK)                      
020500         MOVE STK-CODIGO OF STK-REGISTRO TO WS-STK-CODIGO(WS-IX-STK)
020600         MOVE STK-NOME OF STK-REGISTRO TO WS-STK-NOME(WS-IX-STK)  
020700         MOVE STK-CATEGORIA OF STK-REGISTRO                       
020800             TO WS-STK-CATEGORIA(WS-IX-STK)                       
020900         MOVE STK-QUANTIDADE OF STK-REGISTRO                      
021000             TO WS-STK-QUANTIDADE(WS-IX-STK)                      
021100         MOVE STK-QTD-MINIMA OF STK-REGISTRO                      
021200             TO WS-STK-QTD-MINIMA(WS-IX-STK)                      
021300         MOVE STK-PRECO-CUSTO OF STK-REGISTRO                     
021400             TO WS-STK-PRECO-CUSTO(WS-IX-STK)                     
021500         MOVE STK-PRECO-VENDA OF STK-REGISTRO                     
021600             TO WS-STK-PRECO-VENDA(WS-IX-STK)                     
021700         MOVE STK-LOCALIZACAO OF STK-REGISTRO                     
021800             TO WS-STK-LOCALIZACAO(WS-IX-STK)                     
021900         MOVE STK-ATIVO OF STK-REGISTRO TO WS-STK-ATIVO(WS-IX-STK)
022000         IF STK-ID OF STK-REGISTRO > WS-PROX-STK-ID               
022100             MOVE STK-ID OF STK-REGISTRO TO WS-PROX-STK-ID        
022200         END-IF                                                   
022300     END-IF.                                                      
022400 1100-CARREGA-UM-ITEM-EXIT.                                       
022500     EXIT.                                                        
022600 1200-COPIA-UM-MOVTO.                                             
022700     READ MOV-VELHO NEXT RECORD                                   
022800         AT END MOVE "10" TO FS-MOVVE                             
022900     END-READ.                                                    
023000     IF FS-MOVVE = "00"                                           
023100         MOVE MOV-REGISTRO TO MOV-NOVO-REG                        
023200         WRITE MOV-NOVO-REG                                       
023300         IF MOV-ID OF MOV-REGISTRO > WS-PROX-MOV-ID               
023400             MOVE MOV-ID OF MOV-REGISTRO TO WS-PROX-MOV-ID        
023500         END-IF                                                   
023600     END-IF.                                                      
023700 1200-COPIA-UM-MOVTO-EXIT.                                        
023800     EXIT.                                                        
023900* -----------------------------------------------------------     
024000* REGRA - STOCKSERVICE - LEDGER DE ESTOQUE (UNIT 5)               
024100* -----------------------------------------------------------     
024200 2000-PROCESSA SECTION.                                           
024300 2000-DESPACHA.                                                   
024400     EVALUATE TRUE                                                
024500         WHEN STR-E-INCLUIR                                       
024600             PERFORM 2100-INCLUIR THRU 2100-INCLUIR-EXIT          
024700         WHEN STR-E-ALTERAR                                       
024800             PERFORM 2200-ALTERAR THRU 2200-ALTERAR-EXIT          
024900         WHEN STR-E-MOVIMENTAR                                    
025000             PERFORM 2300-MOVIMENTAR THRU 2300-MOVIMENTAR-EXIT    
025100     END-EVALUATE.                                                
025200     READ STK-TRANS NEXT RECORD                                   
025300         AT END MOVE "10" TO FS-STKTR                             
025400     END-READ.                                                    
025500 2000-PROCESSA-EXIT.                                              
025600     EXIT.                                                        
025700 2100-INCLUIR.                                                    
025800     PERFORM 2650-CONVERTE-CODIGO THRU 2650-CONVERTE-CODIGO-EXIT. 
025900     PERFORM 2600-PROCURA-CODIGO-DUPL THRU 2600-PROCURA-CODIGO-DUPL-EXIT.
026000     IF ACHOU-COD-DUPL                                            
026100         STRING "STK10MAN - CODIGO DUPLICADO REJEITADO OFICINA "  
026200                STR-USUARIO-ID DELIMITED BY SIZE INTO WS-MSGERRO  
026300         DISPLAY WS-MSGERRO                                       
026400         ADD 1 TO WS-CT-REJEITADAS                                
026500         GO TO 2100-INCLUIR-EXIT                                  
026600     END-IF.                                                      
026700     ADD 1 TO WS-PROX-STK-ID.                                     
026800     ADD 1 TO WS-QTD-ESTOQUE.                                     
026900     SET WS-IX-STK TO WS-QTD-ESTOQUE.                             
027000     MOVE WS-PROX-STK-ID           TO WS-STK-ID(WS-IX-STK).       
027100     MOVE STR-USUARIO-ID           TO WS-STK-USUARIO-ID(WS-IX-STK).
027200     MOVE WS-STR-CODIGO-MAI        TO WS-STK-CODIGO(WS-IX-STK).   
027300     MOVE STR-NOME                 TO WS-STK-NOME(WS-IX-STK).     
027400     IF STR-CATEGORIA = SPACES                                    
027500         MOVE "OUTROS"             TO WS-STK-CATEGORIA(WS-IX-STK) 
027600     ELSE                                                         
027700         MOVE STR-CATEGORIA        TO WS-STK-CATEGORIA(WS-IX-STK) 
027800     END-IF.                                                      
027900     IF STR-QTD-MINIMA = ZEROS                                    
028000         MOVE 1                    TO WS-STK-QTD-MINIMA(WS-IX-STK)
028100     ELSE                                                         
028200         MOVE STR-QTD-MINIMA       TO WS-STK-QTD-MINIMA(WS-IX-STK)
028300     END-IF.                                                      
028400     MOVE STR-QUANTIDADE           TO WS-STK-QUANTIDADE(WS-IX-STK).
028500     MOVE STR-PRECO-CUSTO          TO WS-STK-PRECO-CUSTO(WS-IX-STK).
028600     MOVE STR-PRECO-VENDA          TO WS-STK-PRECO-VENDA(WS-IX-STK).
028700     MOVE STR-LOCALIZACAO          TO WS-STK-LOCALIZACAO(WS-IX-STK).
028800     MOVE "Y"                      TO WS-STK-ATIVO(WS-IX-STK).    
028900     ADD 1 TO WS-CT-INCLUSOES.                                    
029000     IF STR-QUANTIDADE > 0                                        
029100         MOVE STR-USUARIO-ID        TO WS-MOVW-USUARIO-ID         
029200         MOVE WS-PROX-STK-ID        TO WS-MOVW-STOCK-ITEM-ID      
029300         MOVE "ENTRADA"             TO WS-MOVW-TIPO               
029400         MOVE STR-QUANTIDADE        TO WS-MOVW-QUANTIDADE         
029500         MOVE 0                     TO WS-MOVW-QTD-ANTERIOR       
029600         MOVE STR-QUANTIDADE        TO WS-MOVW-QTD-POSTERIOR      
029700         MOVE "AJUSTE"              TO WS-MOVW-MOTIVO             
029800         MOVE "Estoque inicial"     TO WS-MOVW-DESCRICAO          
029900         MOVE 0                     TO WS-MOVW-OS-ID              
030000         PERFORM 7000-GRAVA-MOVTO THRU 7000-GRAVA-MOVTO-EXIT      
030100     END-IF.                                                      
030200 2100-INCLUIR-EXIT.                                               
030300     EXIT.                                                        
030400 2200-ALTERAR.                                                    
030500     MOVE "N" TO WS-ACHOU-STK.                                    
030600     SET WS-IX-STK TO 1.                                          
030700     PERFORM 2210-PROCURA-STK THRU 2210-PROCURA-STK-EXIT          
030800             UNTIL WS-IX-STK > WS-QTD-ESTOQUE OR ACHOU-STK.       
030900     IF NOT ACHOU-STK                                             
031000         STRING "STK10MAN - ALTERACAO REJEITADA, ITEM INEXISTENTE "
031100                STR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
031200         DISPLAY WS-MSGERRO                                       
031300         ADD 1 TO WS-CT-REJEITADAS                                
031400         GO TO 2200-ALTERAR-EXIT                                  
031500     END-IF.                                                      
031600     PERFORM 2650-CONVERTE-CODIGO THRU 2650-CONVERTE-CODIGO-EXIT. 
031700     IF WS-STR-CODIGO-MAI NOT = WS-STK-CODIGO(WS-IX-STK)          
031800         PERFORM 2600-PROCURA-CODIGO-DUPL THRU                    
031900                 2600-PROCURA-CODIGO-DUPL-EXIT                    
032000         IF ACHOU-COD-DUPL                                        
032100             STRING "STK10MAN - CODIGO DUPLICADO REJEITADO ITEM " 
032200                    STR-ID DELIMITED BY SIZE INTO WS-MSGERRO      
032300             DISPLAY WS-MSGERRO                                   
032400             ADD 1 TO WS-CT-REJEITADAS                            
032500             GO TO 2200-ALTERAR-EXIT                              
032600         END-IF                                                   
032700         MOVE WS-STR-CODIGO-MAI TO WS-STK-CODIGO(WS-IX-STK)       
032800     END-IF.                                                      
032900     IF STR-CATEGORIA NOT = SPACES                                
033000         MOVE STR-CATEGORIA TO WS-STK-CATEGORIA(WS-IX-STK)        
033100     END-IF.                                                      
033200     MOVE STR-NOME              TO WS-STK-NOME(WS-IX-STK).        
033300     MOVE STR-QTD-MINIMA        TO WS-STK-QTD-MINIMA(WS-IX-STK).  
033400     MOVE STR-PRECO-CUSTO       TO WS-STK-PRECO-CUSTO(WS-IX-STK). 
033500     MOVE STR-PRECO-VENDA       TO WS-STK-PRECO-VENDA(WS-IX-STK). 
033600     MOVE STR-LOCALIZACAO       TO WS-STK-LOCALIZACAO(WS-IX-STK). 
033700     IF STR-QUANTIDADE NOT = WS-STK-QUANTIDADE(WS-IX-STK)         
033800         MOVE WS-STK-QUANTIDADE(WS-IX-STK) TO WS-QTD-ANTES        
033900         COMPUTE WS-DIFERENCA =                                   
034000                 STR-QUANTIDADE - WS-STK-QUANTIDADE(WS-IX-STK)    
034100         MOVE STR-QUANTIDADE TO WS-STK-QUANTIDADE(WS-IX-STK)      
034200         MOVE STR-QUANTIDADE TO WS-QTD-DEPOIS                     
034300         MOVE STR-USUARIO-ID       TO WS-MOVW-USUARIO-ID          
034400         MOVE STR-ID               TO WS-MOVW-STOCK-ITEM-ID       
034500         IF WS-DIFERENCA > 0                                      
034600             MOVE "ENTRADA" TO WS-MOVW-TIPO                       
034700         ELSE                                                     
034800             MOVE "SAIDA"   TO WS-MOVW-TIPO                       
034900         END-IF                                                   
035000         IF WS-DIFERENCA < 0                                      
035100             COMPUTE WS-MOVW-QUANTIDADE = 0 - WS-DIFERENCA        
035200         ELSE                                                     
035300             MOVE WS-DIFERENCA TO WS-MOVW-QUANTIDADE              
035400         END-IF                                                   
035500         MOVE WS-QTD-ANTES         TO WS-MOVW-QTD-ANTERIOR        
035600         MOVE WS-QTD-DEPOIS        TO WS-MOVW-QTD-POSTERIOR       
035700         MOVE "AJUSTE"             TO WS-MOVW-MOTIVO              
035800         MOVE "Ajuste manual de cadastro" TO WS-MOVW-DESCRICAO    
035900         MOVE 0                    TO WS-MOVW-OS-ID               
036000         PERFORM 7000-GRAVA-MOVTO THRU 7000-GRAVA-MOVTO-EXIT      
036100     END-IF.                                                      
036200     ADD 1 TO WS-CT-ALTERACOES.                                   
036300 2200-ALTERAR-EXIT.                                               
036400     EXIT.                                                        
036500 2210-PROCURA-STK.                                                
036600     IF WS-STK-ID(WS-IX-STK) = STR-ID                             
036700         SET ACHOU-STK TO TRUE                                    
036800     ELSE                                                         
036900         SET WS-IX-STK UP BY 1                                    
037000     END-IF.                                                      
037100 2210-PROCURA-STK-EXIT.                                           
037200     EXIT.                                                        
037300 2300-MOVIMENTAR.                                                 
037400     IF STR-MOV-TIPO NOT = "ENTRADA" AND STR-MOV-TIPO NOT = "SAIDA"
037500         STRING "STK10MAN - MOVIMENTO INVALIDO REJEITADO ITEM "   
037600                STR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
037700         DISPLAY WS-MSGERRO                                       
037800         ADD 1 TO WS-CT-REJEITADAS                                
037900         GO TO 2300-MOVIMENTAR-EXIT                               
038000     END-IF.                                                      
038100     PERFORM 2700-VALIDA-MOTIVO THRU 2700-VALIDA-MOTIVO-EXIT.     
038200     IF NOT MOTIVO-VALIDO                                         
038300         STRING "STK10MAN - MOTIVO INVALIDO REJEITADO ITEM "      
038400                STR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
038500         DISPLAY WS-MSGERRO                                       
038600         ADD 1 TO WS-CT-REJEITADAS                                
038700         GO TO 2300-MOVIMENTAR-EXIT                               
038800     END-IF.                                                      
038900     MOVE "N" TO WS-ACHOU-STK.                                    
039000     SET WS-IX-STK TO 1.                                          
039100     PERFORM 2210-PROCURA-STK THRU 2210-PROCURA-STK-EXIT          
039200             UNTIL WS-IX-STK > WS-QTD-ESTOQUE OR ACHOU-STK.       
039300     IF NOT ACHOU-STK                                             
039400         STRING "STK10MAN - MOVIMENTO REJEITADO, ITEM INEXISTENTE "
039500                STR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
039600         DISPLAY WS-MSGERRO                                       
039700         ADD 1 TO WS-CT-REJEITADAS                                
039800         GO TO 2300-MOVIMENTAR-EXIT                               
039900     END-IF.                                                      
040000     IF STR-MOV-TIPO = "SAIDA"                                    
040100        AND STR-MOV-QUANTIDADE > WS-STK-QUANTIDADE(WS-IX-STK)     
040200         STRING "STK10MAN - ESTOQUE INSUFICIENTE REJEITADO ITEM " 
040300                STR-ID DELIMITED BY SIZE INTO WS-MSGERRO          
040400         DISPLAY WS-MSGERRO                                       
040500         ADD 1 TO WS-CT-REJEITADAS                                
040600         GO TO 2300-MOVIMENTAR-EXIT                               
040700     END-IF.                                                      
040800     MOVE WS-STK-QUANTIDADE(WS-IX-STK) TO WS-QTD-ANTES.           
040900     IF STR-MOV-TIPO = "ENTRADA"                                  
041000         COMPUTE WS-STK-QUANTIDADE(WS-IX-STK) =                   
041100                 WS-STK-QUANTIDADE(WS-IX-STK) + STR-MOV-QUANTIDADE
041200     ELSE                                                         
041300         COMPUTE WS-STK-QUANTIDADE(WS-IX-STK) =                   
041400                 WS-STK-QUANTIDADE(WS-IX-STK) - STR-MOV-QUANTIDADE
041500     END-IF.                                                      
041600     MOVE WS-STK-QUANTIDADE(WS-IX-STK) TO WS-QTD-DEPOIS.          
041700     MOVE STR-USUARIO-ID          TO WS-MOVW-USUARIO-ID.          
041800     MOVE STR-ID                  TO WS-MOVW-STOCK-ITEM-ID.       
041900     MOVE STR-MOV-TIPO            TO WS-MOVW-TIPO.                
042000     MOVE STR-MOV-QUANTIDADE      TO WS-MOVW-QUANTIDADE.          
042100     MOVE WS-QTD-ANTES            TO WS-MOVW-QTD-ANTERIOR.        
042200     MOVE WS-QTD-DEPOIS           TO WS-MOVW-QTD-POSTERIOR.       
042300     MOVE STR-MOV-MOTIVO          TO WS-MOVW-MOTIVO.              
042400     MOVE STR-MOV-DESCRICAO       TO WS-MOVW-DESCRICAO.           
042500     MOVE 0                       TO WS-MOVW-OS-ID.               
042600     PERFORM 7000-GRAVA-MOVTO THRU 7000-GRAVA-MOVTO-EXIT.         
042700     ADD 1 TO WS-CT-MOVIMENTOS.                                   
042800 2300-MOVIMENTAR-EXIT.                                            
042900     EXIT.                                                        
043000* -----------------------------------------------------------     
043100* UNICIDADE DO CODIGO DENTRO DA MESMA OFICINA (STR-USUARIO-ID)    
043200* -----------------------------------------------------------     
043300 2600-PROCURA-CODIGO-DUPL SECTION.                                
043400 2600-PROCURA.                                                    
043500     MOVE "N" TO WS-ACHOU-COD-DUPL.                               
043600     SET WS-IX-STK TO 1.                                          
043700     PERFORM 2610-COMPARA THRU 2610-COMPARA-EXIT                  
043800             UNTIL WS-IX-STK > WS-QTD-ESTOQUE OR ACHOU-COD-DUPL.  
043900 2600-PROCURA-CODIGO-DUPL-EXIT.                                   
044000     EXIT.                                                        
044100 2610-COMPARA.                                                    
044200     IF WS-STK-USUARIO-ID(WS-IX-STK) = STR-USUARIO-ID             
044300        AND WS-STK-CODIGO(WS-IX-STK) = WS-STR-CODIGO-MAI          
044400        AND WS-STK-ID(WS-IX-STK) NOT = STR-ID                     
044500         SET ACHOU-COD-DUPL TO TRUE                               
044600     ELSE                                                         
044700         SET WS-IX-STK UP BY 1                                    
044800     END-IF.                                                      
044900 2610-COMPARA-EXIT.                                               
045000     EXIT.                                                        
045100* CONVERSAO PARA MAIUSCULAS SEM USO DE FUNCAO INTRINSECA -        
045200* TABELA DE TRANSCODIFICACAO VIA INSPECT/CONVERTING               
045300 2650-CONVERTE-CODIGO SECTION.                                    
045400 2650-CONVERTE.                                                   
045500     MOVE STR-CODIGO TO WS-STR-CODIGO-MAI.                        
045600     INSPECT WS-STR-CODIGO-MAI CONVERTING                         
045700             "abcdefghijklmnopqrstuvwxyz"                         
045800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
045900 2650-CONVERTE-CODIGO-EXIT.                                       
046000     EXIT.                                                        
046100 2700-VALIDA-MOTIVO SECTION.                                      
046200 2700-VERIFICA.                                                   
046300     MOVE "N" TO WS-MOTIVO-VALIDO.                                
046400     IF STR-MOV-MOTIVO = "COMPRA" OR STR-MOV-MOTIVO = "AJUSTE" OR 
046500        STR-MOV-MOTIVO = "PERDA" OR                               
046600        STR-MOV-MOTIVO = "CONSUMO_INTERNO" OR                     
046700        STR-MOV-MOTIVO = "OS" OR STR-MOV-MOTIVO = "DEVOLUCAO"     
046800         MOVE "Y" TO WS-MOTIVO-VALIDO                             
046900     END-IF.                                                      
047000 2700-VALIDA-MOTIVO-EXIT.                                         
047100     EXIT.                                                        
047200* -----------------------------------------------------------     
047300 7000-GRAVA-MOVTO SECTION.                                        
047400 7000-GRAVA.                                                      
047500     ADD 1 TO WS-PROX-MOV-ID.                                     
047600     INITIALIZE MOV-NOVO-REG.                                     
047700     MOVE WS-PROX-MOV-ID           TO MOV-ID OF MOV-NOVO-REG.     
047800     MOVE WS-MOVW-USUARIO-ID       TO MOV-USUARIO-ID OF MOV-NOVO-REG.
047900     MOVE WS-MOVW-STOCK-ITEM-ID    TO MOV-STOCK-ITEM-ID OF MOV-NOVO-REG.
048000     MOVE WS-MOVW-TIPO             TO MOV-TIPO OF MOV-NOVO-REG.   
048100     MOVE WS-MOVW-QUANTIDADE       TO MOV-QUANTIDADE OF MOV-NOVO-REG.
048200     MOVE WS-MOVW-QTD-ANTERIOR                                    
048300         TO MOV-QTD-ANTERIOR OF MOV-NOVO-REG.                     
048400     MOVE WS-MOVW-QTD-POSTERIOR                                   
048500         TO MOV-QTD-POSTERIOR OF MOV-NOVO-REG.                    
048600     MOVE WS-MOVW-MOTIVO           TO MOV-MOTIVO OF MOV-NOVO-REG. 
048700     MOVE WS-MOVW-DESCRICAO        TO MOV-DESCRICAO OF MOV-NOVO-REG.
048800     MOVE WS-MOVW-OS-ID            TO MOV-OS-ID OF MOV-NOVO-REG.  
048900     MOVE WS-HOJE                  TO MOV-DT-CRIADO OF MOV-NOVO-REG.
049000     WRITE MOV-NOVO-REG.                                          
049100 7000-GRAVA-MOVTO-EXIT.                                           
049200     EXIT.                                                        
049300* -----------------------------------------------------------     
049400 8000-GRAVA-NOVO SECTION.                                         
049500 8000-REGRAVA.                                                    
049600     OPEN OUTPUT STK-NOVO.                                        
049700     PERFORM 8100-GRAVA-UM THRU 8100-GRAVA-UM-EXIT                
049800             VARYING WS-IX-STK FROM 1 BY 1                        
049900             UNTIL WS-IX-STK > WS-QTD-ESTOQUE.                    
050000     CLOSE STK-NOVO.                                              
050100 8000-GRAVA-NOVO-EXIT.                                            
050200     EXIT.                                                        
050300 8100-GRAVA-UM.                                                   
050400     INITIALIZE STK-NOVO-REG.                                     
050500     MOVE WS-STK-ID(WS-IX-STK)          TO STK-ID OF STK-NOVO-REG.
050600     MOVE WS-STK-USUARIO-ID(WS-IX-STK)                            
050700         TO STK-USUARIO-ID OF STK-NOVO-REG.                       
050800     MOVE WS-STK-CODIGO(WS-IX-STK)      TO STK-CODIGO OF STK-NOVO-REG.
050900     MOVE WS-STK-NOME(WS-IX-STK)        TO STK-NOME OF STK-NOVO-REG.
051000     MOVE WS-STK-CATEGORIA(WS-IX-STK)                             
051100         TO STK-CATEGORIA OF STK-NOVO-REG.                        
051200     MOVE WS-STK-QUANTIDADE(WS-IX-STK)                            
051300         TO STK-QUANTIDADE OF STK-NOVO-REG.                       
051400     MOVE WS-STK-QTD-MINIMA(WS-IX-STK)                            
051500         TO STK-QTD-MINIMA OF STK-NOVO-REG.                       
051600     MOVE WS-STK-PRECO-CUSTO(WS-IX-STK)                           
051700         TO STK-PRECO-CUSTO OF STK-NOVO-REG.                      
051800     MOVE WS-STK-PRECO-VENDA(WS-IX-STK)                           
051900         TO STK-PRECO-VENDA OF STK-NOVO-REG.                      
052000     MOVE WS-STK-LOCALIZACAO(WS-IX-STK)                           
052100         TO STK-LOCALIZACAO OF STK-NOVO-REG.                      
052200     MOVE WS-STK-ATIVO(WS-IX-STK)       TO STK-ATIVO OF STK-NOVO-REG.
052300     WRITE STK-NOVO-REG.                                          
052400 8100-GRAVA-UM-EXIT.                                              
052500     EXIT.                                                        
052600                                                                  
