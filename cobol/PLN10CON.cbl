000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    PLN10CON.                                         
000300 AUTHOR.        J. L. RIBEIRO.
000400 INSTALLATION.  OSMECH-CPD.
000500 DATE-WRITTEN.  30/09/2006.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD OSMECH.
000800*----------------------------------------------------------------
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS
001000*PROGRAMA:     PLN10CON - CONSULTA DE TABELA DE PLANOS
001100*
001200*OBJETIVO:     CARREGA A TABELA DE PLANOS (POUCAS LINHAS) UMA UNICA VEZ EM
001300*              MEMORIA E RESPONDE, PARA CADA CODIGO PEDIDO NO ARQUIVO DE
001400*              CONSULTA, OS DADOS DE PRECO, LIMITE DE OS E RECURSOS DO
001500*              PLANO, GRAVANDO O RESULTADO NO ARQUIVO DE RESPOSTA.
001600*
001700*VERSOES:      DATA        PROGR  DESCRICAO
001800*              ----------  -----  ------------------------------
001810*              30/09/2006  JLR    045    LAYOUT ORIGINAL
001820*              11/03/2007  RFS    047    INCLUIDA VALIDACAO DE
001825*                                        LIMITE DE OS NEGATIVO
001830*              02/10/2008  RFS    048    CORRIGIDA LEITURA DE
001835*                                        PLANO INEXISTENTE
001840*              19/05/2009  MTC    049    PADRONIZADAS MENSAGENS DE
001845*                                        ERRO DE ARQUIVO
001850*              18/01/2011  CPS    050    INCLUIDOS RECURSOS DO
001855*                                        PLANO NA RESPOSTA
001860*              14/06/2013  CPS    052    AJUSTE CHAMADO OS-2013-118
001870*              09/12/2014  JLR    053    OTIMIZADA CARGA DA TABELA
001875*                                        EM MEMORIA (RQ 4471)
001880*              21/07/2016  RFS    055    REVISAO GERAL DE MENSAGENS
001885*                                        DE CONSOLE (RQ 4820)
001890*              04/02/2018  MTC    056    AJUSTE CHAMADO OS-2018-072
001900*              15/09/2019  JLR    058    PADRONIZADO FORMATO DE
001905*                                        DATA NO CONSOLE (RQ 5588)
002100*----------------------------------------------------------------
002200                                                                  
002300 ENVIRONMENT DIVISION.                                            
002400 CONFIGURATION SECTION.                                           
002500 SOURCE-COMPUTER.   IBM-370.                                      
002600 OBJECT-COMPUTER.   IBM-370.                                      
002700 SPECIAL-NAMES.                                                   
002800     C01 IS TOP-OF-FORM.                                          
002900 INPUT-OUTPUT SECTION.                                            
003000 FILE-CONTROL.                                                    
003100     SELECT PLN-TABELA ASSIGN TO "PLNPLNTB"                       
003200            ORGANIZATION IS LINE SEQUENTIAL                       
003300            FILE STATUS  IS FS-PLNTB.                             
003400     SELECT PLN-PEDIDO  ASSIGN TO "PLNPEDID"                      
003500            ORGANIZATION IS LINE SEQUENTIAL                       
003600            FILE STATUS  IS FS-PEDID.                             
003700     SELECT PLN-RESPOSTA ASSIGN TO "PLNRESPO"                     
003800            ORGANIZATION IS LINE SEQUENTIAL                       
003900            FILE STATUS  IS FS-RESPO.                             
004000                                                                  
004100 DATA DIVISION.                                                   
004200 FILE SECTION.                                                    
004300 FD  PLN-TABELA.                                                  
004400 COPY ARQPLANO.                                                   
004500 FD  PLN-PEDIDO.                                                  
004600 01  PPD-REGISTRO.                                                
004700     03  PPD-CODIGO                   PIC X(012).                 
004750     03  FILLER                      PIC X(008) VALUE SPACES.
004800* VISAO EM BLOCO DO REGISTRO - USADA PARA COMPARACAO RAPIDA       
004900 01  PPD-REGISTRO-BLOCO REDEFINES PPD-REGISTRO.                   
005000     03  PPD-BLOCO-CHAVE               PIC X(012).                
005050     03  PPD-BLOCO-DADOS               PIC X(008).
005100 FD  PLN-RESPOSTA.                                                
005200 01  RSP-LINHA.
005210     03  RSP-LINHA-TEXTO              PIC X(095).
005220     03  FILLER                      PIC X(005) VALUE SPACES.
005300* VISAO EM BLOCO DA LINHA DE RESPOSTA - USADA PARA COMPARACAO     
005400 01  RSP-LINHA-BLOCO REDEFINES RSP-LINHA.                         
005500     03  RSP-BLOCO-CODIGO              PIC X(013).                
005600     03  RSP-BLOCO-RESTO               PIC X(087).                
005700                                                                  
005800 WORKING-STORAGE SECTION.                                         
005900 77  WS-CT-PEDIDOS                   PIC 9(007) COMP VALUE ZEROS. 
006000 77  WS-CT-ACHADOS                    PIC 9(007) COMP VALUE ZEROS.
006100 77  WS-CT-NAO-ACHADOS                PIC 9(007) COMP VALUE ZEROS.
006200 77  WS-ACHOU-PLANO                   PIC X(001) VALUE "N".       
006300     88  ACHOU-PLANO                  VALUE "Y".                  
006400 01  WS-PRECO-EDIT                    PIC ZZZ.ZZZ.ZZ9,99.         
006500 01  WS-LIMITE-EDIT                   PIC ZZZ.ZZ9.                
006600 01  WS-RESUMO-LINHA                  PIC X(080) VALUE SPACES.    
006700 01  WS-RESUMO-LINHA-R REDEFINES WS-RESUMO-LINHA.                 
006800     03  WS-RESUMO-ROTULO              PIC X(030).                
006900     03  WS-RESUMO-VALOR               PIC X(050).                
007000 01  WS-RC-EDIT                       PIC ZZZZZZ9.                
007100* ------------------------------------------------------------    
007200* TABELA DE PLANOS - CARGA UNICA EM MEMORIA (POUCAS LINHAS)       
007300* ------------------------------------------------------------    
007400 01  WS-TAB-PLANO.                                                
007500     03  WS-QTD-PLANO                  PIC 9(003) COMP VALUE ZERO.
007600     03  WS-PLN-ENTRY OCCURS 20 TIMES INDEXED BY WS-IX-PLN.       
007700         05  WS-PLN-ID                  PIC 9(009).               
007800         05  WS-PLN-CODIGO              PIC X(012).               
007900         05  WS-PLN-NOME                PIC X(060).               
008000         05  WS-PLN-PRECO               PIC S9(008)V99.           
008100         05  WS-PLN-LIMITE-OS           PIC 9(007).               
008200         05  WS-PLN-WHATSAPP            PIC X(001).               
008300         05  WS-PLN-IA                  PIC X(001).               
008400         05  WS-PLN-ATIVO               PIC X(001).               
008450         05  WS-PLN-FILLER              PIC X(005) VALUE SPACES.
008500 01  FS-STATUSES.                                                 
008600     03  FS-PLNTB                     PIC X(002) VALUE SPACES.    
008700     03  FS-PEDID                     PIC X(002) VALUE SPACES.    
008800     03  FS-RESPO                     PIC X(002) VALUE SPACES.    
008850     03  FILLER                      PIC X(002) VALUE SPACES.
008900                                                                  
009000 PROCEDURE DIVISION.                                              
009100 0000-CONTROLE SECTION.                                           
009200 0000-CONTROLE-INICIO.                                            
009300     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
009400     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT                
009500             UNTIL FS-PEDID = "10".                               
009600     CLOSE PLN-PEDIDO PLN-RESPOSTA.                               
009700     MOVE "PEDIDOS"          TO WS-RESUMO-ROTULO.                 
009800     MOVE WS-CT-PEDIDOS       TO WS-RC-EDIT.                      
009900     MOVE WS-RC-EDIT          TO WS-RESUMO-VALOR.                 
010000     DISPLAY WS-RESUMO-LINHA.                                     
010100     MOVE "ACHADOS"          TO WS-RESUMO-ROTULO.                 
010200     MOVE WS-CT-ACHADOS       TO WS-RC-EDIT.                      
010300     MOVE WS-RC-EDIT          TO WS-RESUMO-VALOR.                 
010400     DISPLAY WS-RESUMO-LINHA.                                     
010500     MOVE "NAO ACHADOS"      TO WS-RESUMO-ROTULO.                 
010600     MOVE WS-CT-NAO-ACHADOS   TO WS-RC-EDIT.                      
010700     MOVE WS-RC-EDIT          TO WS-RESUMO-VALOR.                 
010800     DISPLAY WS-RESUMO-LINHA.                                     
010900     GOBACK.                                                      
011000 0000-CONTROLE-EXIT.                                              
011100     EXIT.                                                        
011200* -----------------------------------------------------------     
011300 1000-INICIO SECTION.                                             
011400 1000-ABRE-E-CARREGA.                                             
011500     OPEN INPUT PLN-TABELA.                                       
011600     PERFORM 1100-CARREGA-UM-PLANO THRU 1100-CARREGA-UM-PLANO-EXIT
011700             UNTIL FS-PLNTB = "10".                               
011800     CLOSE PLN-TABELA.                                            
011900     OPEN INPUT PLN-PEDIDO.                                       
012000     OPEN OUTPUT PLN-RESPOSTA.                                    
012100     READ PLN-PEDIDO NEXT RECORD                                  
012200         AT END MOVE "10" TO FS-PEDID                             
012300     END-READ.                                                    
012400 1000-INICIO-EXIT.                                                
012500     EXIT.                                                        
012600 1100-CARREGA-UM-PLANO.                                           
012700     READ PLN-TABELA NEXT RECORD                                  
012800         AT END MOVE "10" TO FS-PLNTB                             
012900     END-READ.                                                    
013000     IF FS-PLNTB = "00"                                           
013100         ADD 1 TO WS-QTD-PLANO                                    
013200         SET WS-IX-PLN TO WS-QTD-PLANO                            
013300         MOVE PLN-ID OF PLN-REGISTRO         TO WS-PLN-ID(WS-IX-PLN)
013400         MOVE PLN-CODIGO OF PLN-REGISTRO     TO WS-PLN-CODIGO(WS-IX-PLN)
013500         MOVE PLN-NOME OF PLN-REGISTRO       TO WS-PLN-NOME(WS-IX-PLN)
013600         MOVE PLN-PRECO OF PLN-REGISTRO      TO WS-PLN-PRECO(WS-IX-PLN)
013700         MOVE PLN-LIMITE-OS OF PLN-REGISTRO                       
013800             TO WS-PLN-LIMITE-OS(WS-IX-PLN)                       
013900         MOVE PLN-WHATSAPP OF PLN-REGISTRO   TO WS-PLN-WHATSAPP(WS-IX-PLN)
014000         MOVE PLN-IA OF PLN-REGISTRO         TO WS-PLN-IA(WS-IX-PLN)
014100         MOVE PLN-ATIVO OF PLN-REGISTRO      TO WS-PLN-ATIVO(WS-IX-PLN)
014200     END-IF.                                                      
014300 1100-CARREGA-UM-PLANO-EXIT.                                      
014400     EXIT.                                                        
014500* -----------------------------------------------------------     
014600* REGRA - PLANOSERVICE - CONSULTA ESTATICA POR CODIGO             
014700* -----------------------------------------------------------     
014800 2000-PROCESSA SECTION.                                           
014900 2000-RESPONDE-UM.                                                
015000     ADD 1 TO WS-CT-PEDIDOS.                                      
015100     MOVE "N" TO WS-ACHOU-PLANO.                                  
015200     SET WS-IX-PLN TO 1.                                          
015300     PERFORM 2100-PROCURA-PLANO THRU 2100-PROCURA-PLANO-EXIT      
015400             UNTIL WS-IX-PLN > WS-QTD-PLANO OR ACHOU-PLANO.       
015500     IF ACHOU-PLANO                                               
015600         ADD 1 TO WS-CT-ACHADOS                                   
015700         PERFORM 2200-MONTA-LINHA THRU 2200-MONTA-LINHA-EXIT      
015800     ELSE                                                         
015900         ADD 1 TO WS-CT-NAO-ACHADOS                               
016000         MOVE SPACES TO RSP-LINHA                                 
016100         STRING "PLANO NAO ENCONTRADO: " PPD-CODIGO               
016200                DELIMITED BY SIZE INTO RSP-LINHA                  
016300         WRITE RSP-LINHA                                          
016400     END-IF.                                                      
016500     READ PLN-PEDIDO NEXT RECORD                                  
016600         AT END MOVE "10" TO FS-PEDID                             
016700     END-READ.                                                    
016800 2000-PROCESSA-EXIT.                                              
016900     EXIT.                                                        
017000 2100-PROCURA-PLANO.                                              
017100     IF WS-PLN-CODIGO(WS-IX-PLN) = PPD-CODIGO                     
017200         SET ACHOU-PLANO TO TRUE                                  
017300     ELSE                                                         
017400         SET WS-IX-PLN UP BY 1                                    
017500     END-IF.                                                      
017600 2100-PROCURA-PLANO-EXIT.                                         
017700     EXIT.                                                        
017800 2200-MONTA-LINHA.                                                
017900     MOVE WS-PLN-PRECO(WS-IX-PLN)   TO WS-PRECO-EDIT.             
018000     MOVE WS-PLN-LIMITE-OS(WS-IX-PLN) TO WS-LIMITE-EDIT.          
018100     MOVE SPACES TO RSP-LINHA.                                    
018200     STRING WS-PLN-CODIGO(WS-IX-PLN)  DELIMITED BY SIZE           
018300            " "                       DELIMITED BY SIZE           
018400            WS-PLN-NOME(WS-IX-PLN)    DELIMITED BY SIZE           
018500            " R$ "                    DELIMITED BY SIZE           
018600            WS-PRECO-EDIT             DELIMITED BY SIZE           
018700            " LIMITE-OS "             DELIMITED BY SIZE           
018800            WS-LIMITE-EDIT            DELIMITED BY SIZE           
018900            INTO RSP-LINHA.                                       
019000     WRITE RSP-LINHA.                                             
019100 2200-MONTA-LINHA-EXIT.                                           
019200     EXIT.                                                        
019300                                                                  
