000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQFLUXO                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DO FECHAMENTO DIARIO DE CAIXA (FLUXO DE CAIXA).
000600*              UMA LINHA POR OFICINA+DIA - ROLL-UP DO FIN10LED.   
000700*                                                                 
000800*VERSOES:      DATA        PROGR  DESCRICAO                       
000900*              ----------  -----  ------------------------------  
001000*              07/08/1998  MTC    LAYOUT ORIGINAL                 
001100*              11/02/1999  MTC    VIRADA DO SECULO - DATA P/ CCYYMMDD
001200*              30/09/2006  JLR    INCLUIDO SALDO ACUMULADO CORRIDO
001300*---------------------------------------------------------------- 
001400                                                                  
001500 01  FLX-REGISTRO.                                                
001600     03  FLX-ID                      PIC 9(009).                  
001700     03  FLX-CHAVE.                                               
001800         05  FLX-USUARIO-ID          PIC 9(009).                  
001900         05  FLX-DATA                PIC 9(008).                  
002000         05  FLX-DATA-R REDEFINES FLX-DATA.                       
002100             07  FLX-DT-CCYY         PIC 9(004).                  
002200             07  FLX-DT-MM           PIC 9(002).                  
002300             07  FLX-DT-DD           PIC 9(002).                  
002400     03  FLX-TOTAL-ENTRADAS          PIC S9(010)V99.              
002500     03  FLX-TOTAL-SAIDAS            PIC S9(010)V99.              
002600     03  FLX-SALDO                   PIC S9(010)V99.              
002700* CORRIDO A PARTIR DO ULTIMO DIA GRAVADO DESTA OFICINA            
002800     03  FLX-SALDO-ACUM              PIC S9(010)V99.              
002900     03  FILLER                      PIC X(020) VALUE SPACES.     
