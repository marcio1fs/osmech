000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQPLANO                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DA TABELA DE PLANOS/TARIFAS - CARGA EM MEMORIA.
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              30/09/2006  JLR    LAYOUT ORIGINAL - TABELA DE PLANOS
001000*---------------------------------------------------------------- 
001100                                                                  
001200 01  PLN-REGISTRO.                                                
001300     03  PLN-ID                      PIC 9(009).                  
001400     03  PLN-CODIGO                  PIC X(012).                  
001500         88  PLN-E-PRO               VALUE "PRO".                 
001600         88  PLN-E-PRO-PLUS          VALUE "PRO_PLUS".            
001700         88  PLN-E-PREMIUM           VALUE "PREMIUM".             
001800     03  PLN-NOME                    PIC X(060).                  
001900     03  PLN-PRECO                   PIC S9(008)V99.              
002000* ZERO = SEM LIMITE MENSAL DE OS                                  
002100     03  PLN-LIMITE-OS               PIC 9(007).                  
002200     03  PLN-WHATSAPP                PIC X(001).                  
002300         88  PLN-TEM-WHATSAPP        VALUE "Y".                   
002400     03  PLN-IA                      PIC X(001).                  
002500         88  PLN-TEM-IA              VALUE "Y".                   
002600     03  PLN-ATIVO                   PIC X(001).                  
002700         88  PLN-ESTA-ATIVO          VALUE "Y".                   
002800     03  FILLER                      PIC X(020) VALUE SPACES.     
