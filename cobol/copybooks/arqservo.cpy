000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQSERVO                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DA LINHA DE SERVICO DE UMA OS (MAO DE OBRA).
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              18/03/1997  RFS    LAYOUT ORIGINAL                 
001000*              30/09/2006  JLR    PADRONIZADO VALOR-UNIT/TOTAL C/2 DEC
001100*---------------------------------------------------------------- 
001200                                                                  
001300 01  SVC-REGISTRO.                                                
001400     03  SVC-CHAVE.                                               
001500         05  SVC-OS-ID               PIC 9(009).                  
001600         05  SVC-SEQ                 PIC 9(004).                  
001700     03  SVC-DESCRICAO               PIC X(200).                  
001800     03  SVC-QUANTIDADE              PIC 9(005).                  
001900     03  SVC-VALOR-UNIT              PIC S9(008)V99.              
002000* EXTENSAO DA LINHA - RECALCULADA A CADA GRAVACAO (OS10ATU)       
002100     03  SVC-VALOR-TOTAL             PIC S9(008)V99.              
002200* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
002300     03  FILLER                      PIC X(030) VALUE SPACES.     
