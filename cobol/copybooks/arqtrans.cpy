000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQTRANS                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DO LIVRO-CAIXA - LANCAMENTOS FINANCEIROS.   
000600*              ARQUIVO SOMENTE INCLUSAO (NUNCA REGRAVADO OU EXCLUIDO).
000700*                                                                 
000800*VERSOES:      DATA        PROGR  DESCRICAO                       
000900*              ----------  -----  ------------------------------  
001000*              07/08/1998  MTC    LAYOUT ORIGINAL - LIVRO CAIXA DA OFICINA
001100*              11/02/1999  MTC    VIRADA DO SECULO - DATA P/ CCYYMMDD
001200*              30/09/2006  JLR    INCLUIDO SUPORTE A ESTORNO DE TX
001300*---------------------------------------------------------------- 
001400                                                                  
001500 01  TX-REGISTRO.                                                 
001600     03  TX-ID                       PIC 9(009).                  
001700     03  TX-USUARIO-ID               PIC 9(009).                  
001800* SENTIDO DO LANCAMENTO - VALOR E SEMPRE GRAVADO POSITIVO         
001900     03  TX-TIPO                     PIC X(007).                  
002000         88  TX-E-ENTRADA            VALUE "ENTRADA".             
002100         88  TX-E-SAIDA              VALUE "SAIDA".               
002200* ZERO = SEM CATEGORIA ATRIBUIDA                                  
002300     03  TX-CATEGORIA-ID             PIC 9(009).                  
002400     03  TX-DESCRICAO                PIC X(200).                  
002500     03  TX-VALOR                    PIC S9(008)V99.              
002600* ORIGEM DO LANCAMENTO                                            
002700     03  TX-REF-TIPO                 PIC X(007).                  
002800         88  TX-REF-E-OS             VALUE "OS".                  
002900         88  TX-REF-E-MANUAL         VALUE "MANUAL".              
003000         88  TX-REF-E-ESTORNO        VALUE "ESTORNO".             
003100* ID DA OS OU DA TRANSACAO ESTORNADA - ZERO = NENHUM              
003200     03  TX-REF-ID                   PIC 9(009).                  
003300     03  TX-METODO-PGTO              PIC X(014).                  
003400         88  TX-MET-PIX              VALUE "PIX".                 
003500         88  TX-MET-DINHEIRO         VALUE "DINHEIRO".            
003600         88  TX-MET-CARTAO           VALUE "CARTAO".              
003700         88  TX-MET-BOLETO           VALUE "BOLETO".              
003800         88  TX-MET-TRANSFERENCIA    VALUE "TRANSFERENCIA".       
003900         88  TX-MET-OUTRO            VALUE "OUTRO".               
004000     03  TX-DT-MOVIMENTO             PIC 9(008).                  
004100     03  TX-DT-MOVIMENTO-R REDEFINES TX-DT-MOVIMENTO.             
004200         05  TX-DT-MOV-CCYY          PIC 9(004).                  
004300         05  TX-DT-MOV-MM            PIC 9(002).                  
004400         05  TX-DT-MOV-DD            PIC 9(002).                  
004500     03  TX-OBSERVACOES              PIC X(200).                  
004600     03  TX-ESTORNO                  PIC X(001).                  
004700         88  TX-E-DE-ESTORNO         VALUE "Y".                   
004800         88  TX-NAO-E-ESTORNO        VALUE "N".                   
004900     03  TX-ESTORNADA-ID             PIC 9(009).                  
005000* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
005100     03  FILLER                      PIC X(030) VALUE SPACES.     
