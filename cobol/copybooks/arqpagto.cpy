000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQPAGTO                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DO PAGAMENTO (ASSINATURA OU OS AVULSA).     
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              30/09/2006  JLR    LAYOUT ORIGINAL                 
001000*              18/01/2011  CPS    INCLUIDA CASCATA DE REATIVACAO  
001100*---------------------------------------------------------------- 
001200                                                                  
001300 01  PAG-REGISTRO.                                                
001400     03  PAG-ID                      PIC 9(009).                  
001500     03  PAG-USUARIO-ID              PIC 9(009).                  
001600     03  PAG-TIPO                    PIC X(010).                  
001700         88  PAG-E-ASSINATURA        VALUE "ASSINATURA".          
001800         88  PAG-E-OS                VALUE "OS".                  
001900* ID DA ASSINATURA OU DA OS CONFORME PAG-TIPO                     
002000     03  PAG-REF-ID                  PIC 9(009).                  
002100     03  PAG-DESCRICAO               PIC X(200).                  
002200     03  PAG-METODO-PGTO             PIC X(015).                  
002300         88  PAG-MET-PIX             VALUE "PIX".                 
002400         88  PAG-MET-CARTAO-CREDITO  VALUE "CARTAO_CREDITO".      
002500         88  PAG-MET-CARTAO-DEBITO   VALUE "CARTAO_DEBITO".       
002600         88  PAG-MET-DINHEIRO        VALUE "DINHEIRO".            
002700         88  PAG-MET-BOLETO          VALUE "BOLETO".              
002800         88  PAG-MET-TRANSFERENCIA   VALUE "TRANSFERENCIA".       
002900     03  PAG-VALOR                   PIC S9(008)V99.              
003000     03  PAG-STATUS                  PIC X(011).                  
003100         88  PAG-PENDENTE            VALUE "PENDENTE".            
003200         88  PAG-PAGO                VALUE "PAGO".                
003300         88  PAG-FALHOU              VALUE "FALHOU".              
003400         88  PAG-CANCELADO           VALUE "CANCELADO".           
003500         88  PAG-REEMBOLSADO         VALUE "REEMBOLSADO".         
003600* ZERO ATE A CONFIRMACAO DO PAGAMENTO                             
003700     03  PAG-DT-PAGO                 PIC 9(008).                  
003800     03  FILLER                      PIC X(030) VALUE SPACES.     
