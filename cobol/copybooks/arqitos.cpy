000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQITOS                                            
000400*                                                                 
000500*OBJETIVO:     LAYOUT DA LINHA DE ITEM DE ESTOQUE CONSUMIDO NUMA OS.
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              18/03/1997  RFS    LAYOUT ORIGINAL                 
001000*              30/09/2006  JLR    INCLUIDO SNAPSHOT DE NOME/CODIGO DO ITEM
001100*---------------------------------------------------------------- 
001200                                                                  
001300 01  IOS-REGISTRO.                                                
001400     03  IOS-CHAVE.                                               
001500         05  IOS-OS-ID               PIC 9(009).                  
001600         05  IOS-SEQ                 PIC 9(004).                  
001700     03  IOS-STOCK-ITEM-ID           PIC 9(009).                  
001800* SNAPSHOT DO ITEM NO MOMENTO DO CONSUMO - NAO ATUALIZAR          
001900     03  IOS-NOME-ITEM               PIC X(100).                  
002000     03  IOS-CODIGO-ITEM             PIC X(050).                  
002100     03  IOS-QUANTIDADE              PIC 9(005).                  
002200     03  IOS-VALOR-UNIT              PIC S9(008)V99.              
002300* EXTENSAO DA LINHA - RECALCULADA A CADA GRAVACAO (OS10ATU)       
002400     03  IOS-VALOR-TOTAL             PIC S9(008)V99.              
002500* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
002600     03  FILLER                      PIC X(030) VALUE SPACES.     
