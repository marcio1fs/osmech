000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQSTOCK                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT MESTRE DO ITEM DE ESTOQUE (PECAS/INSUMOS).  
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              02/05/1999  MTC    LAYOUT ORIGINAL - CONTROLE DE PECAS
001000*              14/06/2001  MTC    INCLUIDA CATEGORIA/LOCALIZACAO  
001100*              30/09/2006  JLR    QUANTIDADE PASSA A ACEITAR SINAL
001200*---------------------------------------------------------------- 
001300                                                                  
001400 01  STK-REGISTRO.                                                
001500     03  STK-ID                      PIC 9(009).                  
001600     03  STK-USUARIO-ID              PIC 9(009).                  
001700* CODIGO INTERNO - UNICO POR OFICINA, GRAVADO EM MAIUSCULAS       
001800     03  STK-CODIGO                  PIC X(050).                  
001900     03  STK-NOME                    PIC X(100).                  
002000* CATEGORIA DA PECA - VIDE 88-LEVELS ABAIXO                       
002100     03  STK-CATEGORIA               PIC X(015).                  
002200         88  STK-CAT-MOTOR           VALUE "MOTOR".               
002300         88  STK-CAT-SUSPENSAO       VALUE "SUSPENSAO".           
002400         88  STK-CAT-FREIOS          VALUE "FREIOS".              
002500         88  STK-CAT-ELETRICA        VALUE "ELETRICA".            
002600         88  STK-CAT-TRANSMISSAO     VALUE "TRANSMISSAO".         
002700         88  STK-CAT-ARREFECIMENTO   VALUE "ARREFECIMENTO".       
002800         88  STK-CAT-FILTROS         VALUE "FILTROS".             
002900         88  STK-CAT-OLEOS           VALUE "OLEOS".               
003000         88  STK-CAT-FUNILARIA       VALUE "FUNILARIA".           
003100         88  STK-CAT-ACESSORIOS      VALUE "ACESSORIOS".          
003200         88  STK-CAT-OUTROS          VALUE "OUTROS".              
003300     03  STK-QUANTIDADE              PIC S9(007).                 
003400     03  STK-QTD-MINIMA              PIC 9(007).                  
003500     03  STK-PRECO-CUSTO             PIC S9(008)V99.              
003600     03  STK-PRECO-VENDA             PIC S9(008)V99.              
003700     03  STK-LOCALIZACAO             PIC X(050).                  
003800* SOFT-DELETE - ITEM DESATIVADO NAO SAI MAIS EM ALERTAS           
003900     03  STK-ATIVO                   PIC X(001).                  
004000         88  STK-ITEM-ATIVO          VALUE "Y".                   
004100         88  STK-ITEM-INATIVO        VALUE "N".                   
004200* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
004300     03  FILLER                      PIC X(040) VALUE SPACES.     
