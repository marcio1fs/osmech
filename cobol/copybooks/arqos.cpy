000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQOS                                              
000400*                                                                 
000500*OBJETIVO:     LAYOUT MESTRE DA ORDEM DE SERVICO (OS).            
000600*              UMA LINHA POR OS - CABECALHO DO ATENDIMENTO.       
000700*                                                                 
000800*VERSOES:      DATA        PROGR  DESCRICAO                       
000900*              ----------  -----  ------------------------------  
001000*              18/03/1997  RFS    LAYOUT ORIGINAL - CONTROLE DE OS
001100*              11/02/1999  MTC    VIRADA DO SECULO - DATAS P/ CCYYMMDD
001200*              30/09/2006  JLR    INCLUIDO OS-WHATSAPP-CONSENT    
001300*---------------------------------------------------------------- 
001400                                                                  
001500 01  OS-REGISTRO.                                                 
001600     03  OS-ID                       PIC 9(009).                  
001700     03  OS-USUARIO-ID               PIC 9(009).                  
001800* DADOS DO CLIENTE E DO VEICULO ATENDIDO                          
001900     03  OS-CLIENTE-NOME             PIC X(100).                  
002000     03  OS-CLIENTE-TELEFONE         PIC X(020).                  
002100     03  OS-PLACA                    PIC X(010).                  
002200     03  OS-MODELO                   PIC X(060).                  
002300     03  OS-VEICULO-R.                                            
002400         05  OS-ANO                  PIC 9(004).                  
002500         05  OS-KM                   PIC 9(007).                  
002600* TEXTO LIVRE - PROBLEMA RELATADO, DIAGNOSTICO E PECAS            
002700     03  OS-DESCRICAO                PIC X(500).                  
002800     03  OS-DIAGNOSTICO              PIC X(500).                  
002900     03  OS-PECAS                    PIC X(500).                  
003000* VALOR TOTAL DA OS - BASE DO LANCAMENTO FINANCEIRO AUTOMATICO    
003100     03  OS-VALOR                    PIC S9(008)V99.              
003200* ESTADO DA OS - VIDE TABELA DE TRANSICAO EM OS10ATU              
003300     03  OS-STATUS                   PIC X(022).                  
003400         88  OS-ABERTA                VALUE "ABERTA".             
003500         88  OS-EM-ANDAMENTO          VALUE "EM_ANDAMENTO".       
003600         88  OS-AGUARD-PECA           VALUE "AGUARDANDO_PECA".    
003700         88  OS-AGUARD-APROVACAO      VALUE "AGUARDANDO_APROVACAO".
003800         88  OS-CONCLUIDA             VALUE "CONCLUIDA".          
003900         88  OS-CANCELADA             VALUE "CANCELADA".          
004000     03  OS-WHATSAPP-CONSENT         PIC X(001).                  
004100         88  OS-CONSENTE-WHATSAPP    VALUE "Y".                   
004200* DATAS DE CONTROLE - FORMATO CCYYMMDD                            
004300     03  OS-DT-CRIADO                PIC 9(008).                  
004400     03  OS-DT-CRIADO-R REDEFINES OS-DT-CRIADO.                   
004500         05  OS-DT-CRIADO-CCYY       PIC 9(004).                  
004600         05  OS-DT-CRIADO-MM         PIC 9(002).                  
004700         05  OS-DT-CRIADO-DD         PIC 9(002).                  
004800* ZERO ENQUANTO A OS NAO TIVER SIDO CONCLUIDA UMA UNICA VEZ       
004900     03  OS-DT-CONCLUIDO             PIC 9(008).                  
005000* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
005100     03  FILLER                      PIC X(040) VALUE SPACES.     
