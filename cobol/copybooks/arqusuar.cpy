000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQUSUAR                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DO CADASTRO DE USUARIOS (OFICINAS).         
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              14/01/1996  RFS    LAYOUT ORIGINAL - CADASTRO DE OFICINAS
001000*              09/11/1998  MTC    AMPLIADO USR-NOME-OFICINA - Y2K 
001100*              22/07/2004  JLR    INCLUIDO USR-PLANO/TELEFONE-R   
001200*---------------------------------------------------------------- 
001300                                                                  
001400 01  USR-REGISTRO.                                                
001500     03  USR-ID                      PIC 9(009).                  
001600     03  USR-NOME                    PIC X(100).                  
001700     03  USR-EMAIL                   PIC X(100).                  
001800* TELEFONE DE CONTATO - QUEBRADO POR REDEFINES EM DDD+NUMERO      
001900     03  USR-TELEFONE                PIC X(020).                  
002000     03  USR-TELEFONE-R REDEFINES USR-TELEFONE.                   
002100         05  USR-TEL-DDD             PIC X(004).                  
002200         05  USR-TEL-NUMERO          PIC X(016).                  
002300     03  USR-NOME-OFICINA            PIC X(100).                  
002400* PERFIL DE ACESSO                                                
002500     03  USR-ROLE                    PIC X(010).                  
002600         88  USR-E-ADMIN             VALUE "ADMIN".               
002700         88  USR-E-OFICINA           VALUE "OFICINA".             
002800* PLANO CONTRATADO ATUALMENTE (SNAPSHOT - VIDE ARQASSIN)          
002900     03  USR-PLANO                   PIC X(012).                  
003000         88  USR-PLANO-FREE          VALUE "FREE".                
003100         88  USR-PLANO-PRO           VALUE "PRO".                 
003200         88  USR-PLANO-PRO-PLUS      VALUE "PRO_PLUS".            
003300         88  USR-PLANO-PREMIUM       VALUE "PREMIUM".             
003400* SITUACAO DA CONTA - N SE ASSINATURA SUSPENSA/CANCELADA          
003500     03  USR-ATIVO                   PIC X(001).                  
003600         88  USR-CONTA-ATIVA         VALUE "Y".                   
003700         88  USR-CONTA-INATIVA       VALUE "N".                   
003800* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
003900     03  FILLER                      PIC X(050) VALUE SPACES.     
