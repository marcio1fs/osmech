000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQASSIN                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DA ASSINATURA (CONTRATO DE PLANO DA OFICINA).
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              30/09/2006  JLR    LAYOUT ORIGINAL                 
001000*              18/01/2011  CPS    INCLUIDOS DIAS DE CARENCIA (ASS20AGE)
001100*---------------------------------------------------------------- 
001200                                                                  
001300 01  ASS-REGISTRO.                                                
001400     03  ASS-ID                      PIC 9(009).                  
001500     03  ASS-USUARIO-ID              PIC 9(009).                  
001600* SNAPSHOT DO PLANO NO MOMENTO DA CONTRATACAO/UPGRADE             
001700     03  ASS-PLANO-ID                PIC 9(009).                  
001800     03  ASS-PLANO-CODIGO            PIC X(012).                  
001900     03  ASS-VALOR-MENSAL            PIC S9(008)V99.              
002000* SITUACAO - VIDE PASSE 1 E PASSE 2 DO ENVELHECIMENTO EM ASS20AGE 
002100     03  ASS-STATUS                  PIC X(009).                  
002200         88  ASS-ATIVA               VALUE "ACTIVE".              
002300         88  ASS-EM-ATRASO           VALUE "PAST_DUE".            
002400         88  ASS-CANCELADA           VALUE "CANCELED".            
002500         88  ASS-SUSPENSA            VALUE "SUSPENDED".           
002600     03  ASS-DT-INICIO               PIC 9(008).                  
002700     03  ASS-PROXIMA-COBRANCA        PIC 9(008).                  
002800     03  ASS-PROX-COBR-R REDEFINES ASS-PROXIMA-COBRANCA.          
002900         05  ASS-PC-CCYY             PIC 9(004).                  
003000         05  ASS-PC-MM               PIC 9(002).                  
003100         05  ASS-PC-DD               PIC 9(002).                  
003200* ZERO ENQUANTO A ASSINATURA NAO TIVER SIDO CANCELADA             
003300     03  ASS-DT-CANCELAMENTO         PIC 9(008).                  
003400     03  ASS-DIAS-CARENCIA           PIC 9(003).                  
003500     03  FILLER                      PIC X(030) VALUE SPACES.     
