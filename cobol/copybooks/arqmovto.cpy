000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQMOVTO                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DO LOG DE MOVIMENTO DE ESTOQUE - SOMENTE INCLUSAO.
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              02/05/1999  MTC    LAYOUT ORIGINAL                 
001000*              14/06/2001  MTC    INCLUIDO MOTIVO DO MOVTO E OS ORIGEM
001100*---------------------------------------------------------------- 
001200                                                                  
001300 01  MOV-REGISTRO.                                                
001400     03  MOV-ID                      PIC 9(009).                  
001500     03  MOV-USUARIO-ID              PIC 9(009).                  
001600     03  MOV-STOCK-ITEM-ID           PIC 9(009).                  
001700     03  MOV-TIPO                    PIC X(007).                  
001800         88  MOV-E-ENTRADA           VALUE "ENTRADA".             
001900         88  MOV-E-SAIDA             VALUE "SAIDA".               
002000     03  MOV-QUANTIDADE              PIC 9(007).                  
002100* FOTOGRAFIA DO SALDO ANTES/DEPOIS DO MOVIMENTO                   
002200     03  MOV-QTD-ANTERIOR            PIC S9(007).                 
002300     03  MOV-QTD-POSTERIOR           PIC S9(007).                 
002400     03  MOV-MOTIVO                  PIC X(016).                  
002500         88  MOV-MOT-COMPRA          VALUE "COMPRA".              
002600         88  MOV-MOT-AJUSTE          VALUE "AJUSTE".              
002700         88  MOV-MOT-PERDA           VALUE "PERDA".               
002800         88  MOV-MOT-CONSUMO-INT     VALUE "CONSUMO_INTERNO".     
002900         88  MOV-MOT-OS              VALUE "OS".                  
003000         88  MOV-MOT-DEVOLUCAO       VALUE "DEVOLUCAO".           
003100     03  MOV-DESCRICAO               PIC X(200).                  
003200* ZERO QUANDO O MOVIMENTO NAO VEM DE BAIXA AUTOMATICA DE OS       
003300     03  MOV-OS-ID                   PIC 9(009).                  
003400     03  MOV-DT-CRIADO               PIC 9(008).                  
003500* AREA RESERVADA PARA EXPANSAO FUTURA - NAO UTILIZAR              
003600     03  FILLER                      PIC X(030) VALUE SPACES.     
