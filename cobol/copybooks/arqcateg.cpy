000100*---------------------------------------------------------------- 
000200*SISTEMA:      OSMECH                                             
000300*COPY:         ARQCATEG                                           
000400*                                                                 
000500*OBJETIVO:     LAYOUT DA CATEGORIA FINANCEIRA (CLASSIF. DO LANCTO).
000600*                                                                 
000700*VERSOES:      DATA        PROGR  DESCRICAO                       
000800*              ----------  -----  ------------------------------  
000900*              07/08/1998  MTC    LAYOUT ORIGINAL                 
001000*---------------------------------------------------------------- 
001100                                                                  
001200 01  CAT-REGISTRO.                                                
001300     03  CAT-ID                      PIC 9(009).                  
001400* ZERO = CATEGORIA PADRAO DO SISTEMA, COMPARTILHADA               
001500     03  CAT-USUARIO-ID              PIC 9(009).                  
001600     03  CAT-NOME                    PIC X(060).                  
001700     03  CAT-TIPO                    PIC X(007).                  
001800         88  CAT-E-ENTRADA           VALUE "ENTRADA".             
001900         88  CAT-E-SAIDA             VALUE "SAIDA".               
002000     03  CAT-ICONE                   PIC X(030).                  
002100* CATEGORIA DE SISTEMA NAO PODE SER EXCLUIDA PELA OFICINA         
002200     03  CAT-SISTEMA                 PIC X(001).                  
002300         88  CAT-E-DE-SISTEMA        VALUE "Y".                   
002400     03  FILLER                      PIC X(020) VALUE SPACES.     
