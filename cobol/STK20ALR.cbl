000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    STK20ALR.                                         
000300 AUTHOR.        M. T. COSTA.
000400 INSTALLATION.  OSMECH-CPD.
000500 DATE-WRITTEN.  09/05/1999.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD OSMECH.
000800*----------------------------------------------------------------
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS
001000*PROGRAMA:     STK20ALR - RELATORIO DE ALERTA DE ESTOQUE BAIXO/ZERADO
001100*
001200*OBJETIVO:     PERCORRE O MESTRE DE ITENS DE ESTOQUE E EMITE UMA LINHA POR
001300*              ITEM ATIVO CUJA QUANTIDADE ESTEJA NO OU ABAIXO DO PONTO DE
001400*              RESSUPRIMENTO. SEM QUEBRA DE CONTROLE.
001500*
001600*VERSOES:      DATA        PROGR  DESCRICAO
001700*              ----------  -----  ------------------------------
001800*              09/05/1999  MTC    007    LAYOUT ORIGINAL
001810*              20/12/1999  JLR    011    VIRADA DO SECULO - DATAS
001815*                                        REVISADAS PARA CCYYMMDD
001820*              14/06/2001  MTC    017    INCLUIDA COLUNA DE
001825*                                        CATEGORIA NO RELATORIO
001830*              30/09/2006  JLR    029    QUANTIDADE PASSA A ACEITAR
001835*                                        SINAL (AJUSTE ARQSTOCK)
001840*              11/03/2007  JLR    031    AJUSTE NO NIVEL DE ALERTA
001845*                                        CRITICO/ALERTA
001850*              05/09/2008  RFS    033    CORRIGIDA OMISSAO DE ITENS
001855*                                        COM QUANTIDADE ZERADA
001860*              22/02/2010  MTC    035    PADRONIZADO CABECALHO DO
001865*                                        RELATORIO
001870*              18/01/2011  CPS    036    EXCLUIDOS ITENS INATIVOS
001875*                                        DO ALERTA (SOFT-DELETE)
001880*              14/06/2013  CPS    038    AJUSTE CHAMADO OS-2013-118
001890*              09/09/2015  JLR    040    REVISAO GERAL DE FORMATO
001895*                                        DO RELATORIO (RQ 4620)
002100*----------------------------------------------------------------
002200                                                                  
002300 ENVIRONMENT DIVISION.                                            
002400 CONFIGURATION SECTION.                                           
002500 SOURCE-COMPUTER.   IBM-370.                                      
002600 OBJECT-COMPUTER.   IBM-370.                                      
002700 SPECIAL-NAMES.                                                   
002800     C01 IS TOP-OF-FORM.                                          
002900 INPUT-OUTPUT SECTION.                                            
003000 FILE-CONTROL.                                                    
003100     SELECT STK-ATUAL  ASSIGN TO "STKESTAT"                       
003200            ORGANIZATION IS LINE SEQUENTIAL                       
003300            FILE STATUS  IS FS-STKAT.                             
003400     SELECT REL-ALERTA ASSIGN TO "STKALERE"                       
003500            ORGANIZATION IS LINE SEQUENTIAL                       
003600            FILE STATUS  IS FS-RELAL.                             
003700                                                                  
003800 DATA DIVISION.                                                   
003900 FILE SECTION.                                                    
004000 FD  STK-ATUAL.                                                   
004100 COPY ARQSTOCK.                                                   
004200 FD  REL-ALERTA.                                                  
004300 01  REL-LINHA.
004310     03  REL-LINHA-TEXTO              PIC X(095).
004320     03  FILLER                      PIC X(005) VALUE SPACES.
004400                                                                  
004500 WORKING-STORAGE SECTION.                                         
004600 01  WS-DATA-YYMMDD                 PIC 9(006).                   
004700 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
004800     03  WS-DATA-YY                 PIC 9(002).                   
004900     03  WS-DATA-MM                 PIC 9(002).                   
005000     03  WS-DATA-DD                 PIC 9(002).                   
005100 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
005200 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
005300     03  WS-HOJE-CCYY                PIC 9(004).                  
005400     03  WS-HOJE-MM                  PIC 9(002).                  
005500     03  WS-HOJE-DD                  PIC 9(002).                  
005600 77  WS-CT-ITENS-LIDOS               PIC 9(007) COMP VALUE ZEROS. 
005700 77  WS-CT-ALERTAS                   PIC 9(007) COMP VALUE ZEROS. 
005800 77  WS-CT-CRITICOS                  PIC 9(007) COMP VALUE ZEROS. 
005900 01  WS-NIVEL-ALERTA                 PIC X(007) VALUE SPACES.     
006000* MENSAGEM MONTADA EM AREA DE TRABALHO E QUEBRADA POR REDEFINES   
006100* PARA ISOLAR O TRECHO NUMERICO DA QUANTIDADE/MINIMA              
006200 01  WS-MSG-ALERTA                   PIC X(080) VALUE SPACES.     
006300 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.                     
006400     03  WS-MSG-TEXTO                PIC X(060).                  
006500     03  WS-MSG-RESTO                PIC X(020).                  
006600 01  WS-QTD-EDIT                     PIC ZZZZZZ9.                 
006700 01  WS-MIN-EDIT                     PIC ZZZZZZ9.                 
006800* ------------------------------------------------------------    
006900* AREAS DE RELATORIO (ESTILO RELATO0X DA CASA)                    
007000* ------------------------------------------------------------    
007100 01  WC-LINHAS-POR-PAGINA            PIC 9(002) VALUE 60.         
007200 01  WT-CT-PAGINA                    PIC 9(003) VALUE ZEROS.      
007300 01  WT-CT-LINHAS                    PIC 9(002) VALUE 99.         
007400 01  WR-CAB1.                                                     
007500     03  FILLER                      PIC X(040) VALUE             
007600         "OSMECH - GESTAO DE OFICINAS MECANICAS".                 
007700     03  FILLER                      PIC X(006) VALUE "DATA: ".   
007800     03  WR-CAB-DATA.                                             
007900         05  WR-CAB-DIA               PIC 9(002).                 
008000         05  FILLER                   PIC X(001) VALUE "/".       
008100         05  WR-CAB-MES               PIC 9(002).                 
008200         05  FILLER                   PIC X(001) VALUE "/".       
008300         05  WR-CAB-ANO               PIC 9(004).                 
008400 01  WR-SEP1.                                                     
008500     03  FILLER                       PIC X(095) VALUE ALL "-".   
008600 01  WR-CAB3.                                                     
008700     03  FILLER                       PIC X(040) VALUE            
008800         "RELATORIO DE ALERTA DE ESTOQUE".                        
008900     03  FILLER                       PIC X(011) VALUE "PAGINA: ".
009000     03  WR-CAB-PAGINA                PIC ZZ9 VALUE ZEROS.        
009100 01  WR-CAB4.                                                     
009200     03  FILLER                       PIC X(012) VALUE "CODIGO".  
009300     03  FILLER                       PIC X(022) VALUE "NOME".    
009400     03  FILLER                       PIC X(015) VALUE "CATEGORIA".
009500     03  FILLER                       PIC X(008) VALUE "QTD".     
009600     03  FILLER                       PIC X(008) VALUE "MINIMA".  
009700     03  FILLER                       PIC X(009) VALUE "NIVEL".   
009800     03  FILLER                       PIC X(030) VALUE "MENSAGEM".
009900 01  WR-DET1.                                                     
010000     03  WR-DET-CODIGO                PIC X(012).                 
010100     03  WR-DET-NOME                  PIC X(022).                 
010200     03  WR-DET-CATEG                 PIC X(015).                 
010300     03  WR-DET-QTD                   PIC ZZZZZZ9.                
010400     03  FILLER                       PIC X(001) VALUE SPACES.    
010500     03  WR-DET-MIN                   PIC ZZZZZZ9.                
010600     03  FILLER                       PIC X(002) VALUE SPACES.    
010700     03  WR-DET-NIVEL                 PIC X(007).                 
010800     03  FILLER                       PIC X(002) VALUE SPACES.    
010900     03  WR-DET-MSG                   PIC X(060).                 
011000 01  FS-STATUSES.                                                 
011100     03  FS-STKAT                     PIC X(002) VALUE SPACES.    
011200     03  FS-RELAL                     PIC X(002) VALUE SPACES.    
011250     03  FILLER                      PIC X(002) VALUE SPACES.
011300                                                                  
011400 PROCEDURE DIVISION.                                              
011500 0000-CONTROLE SECTION.                                           
011600 0000-CONTROLE-INICIO.                                            
011700     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
011800     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT                
011900             UNTIL FS-STKAT = "10".                               
012000     CLOSE STK-ATUAL REL-ALERTA.                                  
012100     DISPLAY "STK20ALR - ITENS LIDOS.......: " WS-CT-ITENS-LIDOS. 
012200     DISPLAY "STK20ALR - ALERTAS EMITIDOS..: " WS-CT-ALERTAS.     
012300     DISPLAY "STK20ALR - CRITICOS EMITIDOS.: " WS-CT-CRITICOS.    
012400     GOBACK.                                                      
012500 0000-CONTROLE-EXIT.                                              
012600     EXIT.                                                        
012700* -----------------------------------------------------------     
012800 1000-INICIO SECTION.                                             
012900 1000-ABRE.                                                       
013000     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
013100     OPEN INPUT STK-ATUAL.                                        
013200     OPEN OUTPUT REL-ALERTA.                                      
013300     READ STK-ATUAL NEXT RECORD                                   
013400         AT END MOVE "10" TO FS-STKAT                             
013500     END-READ.                                                    
013600 1000-INICIO-EXIT.                                                
013700     EXIT.                                                        
013800 1050-CALCULA-DATA-HOJE.                                          
013900* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
014000     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
014100     IF WS-DATA-YY < 50                                           
014200         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
014300     ELSE                                                         
014400         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
014500     END-IF.                                                      
014600     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
014700     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
014800 1050-CALCULA-DATA-HOJE-EXIT.                                     
014900     EXIT.                                                        
015000* -----------------------------------------------------------     
015100* REGRA - STOCKSERVICE - ALERTA DE ESTOQUE BAIXO/ZERADO           
015200* -----------------------------------------------------------     
015300 2000-PROCESSA SECTION.                                           
015400 2000-VERIFICA-UM.                                                
015500     ADD 1 TO WS-CT-ITENS-LIDOS.                                  
015600     IF STK-ITEM-ATIVO                                            
015700        AND STK-QUANTIDADE OF STK-REGISTRO                        
015800            <= STK-QTD-MINIMA OF STK-REGISTRO                     
015900         PERFORM 2100-MONTA-ALERTA THRU 2100-MONTA-ALERTA-EXIT    
016000         PERFORM 6100-IMPRIME-LINHA THRU 6100-IMPRIME-LINHA-EXIT  
016100     END-IF.                                                      
016200     READ STK-ATUAL NEXT RECORD                                   
016300         AT END MOVE "10" TO FS-STKAT                             
016400     END-READ.                                                    
016500 2000-PROCESSA-EXIT.                                              
016600     EXIT.                                                        
016700 2100-MONTA-ALERTA.                                               
016800     IF STK-QUANTIDADE OF STK-REGISTRO <= 0                       
016900         MOVE "CRITICO"  TO WS-NIVEL-ALERTA                       
017000         ADD 1 TO WS-CT-CRITICOS                                  
017100         STRING "Estoque ZERADO - " STK-NOME OF STK-REGISTRO      
017200                DELIMITED BY SIZE INTO WS-MSG-ALERTA              
017300     ELSE                                                         
017400         MOVE "ALERTA"   TO WS-NIVEL-ALERTA                       
017500         ADD 1 TO WS-CT-ALERTAS                                   
017600         MOVE STK-QUANTIDADE OF STK-REGISTRO TO WS-QTD-EDIT       
017700         MOVE STK-QTD-MINIMA OF STK-REGISTRO TO WS-MIN-EDIT       
017800         STRING "Estoque baixo - " STK-NOME OF STK-REGISTRO       
017900                " (" WS-QTD-EDIT "/" WS-MIN-EDIT ")"              
018000                DELIMITED BY SIZE INTO WS-MSG-ALERTA              
018100     END-IF.                                                      
018200 2100-MONTA-ALERTA-EXIT.                                          
018300     EXIT.                                                        
018400* -----------------------------------------------------------     
018500* RELATO01 DA CASA - CABECALHO A CADA WC-LINHAS-POR-PAGINA)       
018600* -----------------------------------------------------------     
018700 6100-IMPRIME-LINHA SECTION.                                      
018800 6100-IMPRIME.                                                    
018900     IF WT-CT-LINHAS > WC-LINHAS-POR-PAGINA                       
019000         PERFORM 6200-IMPRIME-CABECALHO THRU 6200-IMPRIME-CABECALHO-EXIT
019100     END-IF.                                                      
019200     MOVE STK-CODIGO OF STK-REGISTRO TO WR-DET-CODIGO.            
019300     MOVE STK-NOME OF STK-REGISTRO   TO WR-DET-NOME.              
019400     MOVE STK-CATEGORIA OF STK-REGISTRO TO WR-DET-CATEG.          
019500     MOVE STK-QUANTIDADE OF STK-REGISTRO TO WR-DET-QTD.           
019600     MOVE STK-QTD-MINIMA OF STK-REGISTRO TO WR-DET-MIN.           
019700     MOVE WS-NIVEL-ALERTA             TO WR-DET-NIVEL.            
019800     MOVE WS-MSG-ALERTA                TO WR-DET-MSG.             
019900     WRITE REL-LINHA FROM WR-DET1.                                
020000     ADD 1 TO WT-CT-LINHAS.                                       
020100 6100-IMPRIME-LINHA-EXIT.                                         
020200     EXIT.                                                        
020300 6200-IMPRIME-CABECALHO.                                          
020400     ADD 1 TO WT-CT-PAGINA.                                       
020500     MOVE WS-HOJE-DD   TO WR-CAB-DIA.                             
020600     MOVE WS-HOJE-MM   TO WR-CAB-MES.                             
020700     MOVE WS-HOJE-CCYY TO WR-CAB-ANO.                             
020800     MOVE WT-CT-PAGINA TO WR-CAB-PAGINA.                          
020900     WRITE REL-LINHA FROM WR-CAB1.                                
021000     WRITE REL-LINHA FROM WR-CAB3.                                
021100     WRITE REL-LINHA FROM WR-SEP1.                                
021200     WRITE REL-LINHA FROM WR-CAB4.                                
021300     WRITE REL-LINHA FROM WR-SEP1.                                
021400     MOVE 1 TO WT-CT-LINHAS.                                      
021500 6200-IMPRIME-CABECALHO-EXIT.                                     
021600     EXIT.                                                        
021700                                                                  
