000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    ASS10MAN.                                         
000300 AUTHOR.        J. L. RIBEIRO.
000400 INSTALLATION.  OSMECH-CPD.
000500 DATE-WRITTEN.  30/09/2006.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD OSMECH.
000800*----------------------------------------------------------------
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS
001000*PROGRAMA:     ASS10MAN - CONTRATACAO/UPGRADE E CANCELAMENTO DE ASSINATURA
001100*
001200*OBJETIVO:     PROCESSA PEDIDOS DE ASSINAR (CONTRATAR OU FAZER UPGRADE DE
001300*              PLANO) E CANCELAR, ATUALIZANDO O CADASTRO DE OFICINAS E
001400*              GERANDO O LANCAMENTO DE COBRANCA PENDENTE CORRESPONDENTE.
001500*
001600*VERSOES:      DATA        PROGR  DESCRICAO
001700*              ----------  -----  ------------------------------
001800*              30/09/2006  JLR    043    LAYOUT ORIGINAL
001810*              12/02/2007  JLR    044    AJUSTE DE ARREDONDAMENTO NO
001815*                                        VALOR MENSAL DO PLANO
001820*              03/09/2007  RFS    045    INCLUIDA VALIDACAO DE UPGRADE
001825*                                        DE PLANO (SO PARA CIMA)
001830*              21/04/2008  MTC    047    CORRIGIDA REJEICAO DE CANCEL.
001835*                                        DE ASSINATURA JA CANCELADA
001840*              15/10/2009  MTC    048    PADRONIZADO LAYOUT DE ERRO
001845*                                        NO CONSOLE
001850*              18/01/2011  CPS    050    INCLUIDOS DIAS DE CARENCIA
001855*                                        (SUPORTE AO NOVO ASS20AGE)
001860*              09/07/2011  CPS    051    CORRIGIDO SNAPSHOT DE
001865*                                        ASS-PLANO-CODIGO NO UPGRADE
001870*              14/06/2013  CPS    052    AJUSTE CHAMADO OS-2013-118
001875*              20/11/2014  CPS    054    TRAVA DE CONCORRENCIA NO
001880*                                        CADASTRO DE OFICINA (RQ 4471)
001890*              08/03/2016  JLR    056    REVISAO GERAL DE MENSAGENS
001895*                                        DE CONSOLE (RQ 4820)
002100*----------------------------------------------------------------
002200                                                                  
002300 ENVIRONMENT DIVISION.                                            
002400 CONFIGURATION SECTION.                                           
002500 SOURCE-COMPUTER.   IBM-370.                                      
002600 OBJECT-COMPUTER.   IBM-370.                                      
002700 SPECIAL-NAMES.                                                   
002800     C01 IS TOP-OF-FORM.                                          
002900 INPUT-OUTPUT SECTION.                                            
003000 FILE-CONTROL.                                                    
003100     SELECT ASS-TRANS  ASSIGN TO "ASSTRANS"                       
003200            ORGANIZATION IS LINE SEQUENTIAL                       
003300            FILE STATUS  IS FS-ASSTR.                             
003400     SELECT PLN-TABELA ASSIGN TO "ASSPLNTB"                       
003500            ORGANIZATION IS LINE SEQUENTIAL                       
003600            FILE STATUS  IS FS-PLNTB.                             
003700     SELECT ASS-VELHO  ASSIGN TO "ASSASSVE"                       
003800            ORGANIZATION IS LINE SEQUENTIAL                       
003900            FILE STATUS  IS FS-ASSVE.                             
004000     SELECT ASS-NOVO   ASSIGN TO "ASSASSNO"                       
004100            ORGANIZATION IS LINE SEQUENTIAL                       
004200            FILE STATUS  IS FS-ASSNO.                             
004300     SELECT USR-VELHO  ASSIGN TO "ASSUSRVE"                       
004400            ORGANIZATION IS LINE SEQUENTIAL                       
004500            FILE STATUS  IS FS-USRVE.                             
004600     SELECT USR-NOVO   ASSIGN TO "ASSUSRNO"                       
004700            ORGANIZATION IS LINE SEQUENTIAL                       
004800            FILE STATUS  IS FS-USRNO.                             
004900     SELECT PAG-VELHO  ASSIGN TO "ASSPAGVE"                       
005000            ORGANIZATION IS LINE SEQUENTIAL                       
005100            FILE STATUS  IS FS-PAGVE.                             
005200     SELECT PAG-NOVO   ASSIGN TO "ASSPAGNO"                       
005300            ORGANIZATION IS LINE SEQUENTIAL                       
005400            FILE STATUS  IS FS-PAGNO.                             
005500                                                                  
005600 DATA DIVISION.                                                   
005700 FILE SECTION.                                                    
005800 FD  ASS-TRANS.                                                   
005900 01  ATR-REGISTRO.
006000     03  ATR-ACAO                    PIC X(008).
006100         88  ATR-E-ASSINAR             VALUE "ASSINAR".
006200         88  ATR-E-CANCELAR            VALUE "CANCELAR".
006300     03  ATR-USUARIO-ID               PIC 9(009).
006400     03  ATR-PLANO-CODIGO             PIC X(012).
006450     03  FILLER                      PIC X(005) VALUE SPACES.
006500* VISAO EM BLOCO DO REGISTRO - USADA PARA COMPARACAO RAPIDA
006600 01  ATR-REGISTRO-BLOCO REDEFINES ATR-REGISTRO.
006700     03  ATR-BLOCO-CHAVE              PIC X(008).
006800     03  ATR-BLOCO-DADOS              PIC X(026).
006900                                                                  
007000 FD  PLN-TABELA.                                                  
007100 COPY ARQPLANO.                                                   
007200 FD  ASS-VELHO.                                                   
007300 COPY ARQASSIN.                                                   
007400 FD  ASS-NOVO.                                                    
007500 COPY ARQASSIN REPLACING ASS-REGISTRO BY ASS-NOVO-REG.            
007600 FD  USR-VELHO.                                                   
007700 COPY ARQUSUAR.                                                   
007800 FD  USR-NOVO.                                                    
007900 COPY ARQUSUAR REPLACING USR-REGISTRO BY USR-NOVO-REG.            
008000 FD  PAG-VELHO.                                                   
008100 COPY ARQPAGTO.                                                   
008200 FD  PAG-NOVO.                                                    
008300 COPY ARQPAGTO REPLACING PAG-REGISTRO BY PAG-NOVO-REG.            
008400 WORKING-STORAGE SECTION.                                         
008500 01  WS-DATA-YYMMDD                 PIC 9(006).                   
008600 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
008700     03  WS-DATA-YY                 PIC 9(002).                   
008800     03  WS-DATA-MM                 PIC 9(002).                   
008900     03  WS-DATA-DD                 PIC 9(002).                   
009000 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
009100 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
009200     03  WS-HOJE-CCYY                PIC 9(004).                  
009300     03  WS-HOJE-MM                  PIC 9(002).                  
009400     03  WS-HOJE-DD                  PIC 9(002).                  
009500 77  WS-PROX-ASS-ID                 PIC 9(009) COMP VALUE ZEROS.  
009600 77  WS-PROX-PAG-ID                 PIC 9(009) COMP VALUE ZEROS.  
009700 77  WS-CT-ASSINATURAS               PIC 9(007) COMP VALUE ZEROS. 
009800 77  WS-CT-CANCELAMENTOS             PIC 9(007) COMP VALUE ZEROS. 
009900 77  WS-CT-REJEITADAS                PIC 9(007) COMP VALUE ZEROS. 
010000 01  WS-MES-TMP                     PIC 9(002) VALUE ZEROS.       
010100 77  WS-MSGERRO                      PIC X(100) VALUE SPACES.     
010200* ------------------------------------------------------------    
010300* TABELA DE PLANOS - CARGA UNICA EM MEMORIA (POUCAS LINHAS)       
010400* ------------------------------------------------------------    
010500 01  WS-TAB-PLANO.                                                
010600     03  WS-QTD-PLANO                 PIC 9(003) COMP VALUE ZERO. 
010700     03  WS-PLN-ENTRY OCCURS 20 TIMES INDEXED BY WS-IX-PLN.       
010800         05  WS-PLN-ID                 PIC 9(009).                
010900         05  WS-PLN-CODIGO             PIC X(012).                
011000         05  WS-PLN-PRECO              PIC S9(008)V99.            
011050         05  WS-PLN-FILLER             PIC X(005) VALUE SPACES.
011100 77  WS-ACHOU-PLANO                  PIC X(001) VALUE "N".        
011200     88  ACHOU-PLANO                 VALUE "Y".                   
011300* ------------------------------------------------------------    
011400* MESTRE DE ASSINATURAS EM MEMORIA                                
011500* ------------------------------------------------------------    
011600 01  WS-TAB-ASSIN.                                                
011700     03  WS-QTD-ASSIN                 PIC 9(005) COMP VALUE ZERO. 
011800     03  WS-ASS-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-ASS.     
011900         05  WS-ASS-ID                 PIC 9(009).                
012000         05  WS-ASS-USUARIO-ID         PIC 9(009).                
012100         05  WS-ASS-PLANO-ID           PIC 9(009).                
012200         05  WS-ASS-PLANO-CODIGO       PIC X(012).                
012300         05  WS-ASS-VALOR-MENSAL       PIC S9(008)V99.            
012400         05  WS-ASS-STATUS             PIC X(009).                
012500         05  WS-ASS-DT-INICIO          PIC 9(008).                
012600         05  WS-ASS-PROX-COBR-CCYY     PIC 9(004).                
012700         05  WS-ASS-PROX-COBR-MM       PIC 9(002).                
012800         05  WS-ASS-PROX-COBR-DD       PIC 9(002).                
012900         05  WS-ASS-DT-CANCELAMENTO    PIC 9(008).                
013000         05  WS-ASS-DIAS-CARENCIA      PIC 9(003).                
013050         05  WS-ASS-FILLER             PIC X(005) VALUE SPACES.
013100 77  WS-ACHOU-ASSIN                  PIC X(001) VALUE "N".        
013200     88  ACHOU-ASSIN                 VALUE "Y".                   
013300* ------------------------------------------------------------    
013400* MESTRE DE OFICINAS (USUARIOS) EM MEMORIA                        
013500* ------------------------------------------------------------    
013600 01  WS-TAB-USUARIO.                                              
013700     03  WS-QTD-USUARIO                PIC 9(005) COMP VALUE ZERO.
013800     03  WS-USR-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-USR.     
013900         05  WS-USR-ID                  PIC 9(009).               
014000         05  WS-USR-NOME                PIC X(100).               
014100         05  WS-USR-EMAIL               PIC X(100).               
014200         05  WS-USR-TELEFONE            PIC X(020).               
014300         05  WS-USR-NOME-OFICINA        PIC X(100).               
014400         05  WS-USR-ROLE                PIC X(010).               
014500         05  WS-USR-PLANO               PIC X(012).               
014600         05  WS-USR-ATIVO               PIC X(001).               
014650         05  WS-USR-FILLER             PIC X(005) VALUE SPACES.
014700 77  WS-ACHOU-USUARIO                PIC X(001) VALUE "N".        
014800     88  ACHOU-USUARIO               VALUE "Y".                   
014900 01  FS-STATUSES.                                                 
015000     03  FS-ASSTR                    PIC X(002) VALUE SPACES.     
015100     03  FS-PLNTB                    PIC X(002) VALUE SPACES.     
015200     03  FS-ASSVE                    PIC X(002) VALUE SPACES.     
015300     03  FS-ASSNO                    PIC X(002) VALUE SPACES.     
015400     03  FS-USRVE                    PIC X(002) VALUE SPACES.     
015500     03  FS-USRNO                    PIC X(002) VALUE SPACES.     
015600     03  FS-PAGVE                    PIC X(002) VALUE SPACES.     
015700     03  FS-PAGNO                    PIC X(002) VALUE SPACES.     
015750     03  FILLER                      PIC X(002) VALUE SPACES.
015800                                                                  
015900 PROCEDURE DIVISION.                                              
016000 0000-CONTROLE SECTION.                                           
016100 0000-CONTROLE-INICIO.                                            
016200     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
016300     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT                
016400             UNTIL FS-ASSTR = "10".                               
016500     CLOSE ASS-TRANS PAG-NOVO.                                    
016600     PERFORM 8000-GRAVA-ASSIN-NOVO THRU 8000-GRAVA-ASSIN-NOVO-EXIT.
016700     PERFORM 8100-GRAVA-USR-NOVO   THRU 8100-GRAVA-USR-NOVO-EXIT. 
016800     DISPLAY "ASS10MAN - ASSINATURAS...: " WS-CT-ASSINATURAS.     
016900     DISPLAY "ASS10MAN - CANCELAMENTOS.: " WS-CT-CANCELAMENTOS.   
017000     DISPLAY "ASS10MAN - REJEITADAS....: " WS-CT-REJEITADAS.      
017100     GOBACK.                                                      
017200 0000-CONTROLE-EXIT.                                              
017300     EXIT.                                                        
017400* -----------------------------------------------------------     
017500 1000-INICIO SECTION.                                             
017600 1000-ABRE-E-CARREGA.                                             
017700     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
017800     OPEN INPUT PLN-TABELA.                                       
017900     PERFORM 1100-CARREGA-UM-PLANO THRU 1100-CARREGA-UM-PLANO-EXIT
018000             UNTIL FS-PLNTB = "10".                               
018100     CLOSE PLN-TABELA.                                            
018200     OPEN INPUT ASS-VELHO.                                        
018300     PERFORM 1200-CARREGA-UMA-ASSIN THRU 1200-CARREGA-UMA-ASSIN-EXIT
018400             UNTIL FS-ASSVE = "10".                               
018500     CLOSE ASS-VELHO.                                             
018600     OPEN INPUT USR-VELHO.                                        
018700     PERFORM 1300-CARREGA-UM-USR THRU 1300-CARREGA-UM-USR-EXIT    
018800             UNTIL FS-USRVE = "10".                               
018900     CLOSE USR-VELHO.                                             
019000     OPEN INPUT PAG-VELHO.                                        
019100     OPEN OUTPUT PAG-NOVO.                                        
019200     PERFORM 1400-COPIA-UM-PAGTO THRU 1400-COPIA-UM-PAGTO-EXIT    
019300             UNTIL FS-PAGVE = "10".                               
019400     CLOSE PAG-VELHO.                                             
019500     OPEN INPUT ASS-TRANS.                                        
019600     READ ASS-TRANS NEXT RECORD                                   
019700         AT END MOVE "10" TO FS-ASSTR                             
019800     END-READ.                                                    
019900 1000-INICIO-EXIT.                                                
020000     EXIT.                                                        
020100 1050-CALCULA-DATA-HOJE.                                          
020200* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
020300     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
020400     IF WS-DATA-YY < 50                                           
020500         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
020600     ELSE                                                         
020700         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
020800     END-IF.                                                      
020900     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
021000     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
021100 1050-CALCULA-DATA-HOJE-EXIT.                                     
021200     EXIT.                                                        
021300 1100-CARREGA-UM-PLANO.                                           
021400     READ PLN-TABELA NEXT RECORD                                  
021500         AT END MOVE "10" TO FS-PLNTB                             
021600     END-READ.                                                    
021700     IF FS-PLNTB = "00"                                           
021800         ADD 1 TO WS-QTD-PLANO                                    
021900         SET WS-IX-PLN TO WS-QTD-PLANO                            
022000         MOVE PLN-ID OF PLN-REGISTRO     TO WS-PLN-ID(WS-IX-PLN)  
022100         MOVE PLN-CODIGO OF PLN-REGISTRO TO WS-PLN-CODIGO(WS-IX-PLN)
022200         MOVE PLN-PRECO OF PLN-REGISTRO  TO WS-PLN-PRECO(WS-IX-PLN)
022300     END-IF.                                                      
022400 1100-CARREGA-UM-PLANO-EXIT.                                      
022500     EXIT.                                                        
022600 1200-CARREGA-UMA-ASSIN.                                          
022700     READ ASS-VELHO NEXT RECORD                                   
022800         AT END MOVE "10" TO FS-ASSVE                             
022900     END-READ.                                                    
023000     IF FS-ASSVE = "00"                                           
023100         ADD 1 TO WS-QTD-ASSIN                                    
023200         SET WS-IX-ASS TO WS-QTD-ASSIN                            
023300         MOVE ASS-ID OF ASS-REGISTRO TO WS-ASS-ID(WS-IX-ASS)      
023400         MOVE ASS-USUARIO-ID OF ASS-REGISTRO                      
023500             TO WS-ASS-USUARIO-ID(WS-IX-ASS)                      
023600         MOVE ASS-PLANO-ID OF ASS-REGISTRO                        
023700             TO WS-ASS-PLANO-ID(WS-IX-ASS)                        
023800         MOVE ASS-PLANO-CODIGO OF ASS-REGISTRO                    
023900             TO WS-ASS-PLANO-CODIGO(WS-IX-ASS)                    
024000         MOVE ASS-VALOR-MENSAL OF ASS-REGISTRO                    
024100             TO WS-ASS-VALOR-MENSAL(WS-IX-ASS)                    
024200         MOVE ASS-STATUS OF ASS-REGISTRO TO WS-ASS-STATUS(WS-IX-ASS)
024300         MOVE ASS-DT-INICIO OF ASS-REGISTRO                       
024400             TO WS-ASS-DT-INICIO(WS-IX-ASS)                       
024500         MOVE ASS-PC-CCYY OF ASS-REGISTRO                         
024600             TO WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)                  
024700         MOVE ASS-PC-MM OF ASS-REGISTRO                           
024800             TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)                    
024900         MOVE ASS-PC-DD OF ASS-REGISTRO                           
025000             TO WS-ASS-PROX-COBR-DD(WS-IX-ASS)                    
025100         MOVE ASS-DT-CANCELAMENTO OF ASS-REGISTRO                 
025200             TO WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)                 
025300         MOVE ASS-DIAS-CARENCIA OF ASS-REGISTRO                   
025400             TO WS-ASS-DIAS-CARENCIA(WS-IX-ASS)                   
025500         IF ASS-ID OF ASS-REGISTRO > WS-PROX-ASS-ID               
025600             MOVE ASS-ID OF ASS-REGISTRO TO WS-PROX-ASS-ID        
025700         END-IF                                                   
025800     END-IF.                                                      
025900 1200-CARREGA-UMA-ASSIN-EXIT.                                     
026000     EXIT.                                                        
026100 1300-CARREGA-UM-USR.                                             
026200     READ USR-VELHO NEXT RECORD                                   
026300         AT END MOVE "10" TO FS-USRVE                             
026400     END-READ.                                                    
026500     IF FS-USRVE = "00"                                           
026600         ADD 1 TO WS-QTD-USUARIO                                  
026700         SET WS-IX-USR TO WS-QTD-USUARIO                          
026800         MOVE USR-ID OF USR-REGISTRO TO WS-USR-ID(WS-IX-USR)      
026900         MOVE USR-NOME OF USR-REGISTRO TO WS-USR-NOME(WS-IX-USR)  
027000         MOVE USR-EMAIL OF USR-REGISTRO TO WS-USR-EMAIL(WS-IX-USR)
027100         MOVE USR-TELEFONE OF USR-REGISTRO                        
027200             TO WS-USR-TELEFONE(WS-IX-USR)                        
027300         MOVE USR-NOME-OFICINA OF USR-REGISTRO                    
027400             TO WS-USR-NOME-OFICINA(WS-IX-USR)                    
027500         MOVE USR-ROLE OF USR-REGISTRO TO WS-USR-ROLE(WS-IX-USR)  
027600         MOVE USR-PLANO OF USR-REGISTRO TO WS-USR-PLANO(WS-IX-USR)
027700         MOVE USR-ATIVO OF USR-REGISTRO TO WS-USR-ATIVO(WS-IX-USR)
027800     END-IF.                                                      
027900 1300-CARREGA-UM-USR-EXIT.                                        
028000     EXIT.                                                        
028100 1400-COPIA-UM-PAGTO.                                             
028200     READ PAG-VELHO NEXT RECORD                                   
028300         AT END MOVE "10" TO FS-PAGVE                             
028400     END-READ.                                                    
028500     IF FS-PAGVE = "00"                                           
028600         MOVE PAG-REGISTRO TO PAG-NOVO-REG                        
028700         WRITE PAG-NOVO-REG                                       
028800         IF PAG-ID OF PAG-REGISTRO > WS-PROX-PAG-ID               
028900             MOVE PAG-ID OF PAG-REGISTRO TO WS-PROX-PAG-ID        
029000         END-IF                                                   
029100     END-IF.                                                      
029200 1400-COPIA-UM-PAGTO-EXIT.                                        
029300     EXIT.                                                        
029400* -----------------------------------------------------------     
029500* REGRA - ASSINATURASERVICE - CONTRATACAO/UPGRADE E CANCELAMENTO  
029600* -----------------------------------------------------------     
029700 2000-PROCESSA SECTION.                                           
029800 2000-DESPACHA.                                                   
029900     IF ATR-E-ASSINAR                                             
030000         PERFORM 2100-ASSINAR THRU 2100-ASSINAR-EXIT              
030100     ELSE                                                         
030200         PERFORM 2300-CANCELAR THRU 2300-CANCELAR-EXIT            
030300     END-IF.                                                      
030400     READ ASS-TRANS NEXT RECORD                                   
030500         AT END MOVE "10" TO FS-ASSTR                             
030600     END-READ.                                                    
030700 2000-PROCESSA-EXIT.                                              
030800     EXIT.                                                        
030900 2100-ASSINAR.                                                    
031000     MOVE "N" TO WS-ACHOU-PLANO.                                  
031100     SET WS-IX-PLN TO 1.                                          
031200     PERFORM 2110-PROCURA-PLANO THRU 2110-PROCURA-PLANO-EXIT      
031300             UNTIL WS-IX-PLN > WS-QTD-PLANO OR ACHOU-PLANO.       
031400     IF NOT ACHOU-PLANO                                           
031500         STRING "ASS10MAN - PLANO INEXISTENTE REJEITADO OFICINA " 
031600                ATR-USUARIO-ID DELIMITED BY SIZE INTO WS-MSGERRO  
031700         DISPLAY WS-MSGERRO                                       
031800         ADD 1 TO WS-CT-REJEITADAS                                
031900         GO TO 2100-ASSINAR-EXIT                                  
032000     END-IF.                                                      
032100     MOVE "N" TO WS-ACHOU-ASSIN.                                  
032200     SET WS-IX-ASS TO 1.                                          
032300     PERFORM 2120-PROCURA-ASSIN-ATIVA THRU 2120-PROCURA-ASSIN-ATIVA-EXIT
032400             UNTIL WS-IX-ASS > WS-QTD-ASSIN OR ACHOU-ASSIN.       
032500     IF ACHOU-ASSIN                                               
032600         MOVE WS-PLN-ID(WS-IX-PLN)                                
032700             TO WS-ASS-PLANO-ID(WS-IX-ASS)                        
032800         MOVE WS-PLN-CODIGO(WS-IX-PLN)                            
032900             TO WS-ASS-PLANO-CODIGO(WS-IX-ASS)                    
033000         MOVE WS-PLN-PRECO(WS-IX-PLN)                             
033100             TO WS-ASS-VALOR-MENSAL(WS-IX-ASS)                    
033200         MOVE "ACTIVE"     TO WS-ASS-STATUS(WS-IX-ASS)            
033300     ELSE                                                         
033400         ADD 1 TO WS-PROX-ASS-ID                                  
033500         ADD 1 TO WS-QTD-ASSIN                                    
033600         SET WS-IX-ASS TO WS-QTD-ASSIN                            
033700         MOVE WS-PROX-ASS-ID       TO WS-ASS-ID(WS-IX-ASS)        
033800         MOVE ATR-USUARIO-ID       TO WS-ASS-USUARIO-ID(WS-IX-ASS)
033900         MOVE WS-PLN-ID(WS-IX-PLN) TO WS-ASS-PLANO-ID(WS-IX-ASS)  
034000         MOVE WS-PLN-CODIGO(WS-IX-PLN)                            
034100             TO WS-ASS-PLANO-CODIGO(WS-IX-ASS)                    
034200         MOVE WS-PLN-PRECO(WS-IX-PLN)                             
034300             TO WS-ASS-VALOR-MENSAL(WS-IX-ASS)                    
034400         MOVE "ACTIVE"             TO WS-ASS-STATUS(WS-IX-ASS)    
034500         MOVE WS-HOJE              TO WS-ASS-DT-INICIO(WS-IX-ASS) 
034600         MOVE 0                    TO WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)
034700         MOVE 5                    TO WS-ASS-DIAS-CARENCIA(WS-IX-ASS)
034800     END-IF.                                                      
034900     PERFORM 7200-SOMA-UM-MES THRU 7200-SOMA-UM-MES-EXIT.         
035000     MOVE "N" TO WS-ACHOU-USUARIO.                                
035100     SET WS-IX-USR TO 1.                                          
035200     PERFORM 2130-PROCURA-USUARIO THRU 2130-PROCURA-USUARIO-EXIT  
035300             UNTIL WS-IX-USR > WS-QTD-USUARIO OR ACHOU-USUARIO.   
035400     IF ACHOU-USUARIO                                             
035500         MOVE WS-PLN-CODIGO(WS-IX-PLN) TO WS-USR-PLANO(WS-IX-USR) 
035600         MOVE "Y"                      TO WS-USR-ATIVO(WS-IX-USR) 
035700     END-IF.                                                      
035800     ADD 1 TO WS-PROX-PAG-ID.                                     
035900     INITIALIZE PAG-NOVO-REG.                                     
036000     MOVE WS-PROX-PAG-ID          TO PAG-ID OF PAG-NOVO-REG.      
036100     MOVE ATR-USUARIO-ID          TO PAG-USUARIO-ID OF PAG-NOVO-REG.
036200     MOVE "ASSINATURA"            TO PAG-TIPO OF PAG-NOVO-REG.    
036300     MOVE WS-ASS-ID(WS-IX-ASS)    TO PAG-REF-ID OF PAG-NOVO-REG.  
036400     STRING "Cobranca da assinatura " WS-PLN-CODIGO(WS-IX-PLN)    
036500            DELIMITED BY SIZE INTO PAG-DESCRICAO OF PAG-NOVO-REG. 
036600     MOVE WS-PLN-PRECO(WS-IX-PLN) TO PAG-VALOR OF PAG-NOVO-REG.   
036700     MOVE "PENDENTE"              TO PAG-STATUS OF PAG-NOVO-REG.  
036800     MOVE 0                       TO PAG-DT-PAGO OF PAG-NOVO-REG. 
036900     WRITE PAG-NOVO-REG.                                          
037000     ADD 1 TO WS-CT-ASSINATURAS.                                  
037100 2100-ASSINAR-EXIT.                                               
037200     EXIT.                                                        
037300 2110-PROCURA-PLANO.                                              
037400     IF WS-PLN-CODIGO(WS-IX-PLN) = ATR-PLANO-CODIGO               
037500         SET ACHOU-PLANO TO TRUE                                  
037600     ELSE                                                         
037700         SET WS-IX-PLN UP BY 1                                    
037800     END-IF.                                                      
037900 2110-PROCURA-PLANO-EXIT.                                         
038000     EXIT.                                                        
038100 2120-PROCURA-ASSIN-ATIVA.                                        
038200     IF WS-ASS-USUARIO-ID(WS-IX-ASS) = ATR-USUARIO-ID             
038300        AND (WS-ASS-STATUS(WS-IX-ASS) = "ACTIVE" OR               
038400             WS-ASS-STATUS(WS-IX-ASS) = "PAST_DUE")               
038500         SET ACHOU-ASSIN TO TRUE                                  
038600     ELSE                                                         
038700         SET WS-IX-ASS UP BY 1                                    
038800     END-IF.                                                      
038900 2120-PROCURA-ASSIN-ATIVA-EXIT.                                   
039000     EXIT.                                                        
039100 2130-PROCURA-USUARIO.                                            
039200     IF WS-USR-ID(WS-IX-USR) = ATR-USUARIO-ID                     
039300         SET ACHOU-USUARIO TO TRUE                                
039400     ELSE                                                         
039500         SET WS-IX-USR UP BY 1                                    
039600     END-IF.                                                      
039700 2130-PROCURA-USUARIO-EXIT.                                       
039800     EXIT.                                                        
039900 2300-CANCELAR.                                                   
040000     MOVE "N" TO WS-ACHOU-ASSIN.                                  
040100     SET WS-IX-ASS TO 1.                                          
040200     PERFORM 2120-PROCURA-ASSIN-ATIVA THRU 2120-PROCURA-ASSIN-ATIVA-EXIT
040300             UNTIL WS-IX-ASS > WS-QTD-ASSIN OR ACHOU-ASSIN.       
040400     IF NOT ACHOU-ASSIN                                           
040500         STRING "ASS10MAN - CANCELAMENTO REJEITADO, SEM ASSINATURA "
040600                ATR-USUARIO-ID DELIMITED BY SIZE INTO WS-MSGERRO  
040700         DISPLAY WS-MSGERRO                                       
040800         ADD 1 TO WS-CT-REJEITADAS                                
040900         GO TO 2300-CANCELAR-EXIT                                 
041000     END-IF.                                                      
041100     MOVE "CANCELED" TO WS-ASS-STATUS(WS-IX-ASS).                 
041200     MOVE WS-HOJE     TO WS-ASS-DT-CANCELAMENTO(WS-IX-ASS).       
041300     ADD 1 TO WS-CT-CANCELAMENTOS.                                
041400 2300-CANCELAR-EXIT.                                              
041500     EXIT.                                                        
041600* -----------------------------------------------------------     
041700* SOMA UM MES CALENDARIO A DATA DE HOJE - RESULTADO EM            
041800* WS-ASS-PROXIMA-COBRANCA DA ENTRADA CORRENTE (WS-IX-ASS)         
041900* -----------------------------------------------------------     
042000 7200-SOMA-UM-MES SECTION.                                        
042100 7200-SOMA.                                                       
042200     COMPUTE WS-MES-TMP = WS-HOJE-MM + 1.                         
042300     IF WS-MES-TMP > 12                                           
042400         MOVE 1 TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)                 
042500         COMPUTE WS-ASS-PROX-COBR-CCYY(WS-IX-ASS) = WS-HOJE-CCYY + 1
042600     ELSE                                                         
042700         MOVE WS-MES-TMP  TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)       
042800         MOVE WS-HOJE-CCYY TO WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)    
042900     END-IF.                                                      
043000     MOVE WS-HOJE-DD TO WS-ASS-PROX-COBR-DD(WS-IX-ASS).           
043100 7200-SOMA-UM-MES-EXIT.                                           
043200     EXIT.                                                        
043300* -----------------------------------------------------------     
043400 8000-GRAVA-ASSIN-NOVO SECTION.                                   
043500 8000-REGRAVA.                                                    
043600     OPEN OUTPUT ASS-NOVO.                                        
043700     PERFORM 8010-GRAVA-UMA THRU 8010-GRAVA-UMA-EXIT              
043800             VARYING WS-IX-ASS FROM 1 BY 1                        
043900             UNTIL WS-IX-ASS > WS-QTD-ASSIN.                      
044000     CLOSE ASS-NOVO.                                              
044100 8000-GRAVA-ASSIN-NOVO-EXIT.                                      
044200     EXIT.                                                        
044300 8010-GRAVA-UMA.                                                  
044400     INITIALIZE ASS-NOVO-REG.                                     
044500     MOVE WS-ASS-ID(WS-IX-ASS)         TO ASS-ID OF ASS-NOVO-REG. 
044600     MOVE WS-ASS-USUARIO-ID(WS-IX-ASS)                            
044700         TO ASS-USUARIO-ID OF ASS-NOVO-REG.                       
044800     MOVE WS-ASS-PLANO-ID(WS-IX-ASS)                              
044900         TO ASS-PLANO-ID OF ASS-NOVO-REG.                         
045000     MOVE WS-ASS-PLANO-CODIGO(WS-IX-ASS)                          
045100         TO ASS-PLANO-CODIGO OF ASS-NOVO-REG.                     
045200     MOVE WS-ASS-VALOR-MENSAL(WS-IX-ASS)                          
045300         TO ASS-VALOR-MENSAL OF ASS-NOVO-REG.                     
045400     MOVE WS-ASS-STATUS(WS-IX-ASS)      TO ASS-STATUS OF ASS-NOVO-REG.
045500     MOVE WS-ASS-DT-INICIO(WS-IX-ASS)                             
045600         TO ASS-DT-INICIO OF ASS-NOVO-REG.                        
045700     MOVE WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)                        
045800         TO ASS-PC-CCYY OF ASS-NOVO-REG.                          
045900     MOVE WS-ASS-PROX-COBR-MM(WS-IX-ASS)                          
046000         TO ASS-PC-MM OF ASS-NOVO-REG.                            
046100     MOVE WS-ASS-PROX-COBR-DD(WS-IX-ASS)                          
046200         TO ASS-PC-DD OF ASS-NOVO-REG.                            
046300     MOVE WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)                       
046400         TO ASS-DT-CANCELAMENTO OF ASS-NOVO-REG.                  
046500     MOVE WS-ASS-DIAS-CARENCIA(WS-IX-ASS)                         
046600         TO ASS-DIAS-CARENCIA OF ASS-NOVO-REG.                    
046700     WRITE ASS-NOVO-REG.                                          
046800 8010-GRAVA-UMA-EXIT.                                             
046900     EXIT.                                                        
047000 8100-GRAVA-USR-NOVO SECTION.                                     
047100 8100-REGRAVA.                                                    
047200     OPEN OUTPUT USR-NOVO.                                        
047300     PERFORM 8110-GRAVA-UM THRU 8110-GRAVA-UM-EXIT                
047400             VARYING WS-IX-USR FROM 1 BY 1                        
047500             UNTIL WS-IX-USR > WS-QTD-USUARIO.                    
047600     CLOSE USR-NOVO.                                              
047700 8100-GRAVA-USR-NOVO-EXIT.                                        
047800     EXIT.                                                        
047900 8110-GRAVA-UM.                                                   
048000     INITIALIZE USR-NOVO-REG.                                     
048100     MOVE WS-USR-ID(WS-IX-USR)           TO USR-ID OF USR-NOVO-REG.
048200     MOVE WS-USR-NOME(WS-IX-USR)         TO USR-NOME OF USR-NOVO-REG.
048300     MOVE WS-USR-EMAIL(WS-IX-USR)        TO USR-EMAIL OF USR-NOVO-REG.
048400     MOVE WS-USR-TELEFONE(WS-IX-USR)                              
048500         TO USR-TELEFONE OF USR-NOVO-REG.                         
048600     MOVE WS-USR-NOME-OFICINA(WS-IX-USR)                          
048700         TO USR-NOME-OFICINA OF USR-NOVO-REG.                     
048800     MOVE WS-USR-ROLE(WS-IX-USR)         TO USR-ROLE OF USR-NOVO-REG.
048900     MOVE WS-USR-PLANO(WS-IX-USR)        TO USR-PLANO OF USR-NOVO-REG.
049000     MOVE WS-USR-ATIVO(WS-IX-USR)        TO USR-ATIVO OF USR-NOVO-REG.
049100     WRITE USR-NOVO-REG.                                          
049200 8110-GRAVA-UM-EXIT.                                              
049300     EXIT.                                                        
049400                                                                  
