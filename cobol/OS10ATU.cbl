000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    OS10ATU.                                          
000300 AUTHOR.        R. F. SANTOS.                                     
000400 INSTALLATION.  OSMECH-CPD.                                       
000500 DATE-WRITTEN.  14/03/1986.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - CPD OSMECH.                         
000800*---------------------------------------------------------------- 
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS              
001000*PROGRAMA:     OS10ATU - FECHAMENTO/ATUALIZACAO DE ORDEM DE SERVICO
001100*                                                                 
001200*OBJETIVO:     ATUALIZAR O CADASTRO MESTRE DE ORDENS DE SERVICO A PARTIR
001300*              DO ARQUIVO DE MOVIMENTO, VALIDANDO A TROCA DE STATUS,
001400*              RECALCULANDO AS LINHAS DE SERVICO/PECA DA OS, E QUANDO A OS
001500*              FOR FECHADA (STATUS = CONCLUIDA), LANCANDO A RECEITA NO
001600*              LIVRO CAIXA E DANDO BAIXA AUTOMATICA NO ESTOQUE CONSUMIDO.
001700*                                                                 
001800*VERSOES:      DATA        PROGR  DESCRICAO                       
001900*              ----------  -----  ------------------------------  
002000*              14/03/1986  RFS    001                             
002100*              02/09/1988  RFS    014                             
002200*              19/11/1991  MTC    037                             
002300*              25/06/1994  MTC    052                             
002400*              08/09/1998  JLR    071                             
002500*              14/01/1999  JLR    073                             
002600*              30/09/2006  JLR    091                             
002700*              18/01/2011  CPS    108                             
002800*              14/06/2013  CPS    119
002810*              27/03/2020  MTC    124    INCLUIDAS AREAS DE TRABALHO
002815*                                        WS-PLACA-MAI E WS-FLX-...-WK
002820*                                        QUE FALTAVAM NA WORKING-
002825*                                        STORAGE (CHAMADO OS-2020-041)
002900*----------------------------------------------------------------
003000                                                                  
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER.   IBM-370.                                      
003400 OBJECT-COMPUTER.   IBM-370.                                      
003500 SPECIAL-NAMES.                                                   
003600     CLASS STATUS-VALIDO IS "ABERTA" "EM_ANDAMENTO"               
003700                             "AGUARDANDO_PECA" "AGUARDANDO_APROVACAO"
003800                             "CONCLUIDA" "CANCELADA".             
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100* --------------------------------------------------------------- 
004200* ARQUIVO DE MOVIMENTO (TRANSACOES DE OS DO DIA) - PRE-CLASSIFICADO
004300* POR OS-ID EM PASSO JCL ANTERIOR (SORT DE ENTRADA)               
004400* --------------------------------------------------------------- 
004500     SELECT OS-TRANS   ASSIGN TO "OSOSTRA"                        
004600            ORGANIZATION IS LINE SEQUENTIAL                       
004700            FILE STATUS  IS FS-TRAN.                              
004800     SELECT OS-VELHO   ASSIGN TO "OSOSVEL"                        
004900            ORGANIZATION IS LINE SEQUENTIAL                       
005000            FILE STATUS  IS FS-VELHO.                             
005100     SELECT OS-NOVO    ASSIGN TO "OSOSNOV"                        
005200            ORGANIZATION IS LINE SEQUENTIAL                       
005300            FILE STATUS  IS FS-NOVO.                              
005400     SELECT SVC-VELHO  ASSIGN TO "OSSVCVE"                        
005500            ORGANIZATION IS LINE SEQUENTIAL                       
005600            FILE STATUS  IS FS-SVCVE.                             
005700     SELECT SVC-INTER  ASSIGN TO "OSSVCIN"                        
005800            ORGANIZATION IS LINE SEQUENTIAL                       
005900            FILE STATUS  IS FS-SVCIN.                             
006000     SELECT SVC-NOVO   ASSIGN TO "OSSVCNO"                        
006100            ORGANIZATION IS LINE SEQUENTIAL                       
006200            FILE STATUS  IS FS-SVCNO.                             
006300     SELECT SD-SVC     ASSIGN TO "SVCSORT".                       
006400     SELECT IOS-VELHO  ASSIGN TO "OSIOSVE"                        
006500            ORGANIZATION IS LINE SEQUENTIAL                       
006600            FILE STATUS  IS FS-IOSVE.                             
006700     SELECT IOS-INTER  ASSIGN TO "OSIOSIN"                        
006800            ORGANIZATION IS LINE SEQUENTIAL                       
006900            FILE STATUS  IS FS-IOSIN.                             
007000     SELECT IOS-NOVO   ASSIGN TO "OSIOSNO"                        
007100            ORGANIZATION IS LINE SEQUENTIAL                       
007200            FILE STATUS  IS FS-IOSNO.                             
007300     SELECT SD-IOS     ASSIGN TO "IOSSORT".                       
007400     SELECT STK-VELHO  ASSIGN TO "OSSTKVE"                        
007500            ORGANIZATION IS LINE SEQUENTIAL                       
007600            FILE STATUS  IS FS-STKVE.                             
007700     SELECT STK-NOVO   ASSIGN TO "OSSTKNO"                        
007800            ORGANIZATION IS LINE SEQUENTIAL                       
007900            FILE STATUS  IS FS-STKNO.                             
008000     SELECT MOV-VELHO  ASSIGN TO "OSMOVVE"                        
008100            ORGANIZATION IS LINE SEQUENTIAL                       
008200            FILE STATUS  IS FS-MOVVE.                             
008300     SELECT MOV-NOVO   ASSIGN TO "OSMOVNO"                        
008400            ORGANIZATION IS LINE SEQUENTIAL                       
008500            FILE STATUS  IS FS-MOVNO.                             
008600     SELECT TX-VELHO   ASSIGN TO "OSTXVEL"                        
008700            ORGANIZATION IS LINE SEQUENTIAL                       
008800            FILE STATUS  IS FS-TXVEL.                             
008900     SELECT TX-NOVO    ASSIGN TO "OSTXNOV"                        
009000            ORGANIZATION IS LINE SEQUENTIAL                       
009100            FILE STATUS  IS FS-TXNOV.                             
009200     SELECT FLX-VELHO  ASSIGN TO "OSFLXVE"                        
009300            ORGANIZATION IS LINE SEQUENTIAL                       
009400            FILE STATUS  IS FS-FLXVE.                             
009500     SELECT FLX-NOVO   ASSIGN TO "OSFLXNO"                        
009600            ORGANIZATION IS LINE SEQUENTIAL                       
009700            FILE STATUS  IS FS-FLXNO.                             
009800                                                                  
009900 DATA DIVISION.                                                   
010000 FILE SECTION.                                                    
010100 FD  OS-TRANS.                                                    
010200 01  OST-REGISTRO.                                                
010300     03  OST-OS-ID                  PIC 9(009).                   
010400     03  OST-USUARIO-ID             PIC 9(009).                   
010500     03  OST-CLIENTE-NOME           PIC X(100).                   
010600     03  OST-CLIENTE-TELEFONE       PIC X(020).                   
010700     03  OST-PLACA                  PIC X(010).                   
010800     03  OST-MODELO                 PIC X(060).                   
010900     03  OST-ANO                    PIC 9(004).                   
011000     03  OST-KM                     PIC 9(007).                   
011100     03  OST-DESCRICAO              PIC X(500).                   
011200     03  OST-DIAGNOSTICO            PIC X(500).                   
011300     03  OST-PECAS                  PIC X(500).                   
011400     03  OST-VALOR                  PIC S9(008)V99.               
011500     03  OST-STATUS                 PIC X(022).                   
011600     03  OST-WHATSAPP-CONSENT       PIC X(001).                   
011700     03  OST-QTD-SERVICOS           PIC 9(002).                   
011800     03  OST-SERVICO OCCURS 10 TIMES INDEXED BY OST-IX-SVC.       
011900         05  OST-SVC-DESCRICAO      PIC X(200).                   
012000         05  OST-SVC-QUANTIDADE     PIC 9(005).                   
012100         05  OST-SVC-VALOR-UNIT     PIC S9(008)V99.               
012200     03  OST-QTD-ITENS              PIC 9(002).                   
012300     03  OST-ITEM OCCURS 10 TIMES INDEXED BY OST-IX-ITE.          
012400         05  OST-IOS-STOCK-ITEM-ID  PIC 9(009).                   
012500         05  OST-IOS-NOME-ITEM      PIC X(100).                   
012600         05  OST-IOS-CODIGO-ITEM    PIC X(050).                   
012700         05  OST-IOS-QUANTIDADE     PIC 9(005).                   
012800         05  OST-IOS-VALOR-UNIT     PIC S9(008)V99.               
012850     03  FILLER                      PIC X(010) VALUE SPACES.
012900                                                                  
013000 FD  OS-VELHO.                                                    
013100 COPY ARQOS.                                                      
013200 FD  OS-NOVO.                                                     
013300 COPY ARQOS REPLACING OS-REGISTRO BY OS-NOVO-REG.                 
013400 FD  SVC-VELHO.                                                   
013500 COPY ARQSERVO.                                                   
013600 FD  SVC-INTER.                                                   
013700 COPY ARQSERVO REPLACING SVC-REGISTRO BY SVC-INTER-REG.           
013800 FD  SVC-NOVO.                                                    
013900 COPY ARQSERVO REPLACING SVC-REGISTRO BY SVC-NOVO-REG.            
014000 SD  SD-SVC.                                                      
014100 COPY ARQSERVO REPLACING SVC-REGISTRO BY SD-SVC-REG.              
014200 FD  IOS-VELHO.                                                   
014300 COPY ARQITOS.                                                    
014400 FD  IOS-INTER.                                                   
014500 COPY ARQITOS REPLACING IOS-REGISTRO BY IOS-INTER-REG.            
014600 FD  IOS-NOVO.                                                    
014700 COPY ARQITOS REPLACING IOS-REGISTRO BY IOS-NOVO-REG.             
014800 SD  SD-IOS.                                                      
014900 COPY ARQITOS REPLACING IOS-REGISTRO BY SD-IOS-REG.               
015000 FD  STK-VELHO.                                                   
015100 COPY ARQSTOCK.                                                   
015200 FD  STK-NOVO.                                                    
015300 COPY ARQSTOCK REPLACING STK-REGISTRO BY STK-NOVO-REG.            
015400 FD  MOV-VELHO.                                                   
015500 COPY ARQMOVTO.                                                   
015600 FD  MOV-NOVO.                                                    
015700 COPY ARQMOVTO REPLACING MOV-REGISTRO BY MOV-NOVO-REG.            
015800 FD  TX-VELHO.                                                    
015900 COPY ARQTRANS.                                                   
016000 FD  TX-NOVO.                                                     
016100 COPY ARQTRANS REPLACING TX-REGISTRO BY TX-NOVO-REG.              
016200 FD  FLX-VELHO.                                                   
016300 COPY ARQFLUXO.                                                   
016400 FD  FLX-NOVO.                                                    
016500 COPY ARQFLUXO REPLACING FLX-REGISTRO BY FLX-NOVO-REG.            
016600 WORKING-STORAGE SECTION.                                         
016700* -----------------------------------------------------------     
016800* DATA DE HOJE - AAAA/MM/DD, JANELA DE SECULO (VIDE VERSOES 1998/99)
016900* -----------------------------------------------------------     
017000 01  WS-DATA-YYMMDD                 PIC 9(006).                   
017100 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
017200     03  WS-DATA-YY                 PIC 9(002).                   
017300     03  WS-DATA-MM                 PIC 9(002).                   
017400     03  WS-DATA-DD                 PIC 9(002).                   
017500 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
017600 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
017700     03  WS-HOJE-CCYY                PIC 9(004).                  
017800     03  WS-HOJE-MM                  PIC 9(002).                  
017900     03  WS-HOJE-DD                  PIC 9(002).                  
018000* -----------------------------------------------------------     
018100* CHAVES E FLAGS DO CASAMENTO OS-VELHO / OS-TRANS                 
018200* -----------------------------------------------------------     
018300 01  WS-CHAVE-VELHO                 PIC 9(009) VALUE ZEROS.       
018400 01  WS-CHAVE-TRANS                 PIC 9(009) VALUE ZEROS.       
018500 01  WS-FIM-VELHO                   PIC X(001) VALUE "N".         
018600     88  FIM-VELHO                  VALUE "Y".                    
018700 01  WS-FIM-TRANS                   PIC X(001) VALUE "N".         
018800     88  FIM-TRANS                  VALUE "Y".                    
018900 01  WS-STATUS-ANTERIOR             PIC X(022) VALUE SPACES.      
019000 01  WS-STATUS-VALIDO               PIC X(001) VALUE "N".         
019100     88  STATUS-VALIDO              VALUE "Y".                    
019200 01  WS-OS-CORRENTE                 PIC 9(009) VALUE ZEROS.       
019300 01  WS-OS-USUARIO-CORRENTE         PIC 9(009) VALUE ZEROS.       
019400 01  WS-OS-CLIENTE-CORRENTE         PIC X(100) VALUE SPACES.
019500 01  WS-OS-PLACA-CORRENTE           PIC X(010) VALUE SPACES.
019550 77  WS-PLACA-MAI                   PIC X(010) VALUE SPACES.
019600 01  WS-OS-VALOR-CORRENTE           PIC S9(008)V99 VALUE ZEROS.
019700 01  WS-EH-OS-NOVA                  PIC X(001) VALUE "N".         
019800     88  EH-OS-NOVA                 VALUE "Y".                    
019900* -----------------------------------------------------------     
020000* TABELA DE TRANSICOES VALIDAS DE STATUS (STATUSOS - REGRA 1)     
020100* LITERAL REDEFINIDA EM OCCURS - CADA ENTRADA TEM 44 POSICOES     
020200* -----------------------------------------------------------     
020300 01  WS-TRANSICOES-LIT.                                           
020400     03  FILLER PIC X(44) VALUE                                   
020500         "ABERTA                EM_ANDAMENTO          ".          
020600     03  FILLER PIC X(44) VALUE                                   
020700         "ABERTA                AGUARDANDO_PECA       ".          
020800     03  FILLER PIC X(44) VALUE                                   
020900         "ABERTA                AGUARDANDO_APROVACAO  ".          
021000     03  FILLER PIC X(44) VALUE                                   
021100         "ABERTA                CANCELADA             ".          
021200     03  FILLER PIC X(44) VALUE                                   
021300         "EM_ANDAMENTO          AGUARDANDO_PECA       ".          
021400     03  FILLER PIC X(44) VALUE                                   
021500         "EM_ANDAMENTO          AGUARDANDO_APROVACAO  ".          
021600     03  FILLER PIC X(44) VALUE                                   
021700         "EM_ANDAMENTO          CONCLUIDA             ".          
021800     03  FILLER PIC X(44) VALUE                                   
021900         "EM_ANDAMENTO          CANCELADA             ".          
022000     03  FILLER PIC X(44) VALUE                                   
022100         "AGUARDANDO_PECA       EM_ANDAMENTO          ".          
022200     03  FILLER PIC X(44) VALUE                                   
022300         "AGUARDANDO_PECA       CANCELADA             ".          
022400     03  FILLER PIC X(44) VALUE                                   
022500         "AGUARDANDO_APROVACAO  EM_ANDAMENTO          ".          
022600     03  FILLER PIC X(44) VALUE                                   
022700         "AGUARDANDO_APROVACAO  CANCELADA             ".          
022800     03  FILLER PIC X(44) VALUE                                   
022900         "CANCELADA             ABERTA                ".          
023000 01  WS-TAB-TRANSICOES REDEFINES WS-TRANSICOES-LIT.               
023100     03  WS-TRANS-ENTRY OCCURS 13 TIMES INDEXED BY WS-IX-TRANS.   
023200         05  WS-TRANS-DE            PIC X(022).                   
023300         05  WS-TRANS-PARA          PIC X(022).                   
023400* -----------------------------------------------------------     
023500* TABELA DE CHAVES DE OS TOCADAS NESTA CARGA (PRE-VARREDURA DO    
023600* ARQUIVO DE MOVIMENTO) - USADA PARA EXCLUIR AS LINHAS ANTIGAS    
023700* DE SERVICO/PECA DAS OS QUE VAO SER REESCRITAS                   
023800* -----------------------------------------------------------     
023900 01  WS-TAB-CHAVES.                                               
024000     03  WS-QTD-CHAVES              PIC 9(004) COMP VALUE ZERO.   
024100     03  WS-CHAVE-ENTRY OCCURS 200 TIMES INDEXED BY WS-IX-CHV.    
024200         05  WS-CHAVE-OS-ID         PIC 9(009).                   
024250         05  WS-CHV-FILLER           PIC X(005) VALUE SPACES.
024300 01  WS-ACHOU-CHAVE                 PIC X(001) VALUE "N".         
024400     88  ACHOU-CHAVE                VALUE "Y".                    
024500* -----------------------------------------------------------     
024600* TABELA DE ESTOQUE EM MEMORIA - SUBSTITUI ACESSO INDEXADO        
024700* (VIDE FILES / DESIGN - CARGA UNICA, ATUALIZA E REGRAVA)         
024800* -----------------------------------------------------------     
024900 01  WS-TAB-ESTOQUE.                                              
025000     03  WS-QTD-ESTOQUE             PIC 9(004) COMP VALUE ZERO.   
025100     03  WS-ESTOQUE-ENTRY OCCURS 500 TIMES INDEXED BY WS-IX-STK.  
025200         05  WS-STK-ID              PIC 9(009).                   
025300         05  WS-STK-USUARIO-ID      PIC 9(009).                   
025400         05  WS-STK-CODIGO          PIC X(050).                   
025500         05  WS-STK-NOME            PIC X(100).                   
025600         05  WS-STK-CATEGORIA       PIC X(015).                   
025700         05  WS-STK-QUANTIDADE      PIC S9(007).                  
025800         05  WS-STK-QTD-MINIMA      PIC 9(007).                   
025900         05  WS-STK-PRECO-CUSTO     PIC S9(008)V99.               
026000         05  WS-STK-PRECO-VENDA     PIC S9(008)V99.               
026100         05  WS-STK-LOCALIZACAO     PIC X(050).                   
026200         05  WS-STK-ATIVO           PIC X(001).                   
026250         05  WS-STK-FILLER           PIC X(005) VALUE SPACES.
026300 01  WS-ACHOU-ESTOQUE                PIC X(001) VALUE "N".        
026400     88  ACHOU-ESTOQUE               VALUE "Y".                   
026500* -----------------------------------------------------------     
026600* TABELA DE FLUXO DE CAIXA EM MEMORIA - CHAVE OFICINA+DATA        
026700* -----------------------------------------------------------     
026800 01  WS-TAB-FLUXO.                                                
026900     03  WS-QTD-FLUXO               PIC 9(004) COMP VALUE ZERO.   
027000     03  WS-FLUXO-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IX-FLX.   
027100         05  WS-FLX-ID              PIC 9(009).                   
027200         05  WS-FLX-USUARIO-ID      PIC 9(009).                   
027300         05  WS-FLX-DATA            PIC 9(008).                   
027400         05  WS-FLX-TOTAL-ENTRADAS  PIC S9(010)V99.               
027500         05  WS-FLX-TOTAL-SAIDAS    PIC S9(010)V99.               
027600         05  WS-FLX-SALDO           PIC S9(010)V99.               
027700         05  WS-FLX-SALDO-ACUM      PIC S9(010)V99.               
027750         05  WS-FLX-FILLER           PIC X(005) VALUE SPACES.
027800 01  WS-PROX-FLX-ID                 PIC 9(009) VALUE ZEROS.
027900 01  WS-ACHOU-FLUXO                 PIC X(001) VALUE "N".
028000     88  ACHOU-FLUXO                VALUE "Y".
028020* -----------------------------------------------------------
028040* ACUMULADORES DE TRABALHO DO ROLL-UP DIARIO (REGRA 4)
028060* -----------------------------------------------------------
028070 77  WS-FLX-TOTAL-ENTRADAS-WK       PIC S9(010)V99 VALUE ZEROS.
028075 77  WS-FLX-TOTAL-SAIDAS-WK         PIC S9(010)V99 VALUE ZEROS.
028080 77  WS-FLX-SALDO-ANT-WK            PIC S9(010)V99 VALUE ZEROS.
028085 77  WS-FLX-DATA-ANT-WK             PIC 9(008) VALUE ZEROS.
028100* -----------------------------------------------------------
028200* DIAS/OFICINAS QUE PRECISAM SER RECALCULADOS NO ROLL-UP DIARIO   
028300* -----------------------------------------------------------     
028400 01  WS-TAB-DIAS-TOCADOS.                                         
028500     03  WS-QTD-DIAS-TOC            PIC 9(004) COMP VALUE ZERO.   
028600     03  WS-DIA-TOC-ENTRY OCCURS 500 TIMES INDEXED BY WS-IX-DTC.  
028700         05  WS-DTC-USUARIO-ID      PIC 9(009).                   
028800         05  WS-DTC-DATA            PIC 9(008).                   
028850         05  WS-DTC-FILLER           PIC X(005) VALUE SPACES.
028900 01  WS-ACHOU-DIA-TOC                PIC X(001) VALUE "N".        
029000     88  ACHOU-DIA-TOC                VALUE "Y".                  
029100* -----------------------------------------------------------     
029200* CONTADORES E IDENTIFICADORES GERADOS (COMP - PADRAO DA CASA)    
029300* -----------------------------------------------------------     
029400 01  WS-PROX-TX-ID                  PIC 9(009) COMP VALUE ZEROS.  
029500 01  WS-PROX-MOV-ID                 PIC 9(009) COMP VALUE ZEROS.  
029600 01  WS-CT-OS-LIDAS                 PIC 9(007) COMP VALUE ZEROS.  
029700 01  WS-CT-OS-NOVAS                 PIC 9(007) COMP VALUE ZEROS.  
029800 01  WS-CT-OS-ALTERADAS             PIC 9(007) COMP VALUE ZEROS.  
029900 01  WS-CT-POSTAGENS                PIC 9(007) COMP VALUE ZEROS.  
030000 01  WS-CT-BAIXAS                   PIC 9(007) COMP VALUE ZEROS.  
030100* -----------------------------------------------------------     
030200* AREAS DE TRABALHO PARA CALCULO DE LINHA (REGRA 3 - EXTENSAO)    
030300* -----------------------------------------------------------     
030400 01  WS-EXT-QUANTIDADE              PIC 9(007) VALUE ZEROS.       
030500 01  WS-EXT-VALOR-UNIT              PIC S9(008)V99 VALUE ZEROS.   
030600 01  WS-EXT-VALOR-TOTAL             PIC S9(008)V99 VALUE ZEROS.   
030700* -----------------------------------------------------------     
030800* AREA DE BAIXA DE ESTOQUE (REGRA 5 - DARBAIXAOS)                 
030900* -----------------------------------------------------------     
031000 01  WS-BAIXA-ABORTADA              PIC X(001) VALUE "N".         
031100     88  BAIXA-ABORTADA             VALUE "Y".                    
031200* -----------------------------------------------------------     
031300* MENSAGENS DE ERRO E STATUS DE ARQUIVO                           
031400* -----------------------------------------------------------     
031500 01  WS-MSGERRO                     PIC X(100) VALUE SPACES.      
031600 01  FS-STATUSES.                                                 
031700     03  FS-TRAN                    PIC X(002) VALUE SPACES.      
031800     03  FS-VELHO                   PIC X(002) VALUE SPACES.      
031900     03  FS-NOVO                    PIC X(002) VALUE SPACES.      
032000     03  FS-SVCVE                   PIC X(002) VALUE SPACES.      
032100     03  FS-SVCIN                   PIC X(002) VALUE SPACES.      
032200     03  FS-SVCNO                   PIC X(002) VALUE SPACES.      
032300     03  FS-IOSVE                   PIC X(002) VALUE SPACES.      
032400     03  FS-IOSIN                   PIC X(002) VALUE SPACES.      
032500     03  FS-IOSNO                   PIC X(002) VALUE SPACES.      
032600     03  FS-STKVE                   PIC X(002) VALUE SPACES.      
032700     03  FS-STKNO                   PIC X(002) VALUE SPACES.      
032800     03  FS-MOVVE                   PIC X(002) VALUE SPACES.      
032900     03  FS-MOVNO                   PIC X(002) VALUE SPACES.      
033000     03  FS-TXVEL                   PIC X(002) VALUE SPACES.      
033100     03  FS-TXNOV                   PIC X(002) VALUE SPACES.      
033200     03  FS-FLXVE                   PIC X(002) VALUE SPACES.      
033300     03  FS-FLXNO                   PIC X(002) VALUE SPACES.      
033350     03  FILLER                    PIC X(002) VALUE SPACES.
033400                                                                  
033500 PROCEDURE DIVISION.                                              
033600 0000-CONTROLE SECTION.                                           
033700 0000-CONTROLE-INICIO.                                            
033800     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT.              
033900     PERFORM 2000-PROCESSO    THRU 2000-PROCESSO-EXIT             
034000             UNTIL FIM-VELHO AND FIM-TRANS.                       
034100     PERFORM 7000-ROLLUP-FLUXO THRU 7000-ROLLUP-FLUXO-EXIT.       
034200     PERFORM 8000-FINALIZA    THRU 8000-FINALIZA-EXIT.            
034300     DISPLAY "OS10ATU - OS LIDAS.......: " WS-CT-OS-LIDAS.        
034400     DISPLAY "OS10ATU - OS NOVAS.......: " WS-CT-OS-NOVAS.        
034500     DISPLAY "OS10ATU - OS ALTERADAS...: " WS-CT-OS-ALTERADAS.    
034600     DISPLAY "OS10ATU - LANC.FINANCEIRO: " WS-CT-POSTAGENS.       
034700     DISPLAY "OS10ATU - BAIXAS ESTOQUE.: " WS-CT-BAIXAS.          
034800     GOBACK.                                                      
034900 0000-CONTROLE-EXIT.                                              
035000     EXIT.                                                        
035100* -----------------------------------------------------------     
035200 1000-INICIO SECTION.                                             
035300 1000-ABRE-E-CARREGA.                                             
035400     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
035500     PERFORM 9500-CARREGA-CHAVES-TRANS                            
035600             THRU 9500-CARREGA-CHAVES-TRANS-EXIT.                 
035700     PERFORM 9300-CARREGA-ESTOQUE   THRU 9300-CARREGA-ESTOQUE-EXIT.
035800     PERFORM 9310-CARREGA-FLUXO     THRU 9310-CARREGA-FLUXO-EXIT. 
035900     OPEN INPUT  OS-TRANS OS-VELHO SVC-VELHO IOS-VELHO            
036000                 MOV-VELHO TX-VELHO.                              
036100     OPEN OUTPUT OS-NOVO SVC-INTER IOS-INTER MOV-NOVO TX-NOVO.    
036200     PERFORM 9520-COPIA-SVC-SEM-TOCADAS                           
036300             THRU 9520-COPIA-SVC-SEM-TOCADAS-EXIT.                
036400     PERFORM 9530-COPIA-IOS-SEM-TOCADAS                           
036500             THRU 9530-COPIA-IOS-SEM-TOCADAS-EXIT.                
036600     PERFORM 9540-COPIA-MOV-ADIANTE                               
036700             THRU 9540-COPIA-MOV-ADIANTE-EXIT.                    
036800     PERFORM 9550-COPIA-TX-ADIANTE                                
036900             THRU 9550-COPIA-TX-ADIANTE-EXIT.                     
037000     PERFORM 9100-LER-OS-VELHO THRU 9100-LER-OS-VELHO-EXIT.       
037100     PERFORM 9110-LER-OS-TRANS THRU 9110-LER-OS-TRANS-EXIT.       
037200 1000-INICIO-EXIT.                                                
037300     EXIT.                                                        
037400* -----------------------------------------------------------     
037500 1050-CALCULA-DATA-HOJE.                                          
037600* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
037700     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
037800     IF WS-DATA-YY < 50                                           
037900         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
038000     ELSE                                                         
038100         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
038200     END-IF.                                                      
038300     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
038400     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
038500 1050-CALCULA-DATA-HOJE-EXIT.                                     
038600     EXIT.                                                        
038700* -----------------------------------------------------------     
038800* LACO PRINCIPAL DO CASAMENTO OS-VELHO / OS-TRANS (REGRA 2)       
038900* -----------------------------------------------------------     
039000 2000-PROCESSO SECTION.                                           
039100 2000-PASSO.                                                      
039200     IF WS-CHAVE-TRANS < WS-CHAVE-VELHO                           
039300         PERFORM 6000-GRAVA-OS-NOVA THRU 6000-GRAVA-OS-NOVA-EXIT  
039400         PERFORM 9110-LER-OS-TRANS  THRU 9110-LER-OS-TRANS-EXIT   
039500     ELSE                                                         
039600         IF WS-CHAVE-TRANS = WS-CHAVE-VELHO AND NOT FIM-TRANS     
039700             PERFORM 6100-GRAVA-OS-ALTERADA                       
039800                     THRU 6100-GRAVA-OS-ALTERADA-EXIT             
039900             PERFORM 9100-LER-OS-VELHO THRU 9100-LER-OS-VELHO-EXIT
040000             PERFORM 9110-LER-OS-TRANS THRU 9110-LER-OS-TRANS-EXIT
040100         ELSE                                                     
040200             PERFORM 6200-COPIA-OS-VELHA                          
040300                     THRU 6200-COPIA-OS-VELHA-EXIT                
040400             PERFORM 9100-LER-OS-VELHO THRU 9100-LER-OS-VELHO-EXIT
040500         END-IF                                                   
040600     END-IF.                                                      
040700 2000-PROCESSO-EXIT.                                              
040800     EXIT.                                                        
040900* -----------------------------------------------------------     
041000* OS NOVA - TRANSACAO SEM CORRESPONDENTE NO MESTRE VELHO          
041100* -----------------------------------------------------------     
041200 6000-GRAVA-OS-NOVA SECTION.                                      
041300 6000-MONTA.                                                      
041400     SET EH-OS-NOVA TO TRUE.                                      
041500     INITIALIZE OS-NOVO-REG.                                      
041600     MOVE OST-OS-ID              TO OS-ID          OF OS-NOVO-REG.
041700     MOVE OST-USUARIO-ID         TO OS-USUARIO-ID  OF OS-NOVO-REG.
041800     MOVE OST-CLIENTE-NOME       TO OS-CLIENTE-NOME     OF OS-NOVO-REG.
041900     MOVE OST-CLIENTE-TELEFONE   TO OS-CLIENTE-TELEFONE OF OS-NOVO-REG.
042000     PERFORM 6050-CONVERTE-PLACA THRU 6050-CONVERTE-PLACA-EXIT.   
042100     MOVE WS-PLACA-MAI           TO OS-PLACA        OF OS-NOVO-REG.
042200     MOVE OST-MODELO             TO OS-MODELO       OF OS-NOVO-REG.
042300     MOVE OST-ANO                TO OS-ANO          OF OS-NOVO-REG.
042400     MOVE OST-KM                 TO OS-KM           OF OS-NOVO-REG.
042500     MOVE OST-DESCRICAO          TO OS-DESCRICAO    OF OS-NOVO-REG.
042600     MOVE OST-DIAGNOSTICO        TO OS-DIAGNOSTICO  OF OS-NOVO-REG.
042700     MOVE OST-PECAS              TO OS-PECAS        OF OS-NOVO-REG.
042800     MOVE OST-VALOR              TO OS-VALOR        OF OS-NOVO-REG.
042900     MOVE OST-STATUS             TO OS-STATUS       OF OS-NOVO-REG.
043000     MOVE OST-WHATSAPP-CONSENT   TO OS-WHATSAPP-CONSENT OF OS-NOVO-REG.
043100     MOVE WS-HOJE                TO OS-DT-CRIADO    OF OS-NOVO-REG.
043200     MOVE SPACES                 TO WS-STATUS-ANTERIOR.           
043300     IF OS-CONCLUIDA OF OS-NOVO-REG                               
043400         MOVE WS-HOJE TO OS-DT-CONCLUIDO OF OS-NOVO-REG           
043500     END-IF.                                                      
043600     PERFORM 3000-VALIDA-STATUS THRU 3000-VALIDA-STATUS-EXIT.     
043700     WRITE OS-NOVO-REG.                                           
043800     ADD 1 TO WS-CT-OS-LIDAS WS-CT-OS-NOVAS.                      
043900     MOVE OS-ID         OF OS-NOVO-REG TO WS-OS-CORRENTE.         
044000     MOVE OS-USUARIO-ID OF OS-NOVO-REG TO WS-OS-USUARIO-CORRENTE. 
044100     MOVE OS-CLIENTE-NOME OF OS-NOVO-REG TO WS-OS-CLIENTE-CORRENTE.
044200     MOVE OS-PLACA      OF OS-NOVO-REG TO WS-OS-PLACA-CORRENTE.   
044300     MOVE OS-VALOR      OF OS-NOVO-REG TO WS-OS-VALOR-CORRENTE.   
044400     PERFORM 2500-CALCULA-SERVICOS THRU 2500-CALCULA-SERVICOS-EXIT.
044500     PERFORM 2600-CALCULA-ITENS    THRU 2600-CALCULA-ITENS-EXIT.  
044600     IF OS-CONCLUIDA OF OS-NOVO-REG AND OS-VALOR OF OS-NOVO-REG > 0
044700         PERFORM 4000-AUTO-POST-OS THRU 4000-AUTO-POST-OS-EXIT    
044800         PERFORM 5000-BAIXA-ESTOQUE THRU 5000-BAIXA-ESTOQUE-EXIT  
044900     END-IF.                                                      
045000     SET EH-OS-NOVA TO FALSE.                                     
045100 6000-GRAVA-OS-NOVA-EXIT.                                         
045200     EXIT.                                                        
045300* -----------------------------------------------------------     
045400* MAIUSCULIZA A PLACA DA TRANSACAO SEM FUNCAO INTRINSECA          
045500* -----------------------------------------------------------     
045600 6050-CONVERTE-PLACA SECTION.                                     
045700 6050-CONVERTE.                                                   
045800     MOVE OST-PLACA TO WS-PLACA-MAI.                              
045900     INSPECT WS-PLACA-MAI CONVERTING                              
046000             "abcdefghijklmnopqrstuvwxyz"                         
046100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
046200 6050-CONVERTE-PLACA-EXIT.                                        
046300     EXIT.                                                        
046400* -----------------------------------------------------------     
046500* OS ALTERADA - TRANSACAO CASA COM O MESTRE VELHO PELA CHAVE      
046600* SO OS CAMPOS NAO-BRANCO DA TRANSACAO SOBRESCREVEM O MESTRE      
046700* -----------------------------------------------------------     
046800 6100-GRAVA-OS-ALTERADA SECTION.                                  
046900 6100-MONTA.                                                      
047000     MOVE OS-REGISTRO TO OS-NOVO-REG.                             
047100     MOVE OS-STATUS OF OS-REGISTRO TO WS-STATUS-ANTERIOR.         
047200     IF OST-CLIENTE-NOME NOT = SPACES                             
047300         MOVE OST-CLIENTE-NOME TO OS-CLIENTE-NOME OF OS-NOVO-REG  
047400     END-IF.                                                      
047500     IF OST-CLIENTE-TELEFONE NOT = SPACES                         
047600         MOVE OST-CLIENTE-TELEFONE                                
047700                               TO OS-CLIENTE-TELEFONE OF OS-NOVO-REG
047800     END-IF.                                                      
047900     IF OST-PLACA NOT = SPACES                                    
048000         PERFORM 6050-CONVERTE-PLACA THRU 6050-CONVERTE-PLACA-EXIT
048100         MOVE WS-PLACA-MAI TO OS-PLACA OF OS-NOVO-REG             
048200     END-IF.                                                      
048300     IF OST-MODELO NOT = SPACES                                   
048400         MOVE OST-MODELO TO OS-MODELO OF OS-NOVO-REG              
048500     END-IF.                                                      
048600     IF OST-ANO NOT = ZEROS                                       
048700         MOVE OST-ANO TO OS-ANO OF OS-NOVO-REG                    
048800     END-IF.                                                      
048900     IF OST-KM NOT = ZEROS                                        
049000         MOVE OST-KM TO OS-KM OF OS-NOVO-REG                      
049100     END-IF.                                                      
049200     IF OST-DESCRICAO NOT = SPACES                                
049300         MOVE OST-DESCRICAO TO OS-DESCRICAO OF OS-NOVO-REG        
049400     END-IF.                                                      
049500     IF OST-DIAGNOSTICO NOT = SPACES                              
049600         MOVE OST-DIAGNOSTICO TO OS-DIAGNOSTICO OF OS-NOVO-REG    
049700     END-IF.                                                      
049800     IF OST-PECAS NOT = SPACES                                    
049900         MOVE OST-PECAS TO OS-PECAS OF OS-NOVO-REG                
050000     END-IF.                                                      
050100     IF OST-VALOR NOT = ZEROS                                     
050200         MOVE OST-VALOR TO OS-VALOR OF OS-NOVO-REG                
050300     END-IF.                                                      
050400     IF OST-WHATSAPP-CONSENT NOT = SPACES                         
050500         MOVE OST-WHATSAPP-CONSENT                                
050600                               TO OS-WHATSAPP-CONSENT OF OS-NOVO-REG
050700     END-IF.                                                      
050800     IF OST-STATUS NOT = SPACES                                   
050900         MOVE OST-STATUS TO OS-STATUS OF OS-NOVO-REG              
051000     END-IF.                                                      
051100     PERFORM 3000-VALIDA-STATUS THRU 3000-VALIDA-STATUS-EXIT.     
051200     IF OS-CONCLUIDA OF OS-NOVO-REG                               
051300        AND OS-DT-CONCLUIDO OF OS-NOVO-REG = ZEROS                
051400         MOVE WS-HOJE TO OS-DT-CONCLUIDO OF OS-NOVO-REG           
051500     END-IF.                                                      
051600     WRITE OS-NOVO-REG.                                           
051700     ADD 1 TO WS-CT-OS-LIDAS WS-CT-OS-ALTERADAS.                  
051800     MOVE OS-ID         OF OS-NOVO-REG TO WS-OS-CORRENTE.         
051900     MOVE OS-USUARIO-ID OF OS-NOVO-REG TO WS-OS-USUARIO-CORRENTE. 
052000     MOVE OS-CLIENTE-NOME OF OS-NOVO-REG TO WS-OS-CLIENTE-CORRENTE.
052100     MOVE OS-PLACA      OF OS-NOVO-REG TO WS-OS-PLACA-CORRENTE.   
052200     MOVE OS-VALOR      OF OS-NOVO-REG TO WS-OS-VALOR-CORRENTE.   
052300     PERFORM 2500-CALCULA-SERVICOS THRU 2500-CALCULA-SERVICOS-EXIT.
052400     PERFORM 2600-CALCULA-ITENS    THRU 2600-CALCULA-ITENS-EXIT.  
052500     IF OS-CONCLUIDA OF OS-NOVO-REG                               
052600        AND WS-STATUS-ANTERIOR NOT = "CONCLUIDA"                  
052700        AND OS-VALOR OF OS-NOVO-REG > 0                           
052800         PERFORM 4000-AUTO-POST-OS  THRU 4000-AUTO-POST-OS-EXIT   
052900         PERFORM 5000-BAIXA-ESTOQUE THRU 5000-BAIXA-ESTOQUE-EXIT  
053000     END-IF.                                                      
053100 6100-GRAVA-OS-ALTERADA-EXIT.                                     
053200     EXIT.                                                        
053300* -----------------------------------------------------------     
053400* OS SEM MOVIMENTO NESTA CARGA - PASSA ADIANTE SEM ALTERACAO      
053500* -----------------------------------------------------------     
053600 6200-COPIA-OS-VELHA SECTION.                                     
053700 6200-COPIA.                                                      
053800     MOVE OS-REGISTRO TO OS-NOVO-REG.                             
053900     WRITE OS-NOVO-REG.                                           
054000     ADD 1 TO WS-CT-OS-LIDAS.                                     
054100 6200-COPIA-OS-VELHA-EXIT.                                        
054200     EXIT.                                                        
054300* -----------------------------------------------------------     
054400* REGRA 1 - STATUSOS - TABELA DE TRANSICOES VALIDAS               
054500* -----------------------------------------------------------     
054600 3000-VALIDA-STATUS SECTION.                                      
054700 3000-VERIFICA.                                                   
054800     SET WS-STATUS-VALIDO TO "N".                                 
054900     IF OS-STATUS OF OS-NOVO-REG = WS-STATUS-ANTERIOR             
055000         SET STATUS-VALIDO TO TRUE                                
055100     ELSE                                                         
055200         SET WS-IX-TRANS TO 1                                     
055300         PERFORM 3100-PROCURA-TRANSICAO THRU 3100-PROCURA-TRANSICAO-EXIT
055400                 UNTIL WS-IX-TRANS > 13 OR STATUS-VALIDO          
055500     END-IF.                                                      
055600     IF NOT STATUS-VALIDO AND WS-STATUS-ANTERIOR NOT = SPACES     
055700         STRING "TRANSICAO DE STATUS INVALIDA - OS " OS-ID OF OS-NOVO-REG
055800                " DE " WS-STATUS-ANTERIOR " PARA "                
055900                OS-STATUS OF OS-NOVO-REG                          
056000                INTO WS-MSGERRO                                   
056100         DISPLAY WS-MSGERRO                                       
056200         MOVE WS-STATUS-ANTERIOR TO OS-STATUS OF OS-NOVO-REG      
056300     END-IF.                                                      
056400 3000-VALIDA-STATUS-EXIT.                                         
056500     EXIT.                                                        
056600 3100-PROCURA-TRANSICAO.                                          
056700     IF WS-TRANS-DE(WS-IX-TRANS)  = WS-STATUS-ANTERIOR            
056800        AND WS-TRANS-PARA(WS-IX-TRANS) = OS-STATUS OF OS-NOVO-REG 
056900         SET STATUS-VALIDO TO TRUE                                
057000     ELSE                                                         
057100         SET WS-IX-TRANS UP BY 1                                  
057200     END-IF.                                                      
057300 3100-PROCURA-TRANSICAO-EXIT.                                     
057400     EXIT.                                                        
057500* -----------------------------------------------------------     
057600* REGRA 3 - EXTENSAO DAS LINHAS DE SERVICO (MAO DE OBRA)          
057700* -----------------------------------------------------------     
057800 2500-CALCULA-SERVICOS SECTION.                                   
057900 2500-INICIA.                                                     
058000     SET OST-IX-SVC TO 1.                                         
058100     PERFORM 2510-GRAVA-UMA-LINHA THRU 2510-GRAVA-UMA-LINHA-EXIT  
058200             VARYING OST-IX-SVC FROM 1 BY 1                       
058300             UNTIL OST-IX-SVC > OST-QTD-SERVICOS.                 
058400 2500-CALCULA-SERVICOS-EXIT.                                      
058500     EXIT.                                                        
058600 2510-GRAVA-UMA-LINHA.                                            
058700     INITIALIZE SVC-INTER-REG.                                    
058800     MOVE WS-OS-CORRENTE            TO SVC-OS-ID OF SVC-INTER-REG.
058900     MOVE OST-IX-SVC                TO SVC-SEQ  OF SVC-INTER-REG. 
059000     MOVE OST-SVC-DESCRICAO(OST-IX-SVC)                           
059100                                     TO SVC-DESCRICAO OF SVC-INTER-REG.
059200     MOVE OST-SVC-QUANTIDADE(OST-IX-SVC)                          
059300                                     TO SVC-QUANTIDADE OF SVC-INTER-REG.
059400     MOVE OST-SVC-VALOR-UNIT(OST-IX-SVC)                          
059500                                     TO SVC-VALOR-UNIT OF SVC-INTER-REG.
059600     MOVE OST-SVC-QUANTIDADE(OST-IX-SVC) TO WS-EXT-QUANTIDADE.    
059700     MOVE OST-SVC-VALOR-UNIT(OST-IX-SVC) TO WS-EXT-VALOR-UNIT.    
059800     COMPUTE WS-EXT-VALOR-TOTAL ROUNDED =                         
059900             WS-EXT-QUANTIDADE * WS-EXT-VALOR-UNIT.               
060000     MOVE WS-EXT-VALOR-TOTAL TO SVC-VALOR-TOTAL OF SVC-INTER-REG. 
060100     WRITE SVC-INTER-REG.                                         
060200 2510-GRAVA-UMA-LINHA-EXIT.                                       
060300     EXIT.                                                        
060400* -----------------------------------------------------------     
060500* REGRA 3 - EXTENSAO DAS LINHAS DE ITEM DE ESTOQUE CONSUMIDO      
060600* -----------------------------------------------------------     
060700 2600-CALCULA-ITENS SECTION.                                      
060800 2600-INICIA.                                                     
060900     PERFORM 2610-GRAVA-UMA-LINHA THRU 2610-GRAVA-UMA-LINHA-EXIT  
061000             VARYING OST-IX-ITE FROM 1 BY 1                       
061100             UNTIL OST-IX-ITE > OST-QTD-ITENS.                    
061200 2600-CALCULA-ITENS-EXIT.                                         
061300     EXIT.                                                        
061400 2610-GRAVA-UMA-LINHA.                                            
061500     INITIALIZE IOS-INTER-REG.                                    
061600     MOVE WS-OS-CORRENTE            TO IOS-OS-ID OF IOS-INTER-REG.
061700     MOVE OST-IX-ITE                TO IOS-SEQ   OF IOS-INTER-REG.
061800     MOVE OST-IOS-STOCK-ITEM-ID(OST-IX-ITE)                       
061900                             TO IOS-STOCK-ITEM-ID OF IOS-INTER-REG.
062000     MOVE OST-IOS-NOME-ITEM(OST-IX-ITE)                           
062100                             TO IOS-NOME-ITEM     OF IOS-INTER-REG.
062200     MOVE OST-IOS-CODIGO-ITEM(OST-IX-ITE)                         
062300                             TO IOS-CODIGO-ITEM   OF IOS-INTER-REG.
062400     MOVE OST-IOS-QUANTIDADE(OST-IX-ITE)                          
062500                             TO IOS-QUANTIDADE    OF IOS-INTER-REG.
062600     MOVE OST-IOS-VALOR-UNIT(OST-IX-ITE)                          
062700                             TO IOS-VALOR-UNIT    OF IOS-INTER-REG.
062800     MOVE OST-IOS-QUANTIDADE(OST-IX-ITE) TO WS-EXT-QUANTIDADE.    
062900     MOVE OST-IOS-VALOR-UNIT(OST-IX-ITE) TO WS-EXT-VALOR-UNIT.    
063000     COMPUTE WS-EXT-VALOR-TOTAL ROUNDED =                         
063100             WS-EXT-QUANTIDADE * WS-EXT-VALOR-UNIT.               
063200     MOVE WS-EXT-VALOR-TOTAL TO IOS-VALOR-TOTAL OF IOS-INTER-REG. 
063300     WRITE IOS-INTER-REG.                                         
063400 2610-GRAVA-UMA-LINHA-EXIT.                                       
063500     EXIT.                                                        
063600* -----------------------------------------------------------     
063700* REGRA 2/4 - LANCAMENTO AUTOMATICO DA RECEITA DA OS (CRIARENTRADAOS)
063800* IDEMPOTENTE - VARRE O RAZAO VELHO PROCURANDO POSTAGEM ANTERIOR  
063900* -----------------------------------------------------------     
064000 4000-AUTO-POST-OS SECTION.                                       
064100 4000-VERIFICA-IDEMPOTENCIA.                                      
064200     MOVE "N" TO WS-ACHOU-CHAVE.                                  
064300     OPEN INPUT TX-VELHO.                                         
064400     PERFORM 4010-PROCURA-POSTAGEM THRU 4010-PROCURA-POSTAGEM-EXIT
064500             UNTIL FS-TXVEL = "10" OR ACHOU-CHAVE.                
064600     CLOSE TX-VELHO.                                              
064700     IF NOT ACHOU-CHAVE                                           
064800         PERFORM 4100-LANCA-RECEITA THRU 4100-LANCA-RECEITA-EXIT  
064900     END-IF.                                                      
065000 4000-AUTO-POST-OS-EXIT.                                          
065100     EXIT.                                                        
065200 4010-PROCURA-POSTAGEM.                                           
065300     READ TX-VELHO NEXT                                           
065400         AT END MOVE "10" TO FS-TXVEL                             
065500     END-READ.                                                    
065600     IF FS-TXVEL = "00"                                           
065700        AND TX-USUARIO-ID OF TX-REGISTRO = WS-OS-USUARIO-CORRENTE 
065800        AND TX-REF-TIPO   OF TX-REGISTRO = "OS"                   
065900        AND TX-REF-ID     OF TX-REGISTRO = WS-OS-CORRENTE         
066000        AND TX-ESTORNO    OF TX-REGISTRO = "N"                    
066100         SET ACHOU-CHAVE TO TRUE                                  
066200     END-IF.                                                      
066300 4010-PROCURA-POSTAGEM-EXIT.                                      
066400     EXIT.                                                        
066500 4100-LANCA-RECEITA.                                              
066600     ADD 1 TO WS-PROX-TX-ID.                                      
066700     INITIALIZE TX-NOVO-REG.                                      
066800     MOVE WS-PROX-TX-ID          TO TX-ID OF TX-NOVO-REG.         
066900     MOVE WS-OS-USUARIO-CORRENTE TO TX-USUARIO-ID OF TX-NOVO-REG. 
067000     MOVE "ENTRADA"              TO TX-TIPO OF TX-NOVO-REG.       
067100     MOVE ZEROS                  TO TX-CATEGORIA-ID OF TX-NOVO-REG.
067200     STRING "OS #" WS-OS-CORRENTE " - " WS-OS-CLIENTE-CORRENTE    
067300            " (" WS-OS-PLACA-CORRENTE ")"                         
067400            DELIMITED BY SIZE INTO TX-DESCRICAO OF TX-NOVO-REG.   
067500     MOVE WS-OS-VALOR-CORRENTE   TO TX-VALOR OF TX-NOVO-REG.      
067600     MOVE "OS"                   TO TX-REF-TIPO OF TX-NOVO-REG.   
067700     MOVE WS-OS-CORRENTE         TO TX-REF-ID OF TX-NOVO-REG.     
067800     MOVE "DINHEIRO"             TO TX-METODO-PGTO OF TX-NOVO-REG.
067900     MOVE WS-HOJE                TO TX-DT-MOVIMENTO OF TX-NOVO-REG.
068000     MOVE "N"                    TO TX-ESTORNO OF TX-NOVO-REG.    
068100     MOVE ZEROS                  TO TX-ESTORNADA-ID OF TX-NOVO-REG.
068200     WRITE TX-NOVO-REG.                                           
068300     ADD 1 TO WS-CT-POSTAGENS.                                    
068400     PERFORM 7100-MARCA-DIA-TOCADO THRU 7100-MARCA-DIA-TOCADO-EXIT.
068500 4100-LANCA-RECEITA-EXIT.                                         
068600     EXIT.                                                        
068700* -----------------------------------------------------------     
068800* REGRA 5 - DARBAIXAOS - BAIXA AUTOMATICA DE ESTOQUE NO FECHAMENTO
068900* PARA CADA LINHA CONSUMIDA, NA ORDEM DE ENTRADA - PARA NA PRIMEIRA
069000* FALTA DE SALDO (FAIL-FAST, SEM ROLLBACK DAS LINHAS JA APLICADAS)
069100* -----------------------------------------------------------     
069200 5000-BAIXA-ESTOQUE SECTION.                                      
069300 5000-INICIA.                                                     
069400     SET WS-BAIXA-ABORTADA TO "N".                                
069500     PERFORM 5100-BAIXA-UMA-LINHA THRU 5100-BAIXA-UMA-LINHA-EXIT  
069600             VARYING OST-IX-ITE FROM 1 BY 1                       
069700             UNTIL OST-IX-ITE > OST-QTD-ITENS OR BAIXA-ABORTADA.  
069800 5000-BAIXA-ESTOQUE-EXIT.                                         
069900     EXIT.                                                        
070000 5100-BAIXA-UMA-LINHA.                                            
070100     MOVE "N" TO WS-ACHOU-ESTOQUE.                                
070200     SET WS-IX-STK TO 1.                                          
070300     PERFORM 5110-PROCURA-ITEM THRU 5110-PROCURA-ITEM-EXIT        
070400             UNTIL WS-IX-STK > WS-QTD-ESTOQUE OR ACHOU-ESTOQUE.   
070500     IF NOT ACHOU-ESTOQUE                                         
070600         STRING "ITEM DE ESTOQUE NAO ENCONTRADO - ID "            
070700                OST-IOS-STOCK-ITEM-ID(OST-IX-ITE) INTO WS-MSGERRO 
070800         DISPLAY WS-MSGERRO                                       
070900         SET BAIXA-ABORTADA TO TRUE                               
071000     ELSE                                                         
071100         IF OST-IOS-QUANTIDADE(OST-IX-ITE) >                      
071200                             WS-STK-QUANTIDADE(WS-IX-STK)         
071300             STRING "SALDO INSUFICIENTE - ITEM "                  
071400                    WS-STK-CODIGO(WS-IX-STK) " NA OS "            
071500                    WS-OS-CORRENTE INTO WS-MSGERRO                
071600             DISPLAY WS-MSGERRO                                   
071700             SET BAIXA-ABORTADA TO TRUE                           
071800         ELSE                                                     
071900             PERFORM 5200-GRAVA-MOVIMENTO                         
072000                     THRU 5200-GRAVA-MOVIMENTO-EXIT               
072100         END-IF                                                   
072200     END-IF.                                                      
072300 5100-BAIXA-UMA-LINHA-EXIT.                                       
072400     EXIT.                                                        
072500 5110-PROCURA-ITEM.                                               
072600     IF WS-STK-ID(WS-IX-STK) = OST-IOS-STOCK-ITEM-ID(OST-IX-ITE)  
072700        AND WS-STK-USUARIO-ID(WS-IX-STK) = WS-OS-USUARIO-CORRENTE 
072800         SET ACHOU-ESTOQUE TO TRUE                                
072900     ELSE                                                         
073000         SET WS-IX-STK UP BY 1                                    
073100     END-IF.                                                      
073200 5110-PROCURA-ITEM-EXIT.                                          
073300     EXIT.                                                        
073400 5200-GRAVA-MOVIMENTO.                                            
073500     ADD 1 TO WS-PROX-MOV-ID.                                     
073600     INITIALIZE MOV-NOVO-REG.                                     
073700     MOVE WS-PROX-MOV-ID          TO MOV-ID OF MOV-NOVO-REG.      
073800     MOVE WS-OS-USUARIO-CORRENTE  TO MOV-USUARIO-ID OF MOV-NOVO-REG.
073900     MOVE WS-STK-ID(WS-IX-STK)    TO MOV-STOCK-ITEM-ID OF MOV-NOVO-REG.
074000     MOVE "SAIDA"                 TO MOV-TIPO OF MOV-NOVO-REG.    
074100     MOVE OST-IOS-QUANTIDADE(OST-IX-ITE)                          
074200                                  TO MOV-QUANTIDADE OF MOV-NOVO-REG.
074300     MOVE WS-STK-QUANTIDADE(WS-IX-STK)                            
074400                                  TO MOV-QTD-ANTERIOR OF MOV-NOVO-REG.
074500     SUBTRACT OST-IOS-QUANTIDADE(OST-IX-ITE)                      
074600              FROM WS-STK-QUANTIDADE(WS-IX-STK).                  
074700     MOVE WS-STK-QUANTIDADE(WS-IX-STK)                            
074800                                  TO MOV-QTD-POSTERIOR OF MOV-NOVO-REG.
074900     MOVE "OS"                    TO MOV-MOTIVO OF MOV-NOVO-REG.  
075000     STRING "BAIXA AUTOMATICA - OS #" WS-OS-CORRENTE              
075100            DELIMITED BY SIZE INTO MOV-DESCRICAO OF MOV-NOVO-REG. 
075200     MOVE WS-OS-CORRENTE          TO MOV-OS-ID OF MOV-NOVO-REG.   
075300     MOVE WS-HOJE                 TO MOV-DT-CRIADO OF MOV-NOVO-REG.
075400     WRITE MOV-NOVO-REG.                                          
075500     ADD 1 TO WS-CT-BAIXAS.                                       
075600 5200-GRAVA-MOVIMENTO-EXIT.                                       
075700     EXIT.                                                        
075800* -----------------------------------------------------------     
075900* REGRA 4 - ROLL-UP DIARIO DO FLUXO DE CAIXA (ATUALIZARFLUXOCAIXA)
076000* RECALCULA DO ZERO CADA DIA/OFICINA TOCADO NESTA CARGA - IDEMPOTENTE
076100* -----------------------------------------------------------     
076200 7000-ROLLUP-FLUXO SECTION.                                       
076300 7000-INICIA.                                                     
076400     PERFORM 7050-RECALCULA-UM-DIA THRU 7050-RECALCULA-UM-DIA-EXIT
076500             VARYING WS-IX-DTC FROM 1 BY 1                        
076600             UNTIL WS-IX-DTC > WS-QTD-DIAS-TOC.                   
076700 7000-ROLLUP-FLUXO-EXIT.                                          
076800     EXIT.                                                        
076900 7050-RECALCULA-UM-DIA.                                           
077000     MOVE ZEROS TO WS-EXT-VALOR-TOTAL.                            
077100     OPEN INPUT TX-NOVO.                                          
077200     PERFORM 7060-SOMA-TRANSACAO THRU 7060-SOMA-TRANSACAO-EXIT    
077300             UNTIL FS-TXNOV = "10".                               
077400     CLOSE TX-NOVO.                                               
077500     PERFORM 7070-LOCALIZA-SALDO-ANTERIOR                         
077600             THRU 7070-LOCALIZA-SALDO-ANTERIOR-EXIT.              
077700     PERFORM 7080-UPSERT-LINHA-FLUXO                              
077800             THRU 7080-UPSERT-LINHA-FLUXO-EXIT.                   
077900 7050-RECALCULA-UM-DIA-EXIT.                                      
078000     EXIT.                                                        
078100 7060-SOMA-TRANSACAO.                                             
078200     READ TX-NOVO NEXT RECORD                                     
078300         AT END MOVE "10" TO FS-TXNOV                             
078400     END-READ.                                                    
078500     IF FS-TXNOV = "00"                                           
078600        AND TX-USUARIO-ID OF TX-NOVO-REG = WS-DTC-USUARIO-ID(WS-IX-DTC)
078700        AND TX-DT-MOVIMENTO OF TX-NOVO-REG = WS-DTC-DATA(WS-IX-DTC)
078800         IF TX-E-ENTRADA OF TX-NOVO-REG                           
078900             ADD TX-VALOR OF TX-NOVO-REG TO WS-FLX-TOTAL-ENTRADAS-WK
079000         ELSE                                                     
079100             ADD TX-VALOR OF TX-NOVO-REG TO WS-FLX-TOTAL-SAIDAS-WK
079200         END-IF                                                   
079300     END-IF.                                                      
079400 7060-SOMA-TRANSACAO-EXIT.                                        
079500     EXIT.                                                        
079600 7070-LOCALIZA-SALDO-ANTERIOR.                                    
079700     MOVE ZEROS TO WS-FLX-SALDO-ANT-WK.                           
079800     MOVE ZEROS TO WS-FLX-DATA-ANT-WK.                            
079900     SET WS-IX-FLX TO 1.                                          
080000     PERFORM 7075-EXAMINA-LINHA THRU 7075-EXAMINA-LINHA-EXIT      
080100             UNTIL WS-IX-FLX > WS-QTD-FLUXO.                      
080200 7070-LOCALIZA-SALDO-ANTERIOR-EXIT.                               
080300     EXIT.                                                        
080400 7075-EXAMINA-LINHA.                                              
080500     IF WS-FLX-USUARIO-ID(WS-IX-FLX) = WS-DTC-USUARIO-ID(WS-IX-DTC)
080600        AND WS-FLX-DATA(WS-IX-FLX) < WS-DTC-DATA(WS-IX-DTC)       
080700        AND WS-FLX-DATA(WS-IX-FLX) > WS-FLX-DATA-ANT-WK           
080800         MOVE WS-FLX-DATA(WS-IX-FLX)      TO WS-FLX-DATA-ANT-WK   
080900         MOVE WS-FLX-SALDO-ACUM(WS-IX-FLX) TO WS-FLX-SALDO-ANT-WK 
081000     END-IF.                                                      
081100     SET WS-IX-FLX UP BY 1.                                       
081200 7075-EXAMINA-LINHA-EXIT.                                         
081300     EXIT.                                                        
081400 7080-UPSERT-LINHA-FLUXO.                                         
081500     MOVE "N" TO WS-ACHOU-FLUXO.                                  
081600     SET WS-IX-FLX TO 1.                                          
081700     PERFORM 7085-PROCURA-LINHA THRU 7085-PROCURA-LINHA-EXIT      
081800             UNTIL WS-IX-FLX > WS-QTD-FLUXO OR ACHOU-FLUXO.       
081900     IF NOT ACHOU-FLUXO                                           
082000         ADD 1 TO WS-QTD-FLUXO                                    
082100         SET WS-IX-FLX TO WS-QTD-FLUXO                            
082200         ADD 1 TO WS-PROX-FLX-ID                                  
082300         MOVE WS-PROX-FLX-ID TO WS-FLX-ID(WS-IX-FLX)              
082400         MOVE WS-DTC-USUARIO-ID(WS-IX-DTC) TO WS-FLX-USUARIO-ID(WS-IX-FLX)
082500         MOVE WS-DTC-DATA(WS-IX-DTC)       TO WS-FLX-DATA(WS-IX-FLX)
082600     END-IF.                                                      
082700     MOVE WS-FLX-TOTAL-ENTRADAS-WK TO WS-FLX-TOTAL-ENTRADAS(WS-IX-FLX).
082800     MOVE WS-FLX-TOTAL-SAIDAS-WK   TO WS-FLX-TOTAL-SAIDAS(WS-IX-FLX).
082900     COMPUTE WS-FLX-SALDO(WS-IX-FLX) =                            
083000             WS-FLX-TOTAL-ENTRADAS-WK - WS-FLX-TOTAL-SAIDAS-WK.   
083100     COMPUTE WS-FLX-SALDO-ACUM(WS-IX-FLX) =                       
083200             WS-FLX-SALDO-ANT-WK + WS-FLX-SALDO(WS-IX-FLX).       
083300     MOVE ZEROS TO WS-FLX-TOTAL-ENTRADAS-WK WS-FLX-TOTAL-SAIDAS-WK.
083400 7080-UPSERT-LINHA-FLUXO-EXIT.                                    
083500     EXIT.                                                        
083600 7085-PROCURA-LINHA.                                              
083700     IF WS-FLX-USUARIO-ID(WS-IX-FLX) = WS-DTC-USUARIO-ID(WS-IX-DTC)
083800        AND WS-FLX-DATA(WS-IX-FLX) = WS-DTC-DATA(WS-IX-DTC)       
083900         SET ACHOU-FLUXO TO TRUE                                  
084000     ELSE                                                         
084100         SET WS-IX-FLX UP BY 1                                    
084200     END-IF.                                                      
084300 7085-PROCURA-LINHA-EXIT.                                         
084400     EXIT.                                                        
084500 7100-MARCA-DIA-TOCADO.                                           
084600     MOVE "N" TO WS-ACHOU-DIA-TOC.                                
084700     SET WS-IX-DTC TO 1.                                          
084800     PERFORM 7110-PROCURA-DIA THRU 7110-PROCURA-DIA-EXIT          
084900             UNTIL WS-IX-DTC > WS-QTD-DIAS-TOC OR ACHOU-DIA-TOC.  
085000     IF NOT ACHOU-DIA-TOC                                         
085100         ADD 1 TO WS-QTD-DIAS-TOC                                 
085200         SET WS-IX-DTC TO WS-QTD-DIAS-TOC                         
085300         MOVE WS-OS-USUARIO-CORRENTE                              
085400                             TO WS-DTC-USUARIO-ID(WS-IX-DTC)      
085500         MOVE TX-DT-MOVIMENTO OF TX-NOVO-REG                      
085600                             TO WS-DTC-DATA(WS-IX-DTC)            
085700     END-IF.                                                      
085800 7100-MARCA-DIA-TOCADO-EXIT.                                      
085900     EXIT.                                                        
086000 7110-PROCURA-DIA.                                                
086100     IF WS-DTC-USUARIO-ID(WS-IX-DTC) = WS-OS-USUARIO-CORRENTE     
086200        AND WS-DTC-DATA(WS-IX-DTC) = TX-DT-MOVIMENTO OF TX-NOVO-REG
086300         SET ACHOU-DIA-TOC TO TRUE                                
086400     ELSE                                                         
086500         SET WS-IX-DTC UP BY 1                                    
086600     END-IF.                                                      
086700 7110-PROCURA-DIA-EXIT.                                           
086800     EXIT.                                                        
086900* -----------------------------------------------------------     
087000 8000-FINALIZA SECTION.                                           
087100 8000-REGRAVA-MESTRES.                                            
087200     CLOSE OS-TRANS OS-VELHO OS-NOVO SVC-VELHO SVC-INTER          
087300           IOS-VELHO IOS-INTER MOV-VELHO MOV-NOVO                 
087400           TX-VELHO TX-NOVO.                                      
087500     SORT SD-SVC                                                  
087600         ON ASCENDING KEY SVC-OS-ID OF SD-SVC-REG                 
087700                          SVC-SEQ   OF SD-SVC-REG                 
087800         USING SVC-INTER                                          
087900         GIVING SVC-NOVO.                                         
088000     SORT SD-IOS                                                  
088100         ON ASCENDING KEY IOS-OS-ID OF SD-IOS-REG                 
088200                          IOS-SEQ   OF SD-IOS-REG                 
088300         USING IOS-INTER                                          
088400         GIVING IOS-NOVO.                                         
088500     OPEN OUTPUT STK-NOVO.                                        
088600     PERFORM 8100-GRAVA-ESTOQUE THRU 8100-GRAVA-ESTOQUE-EXIT      
088700             VARYING WS-IX-STK FROM 1 BY 1                        
088800             UNTIL WS-IX-STK > WS-QTD-ESTOQUE.                    
088900     CLOSE STK-NOVO.                                              
089000     OPEN OUTPUT FLX-NOVO.                                        
089100     PERFORM 8200-GRAVA-FLUXO THRU 8200-GRAVA-FLUXO-EXIT          
089200             VARYING WS-IX-FLX FROM 1 BY 1                        
089300             UNTIL WS-IX-FLX > WS-QTD-FLUXO.                      
089400     CLOSE FLX-NOVO.                                              
089500 8000-FINALIZA-EXIT.                                              
089600     EXIT.                                                        
089700 8100-GRAVA-ESTOQUE.                                              
089800     INITIALIZE STK-NOVO-REG.                                     
089900     MOVE WS-STK-ID(WS-IX-STK)         TO STK-ID OF STK-NOVO-REG. 
090000     MOVE WS-STK-USUARIO-ID(WS-IX-STK) TO STK-USUARIO-ID OF STK-NOVO-REG.
090100     MOVE WS-STK-CODIGO(WS-IX-STK)     TO STK-CODIGO OF STK-NOVO-REG.
090200     MOVE WS-STK-NOME(WS-IX-STK)       TO STK-NOME OF STK-NOVO-REG.
090300     MOVE WS-STK-CATEGORIA(WS-IX-STK)  TO STK-CATEGORIA OF STK-NOVO-REG.
090400     MOVE WS-STK-QUANTIDADE(WS-IX-STK) TO STK-QUANTIDADE OF STK-NOVO-REG.
090500     MOVE WS-STK-QTD-MINIMA(WS-IX-STK) TO STK-QTD-MINIMA OF STK-NOVO-REG.
090600     MOVE WS-STK-PRECO-CUSTO(WS-IX-STK)                           
090700         TO STK-PRECO-CUSTO OF STK-NOVO-REG.                      
090800     MOVE WS-STK-PRECO-VENDA(WS-IX-STK)                           
090900         TO STK-PRECO-VENDA OF STK-NOVO-REG.                      
091000     MOVE WS-STK-LOCALIZACAO(WS-IX-STK)                           
091100         TO STK-LOCALIZACAO OF STK-NOVO-REG.                      
091200     MOVE WS-STK-ATIVO(WS-IX-STK)       TO STK-ATIVO OF STK-NOVO-REG.
091300     WRITE STK-NOVO-REG.                                          
091400 8100-GRAVA-ESTOQUE-EXIT.                                         
091500     EXIT.                                                        
091600 8200-GRAVA-FLUXO.                                                
091700     INITIALIZE FLX-NOVO-REG.                                     
091800     MOVE WS-FLX-ID(WS-IX-FLX)         TO FLX-ID OF FLX-NOVO-REG. 
091900     MOVE WS-FLX-USUARIO-ID(WS-IX-FLX) TO FLX-USUARIO-ID OF FLX-NOVO-REG.
092000     MOVE WS-FLX-DATA(WS-IX-FLX)       TO FLX-DATA OF FLX-NOVO-REG.
092100     MOVE WS-FLX-TOTAL-ENTRADAS(WS-IX-FLX)                        
092200                               TO FLX-TOTAL-ENTRADAS OF FLX-NOVO-REG.
092300     MOVE WS-FLX-TOTAL-SAIDAS(WS-IX-FLX)                          
092400                               TO FLX-TOTAL-SAIDAS OF FLX-NOVO-REG.
092500     MOVE WS-FLX-SALDO(WS-IX-FLX)      TO FLX-SALDO OF FLX-NOVO-REG.
092600     MOVE WS-FLX-SALDO-ACUM(WS-IX-FLX) TO FLX-SALDO-ACUM OF FLX-NOVO-REG.
092700     WRITE FLX-NOVO-REG.                                          
092800 8200-GRAVA-FLUXO-EXIT.                                           
092900     EXIT.                                                        
093000* -----------------------------------------------------------     
093100* ROTINAS DE LEITURA E DE CARGA (9000-9999)                       
093200* -----------------------------------------------------------     
093300 9100-LER-OS-VELHO SECTION.                                       
093400 9100-LE.                                                         
093500     READ OS-VELHO NEXT RECORD                                    
093600         AT END SET FIM-VELHO TO TRUE                             
093700     END-READ.                                                    
093800     IF FIM-VELHO                                                 
093900         MOVE 999999999 TO WS-CHAVE-VELHO                         
094000     ELSE                                                         
094100         IF FS-VELHO NOT = "00"                                   
094200             STRING "ERRO LEITURA OS-VELHO - STATUS " FS-VELHO    
094300                    INTO WS-MSGERRO                               
094400             DISPLAY WS-MSGERRO                                   
094500         ELSE                                                     
094600             MOVE OS-ID OF OS-REGISTRO TO WS-CHAVE-VELHO          
094700         END-IF                                                   
094800     END-IF.                                                      
094900 9100-LER-OS-VELHO-EXIT.                                          
095000     EXIT.                                                        
095100 9110-LER-OS-TRANS SECTION.                                       
095200 9110-LE.                                                         
095300     READ OS-TRANS NEXT RECORD                                    
095400         AT END SET FIM-TRANS TO TRUE                             
095500     END-READ.                                                    
095600     IF FIM-TRANS                                                 
095700         MOVE 999999999 TO WS-CHAVE-TRANS                         
095800     ELSE                                                         
095900         IF FS-TRAN NOT = "00"                                    
096000             STRING "ERRO LEITURA OS-TRANS - STATUS " FS-TRAN     
096100                    INTO WS-MSGERRO                               
096200             DISPLAY WS-MSGERRO                                   
096300         ELSE                                                     
096400             MOVE OST-OS-ID TO WS-CHAVE-TRANS                     
096500         END-IF                                                   
096600     END-IF.                                                      
096700 9110-LER-OS-TRANS-EXIT.                                          
096800     EXIT.                                                        
096900* -----------------------------------------------------------     
097000* PRE-VARREDURA DO ARQUIVO DE MOVIMENTO - MONTA A TABELA DE       
097100* CHAVES TOCADAS ANTES DE COPIAR AS LINHAS DE SERVICO/PECA        
097200* -----------------------------------------------------------     
097300 9500-CARREGA-CHAVES-TRANS SECTION.                               
097400 9500-ABRE.                                                       
097500     OPEN INPUT OS-TRANS.                                         
097600     PERFORM 9510-LE-UMA-CHAVE THRU 9510-LE-UMA-CHAVE-EXIT        
097700             UNTIL FS-TRAN = "10".                                
097800     CLOSE OS-TRANS.                                              
097900 9500-CARREGA-CHAVES-TRANS-EXIT.                                  
098000     EXIT.                                                        
098100 9510-LE-UMA-CHAVE.                                               
098200     READ OS-TRANS NEXT RECORD                                    
098300         AT END MOVE "10" TO FS-TRAN                              
098400     END-READ.                                                    
098500     IF FS-TRAN = "00"                                            
098600         ADD 1 TO WS-QTD-CHAVES                                   
098700         SET WS-IX-CHV TO WS-QTD-CHAVES                           
098800         MOVE OST-OS-ID TO WS-CHAVE-OS-ID(WS-IX-CHV)              
098900     END-IF.                                                      
099000 9510-LE-UMA-CHAVE-EXIT.                                          
099100     EXIT.                                                        
099200 9520-COPIA-SVC-SEM-TOCADAS SECTION.                              
099300 9520-COPIA.                                                      
099400     PERFORM 9525-COPIA-UMA THRU 9525-COPIA-UMA-EXIT              
099500             UNTIL FS-SVCVE = "10".                               
099600 9520-COPIA-SVC-SEM-TOCADAS-EXIT.                                 
099700     EXIT.                                                        
099800 9525-COPIA-UMA.                                                  
099900     READ SVC-VELHO NEXT RECORD                                   
100000         AT END MOVE "10" TO FS-SVCVE                             
100100     END-READ.                                                    
100200     IF FS-SVCVE = "00"                                           
100300         MOVE "N" TO WS-ACHOU-CHAVE                               
100400         SET WS-IX-CHV TO 1                                       
100500         PERFORM 9527-PROCURA-CHAVE THRU 9527-PROCURA-CHAVE-EXIT  
100600                 UNTIL WS-IX-CHV > WS-QTD-CHAVES OR ACHOU-CHAVE   
100700         IF NOT ACHOU-CHAVE                                       
100800             MOVE SVC-REGISTRO TO SVC-INTER-REG                   
100900             WRITE SVC-INTER-REG                                  
101000         END-IF                                                   
101100     END-IF.                                                      
101200 9525-COPIA-UMA-EXIT.                                             
101300     EXIT.                                                        
101400 9527-PROCURA-CHAVE.                                              
101500     IF WS-CHAVE-OS-ID(WS-IX-CHV) = SVC-OS-ID OF SVC-REGISTRO     
101600         SET ACHOU-CHAVE TO TRUE                                  
101700     ELSE                                                         
101800         SET WS-IX-CHV UP BY 1                                    
101900     END-IF.                                                      
102000 9527-PROCURA-CHAVE-EXIT.                                         
102100     EXIT.                                                        
102200 9530-COPIA-IOS-SEM-TOCADAS SECTION.                              
102300 9530-COPIA.                                                      
102400     PERFORM 9535-COPIA-UMA THRU 9535-COPIA-UMA-EXIT              
102500             UNTIL FS-IOSVE = "10".                               
102600 9530-COPIA-IOS-SEM-TOCADAS-EXIT.                                 
102700     EXIT.                                                        
102800 9535-COPIA-UMA.                                                  
102900     READ IOS-VELHO NEXT RECORD                                   
103000         AT END MOVE "10" TO FS-IOSVE                             
103100     END-READ.                                                    
103200     IF FS-IOSVE = "00"                                           
103300         MOVE "N" TO WS-ACHOU-CHAVE                               
103400         SET WS-IX-CHV TO 1                                       
103500         PERFORM 9537-PROCURA-CHAVE THRU 9537-PROCURA-CHAVE-EXIT  
103600                 UNTIL WS-IX-CHV > WS-QTD-CHAVES OR ACHOU-CHAVE   
103700         IF NOT ACHOU-CHAVE                                       
103800             MOVE IOS-REGISTRO TO IOS-INTER-REG                   
103900             WRITE IOS-INTER-REG                                  
104000         END-IF                                                   
104100     END-IF.                                                      
104200 9535-COPIA-UMA-EXIT.                                             
104300     EXIT.                                                        
104400 9537-PROCURA-CHAVE.                                              
104500     IF WS-CHAVE-OS-ID(WS-IX-CHV) = IOS-OS-ID OF IOS-REGISTRO     
104600         SET ACHOU-CHAVE TO TRUE                                  
104700     ELSE                                                         
104800         SET WS-IX-CHV UP BY 1                                    
104900     END-IF.                                                      
105000 9537-PROCURA-CHAVE-EXIT.                                         
105100     EXIT.                                                        
105200 9540-COPIA-MOV-ADIANTE SECTION.                                  
105300 9540-COPIA.                                                      
105400     PERFORM 9545-COPIA-UMA THRU 9545-COPIA-UMA-EXIT              
105500             UNTIL FS-MOVVE = "10".                               
105600     MOVE ZEROS TO WS-PROX-MOV-ID.                                
105700 9540-COPIA-MOV-ADIANTE-EXIT.                                     
105800     EXIT.                                                        
105900 9545-COPIA-UMA.                                                  
106000     READ MOV-VELHO NEXT RECORD                                   
106100         AT END MOVE "10" TO FS-MOVVE                             
106200     END-READ.                                                    
106300     IF FS-MOVVE = "00"                                           
106400         MOVE MOV-REGISTRO TO MOV-NOVO-REG                        
106500         WRITE MOV-NOVO-REG                                       
106600         IF MOV-ID OF MOV-REGISTRO > WS-PROX-MOV-ID               
106700             MOVE MOV-ID OF MOV-REGISTRO TO WS-PROX-MOV-ID        
106800         END-IF                                                   
106900     END-IF.                                                      
107000 9545-COPIA-UMA-EXIT.                                             
107100     EXIT.                                                        
107200 9550-COPIA-TX-ADIANTE SECTION.                                   
107300 9550-COPIA.                                                      
107400     PERFORM 9555-COPIA-UMA THRU 9555-COPIA-UMA-EXIT              
107500             UNTIL FS-TXVEL = "10".                               
107600     MOVE ZEROS TO WS-PROX-TX-ID.                                 
107700 9550-COPIA-TX-ADIANTE-EXIT.                                      
107800     EXIT.                                                        
107900 9555-COPIA-UMA.                                                  
108000     READ TX-VELHO NEXT RECORD                                    
108100         AT END MOVE "10" TO FS-TXVEL                             
108200     END-READ.                                                    
108300     IF FS-TXVEL = "00"                                           
108400         MOVE TX-REGISTRO TO TX-NOVO-REG                          
108500         WRITE TX-NOVO-REG                                        
108600         IF TX-ID OF TX-REGISTRO > WS-PROX-TX-ID                  
108700             MOVE TX-ID OF TX-REGISTRO TO WS-PROX-TX-ID           
108800         END-IF                                                   
108900     END-IF.                                                      
109000 9555-COPIA-UMA-EXIT.                                             
109100     EXIT.                                                        
109200 9300-CARREGA-ESTOQUE SECTION.                                    
109300 9300-ABRE.                                                       
109400     OPEN INPUT STK-VELHO.                                        
109500     PERFORM 9305-CARREGA-UM THRU 9305-CARREGA-UM-EXIT            
109600             UNTIL FS-STKVE = "10".                               
109700     CLOSE STK-VELHO.                                             
109800 9300-CARREGA-ESTOQUE-EXIT.                                       
109900     EXIT.                                                        
110000 9305-CARREGA-UM.                                                 
110100     READ STK-VELHO NEXT RECORD                                   
110200         AT END MOVE "10" TO FS-STKVE                             
110300     END-READ.                                                    
110400     IF FS-STKVE = "00"                                           
110500         ADD 1 TO WS-QTD-ESTOQUE                                  
110600         SET WS-IX-STK TO WS-QTD-ESTOQUE                          
110700         MOVE STK-ID OF STK-REGISTRO         TO WS-STK-ID(WS-IX-STK)
110800         MOVE STK-USUARIO-ID OF STK-REGISTRO                      
110900             TO WS-STK-USUARIO-ID(WS-IX-STK)                      
111000         MOVE STK-CODIGO OF STK-REGISTRO     TO WS-STK-CODIGO(WS-IX-STK)
111100         MOVE STK-NOME OF STK-REGISTRO       TO WS-STK-NOME(WS-IX-STK)
111200         MOVE STK-CATEGORIA OF STK-REGISTRO                       
111300             TO WS-STK-CATEGORIA(WS-IX-STK)                       
111400         MOVE STK-QUANTIDADE OF STK-REGISTRO                      
111500             TO WS-STK-QUANTIDADE(WS-IX-STK)                      
111600         MOVE STK-QTD-MINIMA OF STK-REGISTRO                      
111700             TO WS-STK-QTD-MINIMA(WS-IX-STK)                      
111800         MOVE STK-PRECO-CUSTO OF STK-REGISTRO                     
111900             TO WS-STK-PRECO-CUSTO(WS-IX-STK)                     
112000         MOVE STK-PRECO-VENDA OF STK-REGISTRO                     
112100             TO WS-STK-PRECO-VENDA(WS-IX-STK)                     
112200         MOVE STK-LOCALIZACAO OF STK-REGISTRO                     
112300             TO WS-STK-LOCALIZACAO(WS-IX-STK)                     
112400         MOVE STK-ATIVO OF STK-REGISTRO       TO WS-STK-ATIVO(WS-IX-STK)
112500     END-IF.                                                      
112600 9305-CARREGA-UM-EXIT.                                            
112700     EXIT.                                                        
112800 9310-CARREGA-FLUXO SECTION.                                      
112900 9310-ABRE.                                                       
113000     OPEN INPUT FLX-VELHO.                                        
113100     PERFORM 9315-CARREGA-UM THRU 9315-CARREGA-UM-EXIT            
113200             UNTIL FS-FLXVE = "10".                               
113300     CLOSE FLX-VELHO.                                             
113400 9310-CARREGA-FLUXO-EXIT.                                         
113500     EXIT.                                                        
113600 9315-CARREGA-UM.                                                 
113700     READ FLX-VELHO NEXT RECORD                                   
113800         AT END MOVE "10" TO FS-FLXVE                             
113900     END-READ.                                                    
114000     IF FS-FLXVE = "00"                                           
114100         ADD 1 TO WS-QTD-FLUXO                                    
114200         SET WS-IX-FLX TO WS-QTD-FLUXO                            
114300         MOVE FLX-ID OF FLX-REGISTRO         TO WS-FLX-ID(WS-IX-FLX)
114400         MOVE FLX-USUARIO-ID OF FLX-REGISTRO                      
114500             TO WS-FLX-USUARIO-ID(WS-IX-FLX)                      
114600         MOVE FLX-DATA OF FLX-REGISTRO       TO WS-FLX-DATA(WS-IX-FLX)
114700         MOVE FLX-TOTAL-ENTRADAS OF FLX-REGISTRO                  
114800                                 TO WS-FLX-TOTAL-ENTRADAS(WS-IX-FLX)
114900         MOVE FLX-TOTAL-SAIDAS OF FLX-REGISTRO                    
115000                                 TO WS-FLX-TOTAL-SAIDAS(WS-IX-FLX)
115100         MOVE FLX-SALDO OF FLX-REGISTRO      TO WS-FLX-SALDO(WS-IX-FLX)
115200         MOVE FLX-SALDO-ACUM OF FLX-REGISTRO                      
115300             TO WS-FLX-SALDO-ACUM(WS-IX-FLX)                      
115400         IF FLX-ID OF FLX-REGISTRO > WS-PROX-FLX-ID               
115500             MOVE FLX-ID OF FLX-REGISTRO TO WS-PROX-FLX-ID        
115600         END-IF                                                   
115700     END-IF.                                                      
115800 9315-CARREGA-UM-EXIT.                                            
115900     EXIT.                                                        
116000                                                                  
