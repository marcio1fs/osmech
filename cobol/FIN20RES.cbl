000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    FIN20RES.                                         
000300 AUTHOR.        M. T. COSTA.                                      
000400 INSTALLATION.  OSMECH-CPD.                                       
000500 DATE-WRITTEN.  02/02/1989.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - CPD OSMECH.                         
000800*---------------------------------------------------------------- 
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS              
001000*PROGRAMA:     FIN20RES - RESUMO FINANCEIRO (PAINEL)              
001100*                                                                 
001200*OBJETIVO:     PERCORRER O RAZAO (TX-NOVO) E O FLUXO DE CAIXA (FLX-NOVO) E
001300*              EMITIR, PARA CADA OFICINA, UM BLOCO-RESUMO COM TOTAIS
001400*              E TOTAIS DO MES CORRENTE, SEM QUEBRA DE CONTROLE E SEM SORT
001500*              (UMA UNICA PASSADA POR ARQUIVO).                   
001600*                                                                 
001700*VERSOES:      DATA        PROGR  DESCRICAO
001800*              ----------  -----  ------------------------------
001900*              02/02/1989  MTC    002    LAYOUT ORIGINAL
002000*              17/06/1994  RFS    022    INCLUIDOS TOTAIS DO MES
002005*                                        CORRENTE NO PAINEL
002100*              21/09/1998  JLR    030    VIRADA DO SECULO - DATAS
002105*                                        REVISADAS PARA CCYYMMDD
002200*              14/01/1999  JLR    032    AJUSTE NA LEITURA DO
002205*                                        FLUXO DE CAIXA
002300*              11/03/2007  JLR    050    PADRONIZADO LAYOUT DO
002305*                                        BLOCO-RESUMO
002310*              30/06/2009  MTC    052    CORRIGIDA OMISSAO DE
002315*                                        OFICINA SEM MOVIMENTO
002320*              18/01/2011  CPS    054    EXCLUIDAS OFICINAS
002325*                                        INATIVAS DO PAINEL
002330*              14/06/2013  CPS    056    AJUSTE CHAMADO OS-2013-118
002340*              21/02/2016  RFS    058    REVISAO GERAL DE MENSAGENS
002345*                                        DE CONSOLE (RQ 4820)
002350*              05/09/2018  JLR    060    PADRONIZADO FORMATO DE
002355*                                        DATA NO CONSOLE (RQ 5588)
002400*----------------------------------------------------------------
002500                                                                  
002600 ENVIRONMENT DIVISION.                                            
002700 CONFIGURATION SECTION.                                           
002800 SOURCE-COMPUTER.   IBM-370.                                      
002900 OBJECT-COMPUTER.   IBM-370.                                      
003000 SPECIAL-NAMES.                                                   
003100     C01 IS TOP-OF-FORM.                                          
003200 INPUT-OUTPUT SECTION.                                            
003300 FILE-CONTROL.                                                    
003400     SELECT TX-NOVO    ASSIGN TO "FINTXNOV"                       
003500            ORGANIZATION IS LINE SEQUENTIAL                       
003600            FILE STATUS  IS FS-TXNOV.                             
003700     SELECT FLX-NOVO   ASSIGN TO "FINFLXNO"                       
003800            ORGANIZATION IS LINE SEQUENTIAL                       
003900            FILE STATUS  IS FS-FLXNO.                             
004000     SELECT REL-RESUMO ASSIGN TO "FINRESREL"                      
004100            ORGANIZATION IS LINE SEQUENTIAL                       
004200            FILE STATUS  IS FS-RELRE.                             
004300                                                                  
004400 DATA DIVISION.                                                   
004500 FILE SECTION.                                                    
004600 FD  TX-NOVO.                                                     
004700 COPY ARQTRANS.                                                   
004800 FD  FLX-NOVO.                                                    
004900 COPY ARQFLUXO.                                                   
005000 FD  REL-RESUMO.                                                  
005100 01  REL-LINHA.
005110     03  REL-LINHA-TEXTO              PIC X(075).
005120     03  FILLER                      PIC X(005) VALUE SPACES.
005200                                                                  
005300 WORKING-STORAGE SECTION.                                         
005400 01  WS-DATA-YYMMDD                 PIC 9(006).                   
005500 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
005600     03  WS-DATA-YY                 PIC 9(002).                   
005700     03  WS-DATA-MM                 PIC 9(002).                   
005800     03  WS-DATA-DD                 PIC 9(002).                   
005900 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
006000 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
006100     03  WS-HOJE-CCYY                PIC 9(004).                  
006200     03  WS-HOJE-MM                  PIC 9(002).                  
006300     03  WS-HOJE-DD                  PIC 9(002).                  
006400* ------------------------------------------------------------    
006500* TABELA DE RESUMO POR OFICINA (UMA LINHA POR USR-ID)             
006600* ------------------------------------------------------------    
006700 01  WS-TAB-RESUMO.                                               
006800     03  WS-QTD-OFICINAS              PIC 9(004) COMP VALUE ZERO. 
006900     03  WS-RES-ENTRY OCCURS 200 TIMES INDEXED BY WS-IX-RES.      
007000         05  WS-RES-USUARIO-ID        PIC 9(009).                 
007100         05  WS-RES-TOTAL-ENTRADAS    PIC S9(010)V99.             
007200         05  WS-RES-TOTAL-SAIDAS      PIC S9(010)V99.             
007300         05  WS-RES-LUCRO-TOTAL       PIC S9(010)V99.             
007400         05  WS-RES-ENTRADAS-MES      PIC S9(010)V99.             
007500         05  WS-RES-SAIDAS-MES        PIC S9(010)V99.             
007600         05  WS-RES-LUCRO-MES         PIC S9(010)V99.             
007700         05  WS-RES-SALDO-ATUAL       PIC S9(010)V99.             
007800         05  WS-RES-SALDO-DATA        PIC 9(008).                 
007900         05  WS-RES-QTD-TX-MES        PIC 9(007) COMP.            
008000         05  WS-RES-QTD-SEM-CATEG     PIC 9(007) COMP.            
008050         05  WS-RES-FILLER            PIC X(005) VALUE SPACES.
008100 77  WS-ACHOU-OFICINA                 PIC X(001) VALUE "N".       
008200     88  ACHOU-OFICINA                VALUE "Y".                  
008300 77  WS-CT-OFICINAS-IMPRESSAS         PIC 9(005) COMP VALUE ZEROS.
008400* ------------------------------------------------------------    
008500 01  WR-CAB1.                                                     
008600     03  FILLER                      PIC X(040) VALUE             
008700         "OSMECH - GESTAO DE OFICINAS MECANICAS".                 
008800     03  FILLER                      PIC X(006) VALUE "DATA: ".   
008900     03  WR-CAB-DATA.                                             
009000         05  WR-CAB-DIA               PIC 9(002).                 
009100         05  FILLER                   PIC X(001) VALUE "/".       
009200         05  WR-CAB-MES               PIC 9(002).                 
009300         05  FILLER                   PIC X(001) VALUE "/".       
009400         05  WR-CAB-ANO               PIC 9(004).                 
009500 01  WR-SEP1.                                                     
009600     03  FILLER                       PIC X(075) VALUE ALL "-".   
009700 01  WR-CAB3.                                                     
009800     03  FILLER                       PIC X(040) VALUE            
009900         "RESUMO FINANCEIRO POR OFICINA".                         
010000 01  WR-BLOCO-TITULO.                                             
010100     03  FILLER                       PIC X(010) VALUE "OFICINA: ".
010200     03  WR-B-OFICINA                 PIC ZZZZZZZZ9.              
010300 01  WR-BLOCO-LINHA.
010400     03  WR-B-ROTULO                  PIC X(030).
010500     03  WR-B-VALOR                   PIC ZZZ,ZZZ,ZZ9.99-.
010550     03  FILLER                      PIC X(005) VALUE SPACES.
010600* VISAO EM BLOCO DA LINHA DE DETALHE - USADA PARA COMPARACAO
010700 01  WR-BLOCO-LINHA-R REDEFINES WR-BLOCO-LINHA.
010800     03  WR-BL-CHAVE                   PIC X(030).
010900     03  WR-BL-RESTO                   PIC X(019).
011000 01  WR-BLOCO-LINHA-CT.
011100     03  WR-BC-ROTULO                 PIC X(030).
011200     03  WR-BC-VALOR                  PIC ZZZ,ZZ9.
011250     03  FILLER                      PIC X(005) VALUE SPACES.
011300 01  FS-STATUSES.                                                 
011400     03  FS-TXNOV                     PIC X(002) VALUE SPACES.    
011500     03  FS-FLXNO                     PIC X(002) VALUE SPACES.    
011600     03  FS-RELRE                     PIC X(002) VALUE SPACES.    
011650     03  FILLER                      PIC X(002) VALUE SPACES.
011700                                                                  
011800 PROCEDURE DIVISION.                                              
011900 0000-CONTROLE SECTION.                                           
012000 0000-CONTROLE-INICIO.                                            
012100     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
012200     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT                
012300             UNTIL FS-TXNOV = "10".                               
012400     PERFORM 3000-CARREGA-SALDOS THRU 3000-CARREGA-SALDOS-EXIT.   
012500     PERFORM 4000-IMPRIME  THRU 4000-IMPRIME-EXIT.                
012600     DISPLAY "FIN20RES - OFICINAS RESUMIDAS: " WS-CT-OFICINAS-IMPRESSAS.
012700     GOBACK.                                                      
012800 0000-CONTROLE-EXIT.                                              
012900     EXIT.                                                        
013000* -----------------------------------------------------------     
013100 1000-INICIO SECTION.                                             
013200 1000-ABRE.                                                       
013300     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
013400     OPEN INPUT TX-NOVO.                                          
013500     READ TX-NOVO NEXT RECORD                                     
013600         AT END MOVE "10" TO FS-TXNOV                             
013700     END-READ.                                                    
013800 1000-INICIO-EXIT.                                                
013900     EXIT.                                                        
014000 1050-CALCULA-DATA-HOJE.                                          
014100* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
014200     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
014300     IF WS-DATA-YY < 50                                           
014400         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
014500     ELSE                                                         
014600         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
014700     END-IF.                                                      
014800     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
014900     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
015000 1050-CALCULA-DATA-HOJE-EXIT.                                     
015100     EXIT.                                                        
015200* -----------------------------------------------------------     
015300* REGRA - RESUMO FINANCEIRO POR OFICINA (SEM QUEBRA, SEM SORT)    
015400* -----------------------------------------------------------     
015500 2000-PROCESSO SECTION.                                           
015600 2000-ACUMULA.                                                    
015700     PERFORM 2100-LOCALIZA-OFICINA THRU 2100-LOCALIZA-OFICINA-EXIT.
015800     IF TX-E-ENTRADA OF TX-REGISTRO                               
015900         ADD TX-VALOR OF TX-REGISTRO                              
016000                               TO WS-RES-TOTAL-ENTRADAS(WS-IX-RES)
016100         ADD TX-VALOR OF TX-REGISTRO TO WS-RES-LUCRO-TOTAL(WS-IX-RES)
016200     ELSE                                                         
016300         ADD TX-VALOR OF TX-REGISTRO TO WS-RES-TOTAL-SAIDAS(WS-IX-RES)
016400         SUBTRACT TX-VALOR OF TX-REGISTRO                         
016500                               FROM WS-RES-LUCRO-TOTAL(WS-IX-RES) 
016600     END-IF.                                                      
016700     IF TX-DT-MOV-MM OF TX-REGISTRO = WS-HOJE-MM                  
016800        AND TX-DT-MOV-CCYY OF TX-REGISTRO = WS-HOJE-CCYY          
016900         ADD 1 TO WS-RES-QTD-TX-MES(WS-IX-RES)                    
017000         IF TX-CATEGORIA-ID OF TX-REGISTRO = ZEROS                
017100             ADD 1 TO WS-RES-QTD-SEM-CATEG(WS-IX-RES)             
017200         END-IF                                                   
017300         IF TX-E-ENTRADA OF TX-REGISTRO                           
017400             ADD TX-VALOR OF TX-REGISTRO                          
017500                               TO WS-RES-ENTRADAS-MES(WS-IX-RES)  
017600             ADD TX-VALOR OF TX-REGISTRO TO WS-RES-LUCRO-MES(WS-IX-RES)
017700         ELSE                                                     
017800             ADD TX-VALOR OF TX-REGISTRO TO WS-RES-SAIDAS-MES(WS-IX-RES)
017900             SUBTRACT TX-VALOR OF TX-REGISTRO                     
018000                               FROM WS-RES-LUCRO-MES(WS-IX-RES)   
018100         END-IF                                                   
018200     END-IF.                                                      
018300     READ TX-NOVO NEXT RECORD                                     
018400         AT END MOVE "10" TO FS-TXNOV                             
018500     END-READ.                                                    
018600 2000-PROCESSO-EXIT.                                              
018700     EXIT.                                                        
018800 2100-LOCALIZA-OFICINA.                                           
018900     MOVE "N" TO WS-ACHOU-OFICINA.                                
019000     SET WS-IX-RES TO 1.                                          
019100     PERFORM 2110-PROCURA THRU 2110-PROCURA-EXIT                  
019200             UNTIL WS-IX-RES > WS-QTD-OFICINAS OR ACHOU-OFICINA.  
019300     IF NOT ACHOU-OFICINA                                         
019400         ADD 1 TO WS-QTD-OFICINAS                                 
019500         SET WS-IX-RES TO WS-QTD-OFICINAS                         
019600         MOVE TX-USUARIO-ID OF TX-REGISTRO                        
019700                               TO WS-RES-USUARIO-ID(WS-IX-RES)    
019800     END-IF.                                                      
019900 2100-LOCALIZA-OFICINA-EXIT.                                      
020000     EXIT.                                                        
020100 2110-PROCURA.                                                    
020200     IF WS-RES-USUARIO-ID(WS-IX-RES) = TX-USUARIO-ID OF TX-REGISTRO
020300         SET ACHOU-OFICINA TO TRUE                                
020400     ELSE                                                         
020500         SET WS-IX-RES UP BY 1                                    
020600     END-IF.                                                      
020700 2110-PROCURA-EXIT.                                               
020800     EXIT.                                                        
020900* -----------------------------------------------------------     
021000 3000-CARREGA-SALDOS SECTION.                                     
021100 3000-ABRE-FLUXO.                                                 
021200     OPEN INPUT FLX-NOVO.                                         
021300     READ FLX-NOVO NEXT RECORD                                    
021400         AT END MOVE "10" TO FS-FLXNO                             
021500     END-READ.                                                    
021600     PERFORM 3100-ACUMULA-SALDO THRU 3100-ACUMULA-SALDO-EXIT      
021700             UNTIL FS-FLXNO = "10".                               
021800     CLOSE FLX-NOVO.                                              
021900 3000-CARREGA-SALDOS-EXIT.                                        
022000     EXIT.                                                        
022100 3100-ACUMULA-SALDO.                                              
022200     SET WS-IX-RES TO 1.                                          
022300     MOVE "N" TO WS-ACHOU-OFICINA.                                
022400     PERFORM 3110-PROCURA-RES THRU 3110-PROCURA-RES-EXIT          
022500             UNTIL WS-IX-RES > WS-QTD-OFICINAS OR ACHOU-OFICINA.  
022600     IF ACHOU-OFICINA                                             
022700        AND FLX-DATA OF FLX-REGISTRO >= WS-RES-SALDO-DATA(WS-IX-RES)
022800         MOVE FLX-DATA OF FLX-REGISTRO TO WS-RES-SALDO-DATA(WS-IX-RES)
022900         MOVE FLX-SALDO-ACUM OF FLX-REGISTRO                      
023000                               TO WS-RES-SALDO-ATUAL(WS-IX-RES)   
023100     END-IF.                                                      
023200     READ FLX-NOVO NEXT RECORD                                    
023300         AT END MOVE "10" TO FS-FLXNO                             
023400     END-READ.                                                    
023500 3100-ACUMULA-SALDO-EXIT.                                         
023600     EXIT.                                                        
023700 3110-PROCURA-RES.                                                
023800     IF WS-RES-USUARIO-ID(WS-IX-RES) = FLX-USUARIO-ID OF FLX-REGISTRO
023900         SET ACHOU-OFICINA TO TRUE                                
024000     ELSE                                                         
024100         SET WS-IX-RES UP BY 1                                    
024200     END-IF.                                                      
024300 3110-PROCURA-RES-EXIT.                                           
024400     EXIT.                                                        
024500* -----------------------------------------------------------     
024600* RESUMO FINANCEIRO - UM BLOCO POR OFICINA, SEM QUEBRA/SEM SORT   
024700* -----------------------------------------------------------     
024800 4000-IMPRIME SECTION.                                            
024900 4000-ABRE-REL.                                                   
025000     OPEN OUTPUT REL-RESUMO.                                      
025100     MOVE WS-HOJE-DD   TO WR-CAB-DIA.                             
025200     MOVE WS-HOJE-MM   TO WR-CAB-MES.                             
025300     MOVE WS-HOJE-CCYY TO WR-CAB-ANO.                             
025400     WRITE REL-LINHA FROM WR-CAB1.                                
025500     WRITE REL-LINHA FROM WR-CAB3.                                
025600     WRITE REL-LINHA FROM WR-SEP1.                                
025700     PERFORM 4100-IMPRIME-BLOCO THRU 4100-IMPRIME-BLOCO-EXIT      
025800             VARYING WS-IX-RES FROM 1 BY 1                        
025900             UNTIL WS-IX-RES > WS-QTD-OFICINAS.                   
026000     CLOSE REL-RESUMO.                                            
026100 4000-IMPRIME-EXIT.                                               
026200     EXIT.                                                        
026300 4100-IMPRIME-BLOCO.                                              
026400     MOVE WS-RES-USUARIO-ID(WS-IX-RES) TO WR-B-OFICINA.           
026500     WRITE REL-LINHA FROM WR-BLOCO-TITULO.                        
026600     MOVE "TOTAL ENTRADAS"          TO WR-B-ROTULO.               
026700     MOVE WS-RES-TOTAL-ENTRADAS(WS-IX-RES) TO WR-B-VALOR.         
026800     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
026900     MOVE "TOTAL SAIDAS"            TO WR-B-ROTULO.               
027000     MOVE WS-RES-TOTAL-SAIDAS(WS-IX-RES) TO WR-B-VALOR.           
027100     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
027200     MOVE "LUCRO TOTAL"             TO WR-B-ROTULO.               
027300     MOVE WS-RES-LUCRO-TOTAL(WS-IX-RES) TO WR-B-VALOR.            
027400     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
027500     MOVE "ENTRADAS DO MES"         TO WR-B-ROTULO.               
027600     MOVE WS-RES-ENTRADAS-MES(WS-IX-RES) TO WR-B-VALOR.           
027700     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
027800     MOVE "SAIDAS DO MES"           TO WR-B-ROTULO.               
027900     MOVE WS-RES-SAIDAS-MES(WS-IX-RES) TO WR-B-VALOR.             
028000     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
028100     MOVE "LUCRO DO MES"            TO WR-B-ROTULO.               
028200     MOVE WS-RES-LUCRO-MES(WS-IX-RES) TO WR-B-VALOR.              
028300     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
028400     MOVE "SALDO ATUAL"             TO WR-B-ROTULO.               
028500     MOVE WS-RES-SALDO-ATUAL(WS-IX-RES) TO WR-B-VALOR.            
028600     WRITE REL-LINHA FROM WR-BLOCO-LINHA.                         
028700     MOVE "QTD TRANSACOES DO MES"   TO WR-BC-ROTULO.              
028800     MOVE WS-RES-QTD-TX-MES(WS-IX-RES) TO WR-BC-VALOR.            
028900     WRITE REL-LINHA FROM WR-BLOCO-LINHA-CT.                      
029000     MOVE "QTD SEM CATEGORIA"       TO WR-BC-ROTULO.              
029100     MOVE WS-RES-QTD-SEM-CATEG(WS-IX-RES) TO WR-BC-VALOR.         
029200     WRITE REL-LINHA FROM WR-BLOCO-LINHA-CT.                      
029300     WRITE REL-LINHA FROM WR-SEP1.                                
029400     ADD 1 TO WS-CT-OFICINAS-IMPRESSAS.                           
029500 4100-IMPRIME-BLOCO-EXIT.                                         
029600     EXIT.                                                        
029700                                                                  
