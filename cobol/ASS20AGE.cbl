000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    ASS20AGE.                                         
000300 AUTHOR.        C. P. SILVA.
000400 INSTALLATION.  OSMECH-CPD.
000500 DATE-WRITTEN.  18/01/2011.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD OSMECH.
000800*----------------------------------------------------------------
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS
001000*PROGRAMA:     ASS20AGE - VERIFICACAO NOTURNA DE INADIMPLENCIA
001100*
001200*OBJETIVO:     VARREDURA EM DUAS PASSADAS SOBRE O MESTRE DE ASSINATURAS.
001300*              PASSO 1 PROMOVE ACTIVE VENCIDA PARA PAST_DUE. PASSO 2
001400*              PROMOVE PAST_DUE (SITUACAO ANTERIOR AO PASSO 1) PARA
001500*              SUSPENDED QUANDO ESGOTADA A CARENCIA, DESATIVANDO OFICINA.
001600*
001700*VERSOES:      DATA        PROGR  DESCRICAO
001800*              ----------  -----  ------------------------------
001900*              18/01/2011  CPS    050    LAYOUT ORIGINAL - VARREDURA
001905*                                        EM DUAS PASSADAS
001910*              09/07/2011  CPS    051    CORRIGIDA ORDEM DE AVALIACAO
001915*                                        DO PASSO 2 (SNAPSHOT PRE-1)
001920*              14/06/2013  CPS    053    AJUSTE CHAMADO OS-2013-118
001930*              20/11/2013  JLR    054    INCLUIDA CONTAGEM DE
001935*                                        OFICINAS SUSPENSAS
001940*              05/04/2014  RFS    055    CORRIGIDO CALCULO DE DIAS
001945*                                        DE CARENCIA EM ANO BISSEXTO
001950*              30/09/2015  MTC    057    PADRONIZADAS MENSAGENS DE
001955*                                        ERRO DE ARQUIVO
001960*              12/02/2016  MTC    058    AJUSTE NA VALIDACAO DE
001965*                                        USUARIO INATIVO
001970*              08/08/2017  CPS    060    REVISAO GERAL APOS
001975*                                        AUDITORIA (RQ 5210)
001980*              03/03/2018  JLR    061    INCLUIDO CONTADOR DE
001985*                                        PASSAGENS DE STATUS
001990*              25/09/2019  RFS    063    PADRONIZADO FORMATO DE
001995*                                        DATA NO CONSOLE (RQ 5588)
002100*----------------------------------------------------------------
002200                                                                  
002300 ENVIRONMENT DIVISION.                                            
002400 CONFIGURATION SECTION.                                           
002500 SOURCE-COMPUTER.   IBM-370.                                      
002600 OBJECT-COMPUTER.   IBM-370.                                      
002700 SPECIAL-NAMES.                                                   
002800     C01 IS TOP-OF-FORM.                                          
002900 INPUT-OUTPUT SECTION.                                            
003000 FILE-CONTROL.                                                    
003100     SELECT ASS-VELHO  ASSIGN TO "AGEASSVE"                       
003200            ORGANIZATION IS LINE SEQUENTIAL                       
003300            FILE STATUS  IS FS-ASSVE.                             
003400     SELECT ASS-NOVO   ASSIGN TO "AGEASSNO"                       
003500            ORGANIZATION IS LINE SEQUENTIAL                       
003600            FILE STATUS  IS FS-ASSNO.                             
003700     SELECT USR-VELHO  ASSIGN TO "AGEUSRVE"                       
003800            ORGANIZATION IS LINE SEQUENTIAL                       
003900            FILE STATUS  IS FS-USRVE.                             
004000     SELECT USR-NOVO   ASSIGN TO "AGEUSRNO"                       
004100            ORGANIZATION IS LINE SEQUENTIAL                       
004200            FILE STATUS  IS FS-USRNO.                             
004300                                                                  
004400 DATA DIVISION.                                                   
004500 FILE SECTION.                                                    
004600 FD  ASS-VELHO.                                                   
004700 COPY ARQASSIN.                                                   
004800 FD  ASS-NOVO.                                                    
004900 COPY ARQASSIN REPLACING ASS-REGISTRO BY ASS-NOVO-REG.            
005000 FD  USR-VELHO.                                                   
005100 COPY ARQUSUAR.                                                   
005200 FD  USR-NOVO.                                                    
005300 COPY ARQUSUAR REPLACING USR-REGISTRO BY USR-NOVO-REG.            
005400 WORKING-STORAGE SECTION.                                         
005500 01  WS-DATA-YYMMDD                 PIC 9(006).                   
005600 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
005700     03  WS-DATA-YY                 PIC 9(002).                   
005800     03  WS-DATA-MM                 PIC 9(002).                   
005900     03  WS-DATA-DD                 PIC 9(002).                   
006000 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
006100 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
006200     03  WS-HOJE-CCYY                PIC 9(004).                  
006300     03  WS-HOJE-MM                  PIC 9(002).                  
006400     03  WS-HOJE-DD                  PIC 9(002).                  
006500 01  WS-HOJE-JULIANO                PIC 9(007) COMP VALUE ZEROS.  
006600 01  WS-VENC-JULIANO                PIC 9(007) COMP VALUE ZEROS.  
006700 01  WS-LIMITE-JULIANO              PIC 9(007) COMP VALUE ZEROS.  
006800 77  WS-CT-LIDOS                    PIC 9(007) COMP VALUE ZEROS.  
006900 77  WS-CT-PROMOVIDOS-ATRASO         PIC 9(007) COMP VALUE ZEROS. 
007000 77  WS-CT-SUSPENSOES                PIC 9(007) COMP VALUE ZEROS. 
007100 01  WS-RESUMO-LINHA                 PIC X(080) VALUE SPACES.     
007200 01  WS-RESUMO-LINHA-R REDEFINES WS-RESUMO-LINHA.                 
007300     03  WS-RESUMO-ROTULO             PIC X(030).                 
007400     03  WS-RESUMO-VALOR              PIC X(050).                 
007500 01  WS-RC-EDIT                      PIC ZZZZZZ9.                 
007600* ------------------------------------------------------------    
007700* MESTRE DE ASSINATURAS EM MEMORIA - DUAS PASSADAS DE AGING       
007800* ------------------------------------------------------------    
007900 01  WS-TAB-ASSIN.                                                
008000     03  WS-QTD-ASSIN                 PIC 9(005) COMP VALUE ZERO. 
008100     03  WS-ASS-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-ASS.     
008200         05  WS-ASS-ID                 PIC 9(009).                
008300         05  WS-ASS-USUARIO-ID         PIC 9(009).                
008400         05  WS-ASS-PLANO-ID           PIC 9(009).                
008500         05  WS-ASS-PLANO-CODIGO       PIC X(012).                
008600         05  WS-ASS-VALOR-MENSAL       PIC S9(008)V99.            
008700         05  WS-ASS-STATUS             PIC X(009).                
008800         05  WS-ASS-STATUS-ORIG        PIC X(009).                
008900         05  WS-ASS-DT-INICIO          PIC 9(008).                
009000         05  WS-ASS-PROX-COBR-CCYY     PIC 9(004).                
009100         05  WS-ASS-PROX-COBR-MM       PIC 9(002).                
009200         05  WS-ASS-PROX-COBR-DD       PIC 9(002).                
009300         05  WS-ASS-DT-CANCELAMENTO    PIC 9(008).                
009400         05  WS-ASS-DIAS-CARENCIA      PIC 9(003).                
009450         05  WS-ASS-FILLER             PIC X(005) VALUE SPACES.
009500* ------------------------------------------------------------    
009600* MESTRE DE OFICINAS (USUARIOS) EM MEMORIA                        
009700* ------------------------------------------------------------    
009800 01  WS-TAB-USUARIO.                                              
009900     03  WS-QTD-USUARIO                PIC 9(005) COMP VALUE ZERO.
010000     03  WS-USR-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-USR.     
010100         05  WS-USR-ID                  PIC 9(009).               
010200         05  WS-USR-NOME                PIC X(100).               
010300         05  WS-USR-EMAIL               PIC X(100).               
010400         05  WS-USR-TELEFONE            PIC X(020).               
010500         05  WS-USR-NOME-OFICINA        PIC X(100).               
010600         05  WS-USR-ROLE                PIC X(010).               
010700         05  WS-USR-PLANO               PIC X(012).               
010800         05  WS-USR-ATIVO               PIC X(001).               
010850         05  WS-USR-FILLER             PIC X(005) VALUE SPACES.
010900 01  FS-STATUSES.                                                 
011000     03  FS-ASSVE                    PIC X(002) VALUE SPACES.     
011100     03  FS-ASSNO                    PIC X(002) VALUE SPACES.     
011200     03  FS-USRVE                    PIC X(002) VALUE SPACES.     
011300     03  FS-USRNO                    PIC X(002) VALUE SPACES.     
011350     03  FILLER                      PIC X(002) VALUE SPACES.
011400                                                                  
011500 PROCEDURE DIVISION.                                              
011600 0000-CONTROLE SECTION.                                           
011700 0000-CONTROLE-INICIO.                                            
011800     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
011900     PERFORM 2000-PASSO1-ATIVO-ATRASO THRU 2000-PASSO1-ATIVO-ATRASO-EXIT
012000             VARYING WS-IX-ASS FROM 1 BY 1                        
012100             UNTIL WS-IX-ASS > WS-QTD-ASSIN.                      
012200     PERFORM 3000-PASSO2-ATRASO-SUSPENSO                          
012300             THRU 3000-PASSO2-ATRASO-SUSPENSO-EXIT                
012400             VARYING WS-IX-ASS FROM 1 BY 1                        
012500             UNTIL WS-IX-ASS > WS-QTD-ASSIN.                      
012600     PERFORM 8000-GRAVA-ASSIN-NOVO THRU 8000-GRAVA-ASSIN-NOVO-EXIT.
012700     PERFORM 8100-GRAVA-USR-NOVO   THRU 8100-GRAVA-USR-NOVO-EXIT. 
012800     MOVE "ASSINATURAS LIDAS"           TO WS-RESUMO-ROTULO.      
012900     MOVE WS-CT-LIDOS                    TO WS-RC-EDIT.           
013000     MOVE WS-RC-EDIT                     TO WS-RESUMO-VALOR.      
013100     DISPLAY WS-RESUMO-LINHA.                                     
013200     MOVE "PROMOVIDAS PARA ATRASO"       TO WS-RESUMO-ROTULO.     
013300     MOVE WS-CT-PROMOVIDOS-ATRASO         TO WS-RC-EDIT.          
013400     MOVE WS-RC-EDIT                     TO WS-RESUMO-VALOR.      
013500     DISPLAY WS-RESUMO-LINHA.                                     
013600     MOVE "SUSPENSAS"                    TO WS-RESUMO-ROTULO.     
013700     MOVE WS-CT-SUSPENSOES                TO WS-RC-EDIT.          
013800     MOVE WS-RC-EDIT                     TO WS-RESUMO-VALOR.      
013900     DISPLAY WS-RESUMO-LINHA.                                     
014000     GOBACK.                                                      
014100 0000-CONTROLE-EXIT.                                              
014200     EXIT.                                                        
014300* -----------------------------------------------------------     
014400 1000-INICIO SECTION.                                             
014500 1000-ABRE-E-CARREGA.                                             
014600     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
014700     COMPUTE WS-HOJE-JULIANO =                                    
014800             WS-HOJE-CCYY * 360 + WS-HOJE-MM * 30 + WS-HOJE-DD.   
014900     OPEN INPUT ASS-VELHO.                                        
015000     PERFORM 1200-CARREGA-UMA-ASSIN THRU 1200-CARREGA-UMA-ASSIN-EXIT
015100             UNTIL FS-ASSVE = "10".                               
015200     CLOSE ASS-VELHO.                                             
015300     OPEN INPUT USR-VELHO.                                        
015400     PERFORM 1300-CARREGA-UM-USR THRU 1300-CARREGA-UM-USR-EXIT    
015500             UNTIL FS-USRVE = "10".                               
015600     CLOSE USR-VELHO.                                             
015700 1000-INICIO-EXIT.                                                
015800     EXIT.                                                        
015900 1050-CALCULA-DATA-HOJE.                                          
016000* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
016100     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
016200     IF WS-DATA-YY < 50                                           
016300         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
016400     ELSE                                                         
016500         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
016600     END-IF.                                                      
016700     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
016800     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
016900 1050-CALCULA-DATA-HOJE-EXIT.                                     
017000     EXIT.                                                        
017100 1200-CARREGA-UMA-ASSIN.                                          
017200     READ ASS-VELHO NEXT RECORD                                   
017300         AT END MOVE "10" TO FS-ASSVE                             
017400     END-READ.                                                    
017500     IF FS-ASSVE = "00"                                           
017600         ADD 1 TO WS-QTD-ASSIN                                    
017700         ADD 1 TO WS-CT-LIDOS                                     
017800         SET WS-IX-ASS TO WS-QTD-ASSIN                            
017900         MOVE ASS-ID OF ASS-REGISTRO TO WS-ASS-ID(WS-IX-ASS)      
018000         MOVE ASS-USUARIO-ID OF ASS-REGISTRO                      
018100             TO WS-ASS-USUARIO-ID(WS-IX-ASS)                      
018200         MOVE ASS-PLANO-ID OF ASS-REGISTRO                        
018300             TO WS-ASS-PLANO-ID(WS-IX-ASS)                        
018400         MOVE ASS-PLANO-CODIGO OF ASS-REGISTRO                    
018500             TO WS-ASS-PLANO-CODIGO(WS-IX-ASS)                    
018600         MOVE ASS-VALOR-MENSAL OF ASS-REGISTRO                    
018700             TO WS-ASS-VALOR-MENSAL(WS-IX-ASS)                    
018800         MOVE ASS-STATUS OF ASS-REGISTRO TO WS-ASS-STATUS(WS-IX-ASS)
018900         MOVE ASS-STATUS OF ASS-REGISTRO                          
019000             TO WS-ASS-STATUS-ORIG(WS-IX-ASS)                     
019100         MOVE ASS-DT-INICIO OF ASS-REGISTRO                       
019200             TO WS-ASS-DT-INICIO(WS-IX-ASS)                       
019300         MOVE ASS-PC-CCYY OF ASS-REGISTRO                         
019400             TO WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)                  
019500         MOVE ASS-PC-MM OF ASS-REGISTRO                           
019600             TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)                    
019700         MOVE ASS-PC-DD OF ASS-REGISTRO                           
019800             TO WS-ASS-PROX-COBR-DD(WS-IX-ASS)                    
019900         MOVE ASS-DT-CANCELAMENTO OF ASS-REGISTRO                 
020000             TO WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)                 
020100         MOVE ASS-DIAS-CARENCIA OF ASS-REGISTRO                   
020200             TO WS-ASS-DIAS-CARENCIA(WS-IX-ASS)                   
020300     END-IF.                                                      
020400 1200-CARREGA-UMA-ASSIN-EXIT.                                     
020500     EXIT.                                                        
020600 1300-CARREGA-UM-USR.                                             
020700     READ USR-VELHO NEXT RECORD                                   
020800         AT END MOVE "10" TO FS-USRVE                             
020900     END-READ.                                                    
021000     IF FS-USRVE = "00"                                           
021100         ADD 1 TO WS-QTD-USUARIO                                  
021200         SET WS-IX-USR TO WS-QTD-USUARIO                          
021300         MOVE USR-ID OF USR-REGISTRO TO WS-USR-ID(WS-IX-USR)      
021400         MOVE USR-NOME OF USR-REGISTRO TO WS-USR-NOME(WS-IX-USR)  
021500         MOVE USR-EMAIL OF USR-REGISTRO TO WS-USR-EMAIL(WS-IX-USR)
021600         MOVE USR-TELEFONE OF USR-REGISTRO                        
021700             TO WS-USR-TELEFONE(WS-IX-USR)                        
021800         MOVE USR-NOME-OFICINA OF USR-REGISTRO                    
021900             TO WS-USR-NOME-OFICINA(WS-IX-USR)                    
022000         MOVE USR-ROLE OF USR-REGISTRO TO WS-USR-ROLE(WS-IX-USR)  
022100         MOVE USR-PLANO OF USR-REGISTRO TO WS-USR-PLANO(WS-IX-USR)
022200         MOVE USR-ATIVO OF USR-REGISTRO TO WS-USR-ATIVO(WS-IX-USR)
022300     END-IF.                                                      
022400 1300-CARREGA-UM-USR-EXIT.                                        
022500     EXIT.                                                        
022600* -----------------------------------------------------------     
022700* PASSO 1 - ACTIVE VENCIDA VIRA PAST_DUE (DATA JULIANA            
022800* APROXIMADA - PADRAO DA CASA PARA COMPARACAO DE VENCIMENTOS)     
022900* -----------------------------------------------------------     
023000 2000-PASSO1-ATIVO-ATRASO SECTION.                                
023100 2000-AVALIA-UMA.                                                 
023200     IF WS-ASS-STATUS(WS-IX-ASS) = "ACTIVE"                       
023300         COMPUTE WS-VENC-JULIANO =                                
023400                 WS-ASS-PROX-COBR-CCYY(WS-IX-ASS) * 360 +         
023500                 WS-ASS-PROX-COBR-MM(WS-IX-ASS)   * 30  +         
023600                 WS-ASS-PROX-COBR-DD(WS-IX-ASS)                   
023700         IF WS-HOJE-JULIANO > WS-VENC-JULIANO                     
023800             MOVE "PAST_DUE" TO WS-ASS-STATUS(WS-IX-ASS)          
023900             ADD 1 TO WS-CT-PROMOVIDOS-ATRASO                     
024000         END-IF                                                   
024100     END-IF.                                                      
024200 2000-PASSO1-ATIVO-ATRASO-EXIT.                                   
024300     EXIT.                                                        
024400* -----------------------------------------------------------     
024500* PASSO 2 - AVALIADO CONTRA A SITUACAO ANTES DO PASSO 1, PARA     
024600* QUE UMA CONTA RECEM-PROMOVIDA NAO SEJA SUSPENSA NO MESMO LOTE   
024700* -----------------------------------------------------------     
024800 3000-PASSO2-ATRASO-SUSPENSO SECTION.                             
024900 3000-AVALIA-UMA.                                                 
025000     IF WS-ASS-STATUS-ORIG(WS-IX-ASS) = "PAST_DUE"                
025100         COMPUTE WS-VENC-JULIANO =                                
025200                 WS-ASS-PROX-COBR-CCYY(WS-IX-ASS) * 360 +         
025300                 WS-ASS-PROX-COBR-MM(WS-IX-ASS)   * 30  +         
025400                 WS-ASS-PROX-COBR-DD(WS-IX-ASS)                   
025500         COMPUTE WS-LIMITE-JULIANO =                              
025600                 WS-VENC-JULIANO + WS-ASS-DIAS-CARENCIA(WS-IX-ASS)
025700         IF WS-HOJE-JULIANO > WS-LIMITE-JULIANO                   
025800             MOVE "SUSPENDED" TO WS-ASS-STATUS(WS-IX-ASS)         
025900             ADD 1 TO WS-CT-SUSPENSOES                            
026000             PERFORM 3100-DESATIVA-OFICINA THRU 3100-DESATIVA-OFICINA-EXIT
026100         END-IF                                                   
026200     END-IF.                                                      
026300 3000-PASSO2-ATRASO-SUSPENSO-EXIT.                                
026400     EXIT.                                                        
026500 3100-DESATIVA-OFICINA.                                           
026600     SET WS-IX-USR TO 1.                                          
026700     SEARCH WS-USR-ENTRY                                          
026800         AT END                                                   
026900             CONTINUE                                             
027000         WHEN WS-USR-ID(WS-IX-USR) = WS-ASS-USUARIO-ID(WS-IX-ASS) 
027100             MOVE "N" TO WS-USR-ATIVO(WS-IX-USR)                  
027200     END-SEARCH.                                                  
027300 3100-DESATIVA-OFICINA-EXIT.                                      
027400     EXIT.                                                        
027500* -----------------------------------------------------------     
027600 8000-GRAVA-ASSIN-NOVO SECTION.                                   
027700 8000-REGRAVA.                                                    
027800     OPEN OUTPUT ASS-NOVO.                                        
027900     PERFORM 8010-GRAVA-UMA THRU 8010-GRAVA-UMA-EXIT              
028000             VARYING WS-IX-ASS FROM 1 BY 1                        
028100             UNTIL WS-IX-ASS > WS-QTD-ASSIN.                      
028200     CLOSE ASS-NOVO.                                              
028300 8000-GRAVA-ASSIN-NOVO-EXIT.                                      
028400     EXIT.                                                        
028500 8010-GRAVA-UMA.                                                  
028600     INITIALIZE ASS-NOVO-REG.                                     
028700     MOVE WS-ASS-ID(WS-IX-ASS)         TO ASS-ID OF ASS-NOVO-REG. 
028800     MOVE WS-ASS-USUARIO-ID(WS-IX-ASS)                            
028900         TO ASS-USUARIO-ID OF ASS-NOVO-REG.                       
029000     MOVE WS-ASS-PLANO-ID(WS-IX-ASS)                              
029100         TO ASS-PLANO-ID OF ASS-NOVO-REG.                         
029200     MOVE WS-ASS-PLANO-CODIGO(WS-IX-ASS)                          
029300         TO ASS-PLANO-CODIGO OF ASS-NOVO-REG.                     
029400     MOVE WS-ASS-VALOR-MENSAL(WS-IX-ASS)                          
029500         TO ASS-VALOR-MENSAL OF ASS-NOVO-REG.                     
029600     MOVE WS-ASS-STATUS(WS-IX-ASS)      TO ASS-STATUS OF ASS-NOVO-REG.
029700     MOVE WS-ASS-DT-INICIO(WS-IX-ASS)                             
029800         TO ASS-DT-INICIO OF ASS-NOVO-REG.                        
029900     MOVE WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)                        
030000         TO ASS-PC-CCYY OF ASS-NOVO-REG.                          
030100     MOVE WS-ASS-PROX-COBR-MM(WS-IX-ASS)                          
030200         TO ASS-PC-MM OF ASS-NOVO-REG.                            
030300     MOVE WS-ASS-PROX-COBR-DD(WS-IX-ASS)                          
030400         TO ASS-PC-DD OF ASS-NOVO-REG.                            
030500     MOVE WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)                       
030600         TO ASS-DT-CANCELAMENTO OF ASS-NOVO-REG.                  
030700     MOVE WS-ASS-DIAS-CARENCIA(WS-IX-ASS)                         
030800         TO ASS-DIAS-CARENCIA OF ASS-NOVO-REG.                    
030900     WRITE ASS-NOVO-REG.                                          
031000 8010-GRAVA-UMA-EXIT.                                             
031100     EXIT.                                                        
031200 8100-GRAVA-USR-NOVO SECTION.                                     
031300 8100-REGRAVA.                                                    
031400     OPEN OUTPUT USR-NOVO.                                        
031500     PERFORM 8110-GRAVA-UM THRU 8110-GRAVA-UM-EXIT                
031600             VARYING WS-IX-USR FROM 1 BY 1                        
031700             UNTIL WS-IX-USR > WS-QTD-USUARIO.                    
031800     CLOSE USR-NOVO.                                              
031900 8100-GRAVA-USR-NOVO-EXIT.                                        
032000     EXIT.                                                        
032100 8110-GRAVA-UM.                                                   
032200     INITIALIZE USR-NOVO-REG.                                     
032300     MOVE WS-USR-ID(WS-IX-USR)           TO USR-ID OF USR-NOVO-REG.
032400     MOVE WS-USR-NOME(WS-IX-USR)         TO USR-NOME OF USR-NOVO-REG.
032500     MOVE WS-USR-EMAIL(WS-IX-USR)        TO USR-EMAIL OF USR-NOVO-REG.
032600     MOVE WS-USR-TELEFONE(WS-IX-USR)                              
032700         TO USR-TELEFONE OF USR-NOVO-REG.                         
032800     MOVE WS-USR-NOME-OFICINA(WS-IX-USR)                          
032900         TO USR-NOME-OFICINA OF USR-NOVO-REG.                     
033000     MOVE WS-USR-ROLE(WS-IX-USR)         TO USR-ROLE OF USR-NOVO-REG.
033100     MOVE WS-USR-PLANO(WS-IX-USR)        TO USR-PLANO OF USR-NOVO-REG.
033200     MOVE WS-USR-ATIVO(WS-IX-USR)        TO USR-ATIVO OF USR-NOVO-REG.
033300     WRITE USR-NOVO-REG.                                          
033400 8110-GRAVA-UM-EXIT.                                              
033500     EXIT.                                                        
033600                                                                  
