000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    PAG10BAT.                                         
000300 AUTHOR.        J. L. RIBEIRO.
000400 INSTALLATION.  OSMECH-CPD.
000500 DATE-WRITTEN.  30/09/2006.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD OSMECH.
000800*----------------------------------------------------------------
000900*SISTEMA:      OSMECH - GESTAO DE OFICINAS MECANICAS
001000*PROGRAMA:     PAG10BAT - LANCAMENTO E BAIXA DE PAGAMENTOS
001100*
001200*OBJETIVO:     PROCESSA CRIAR/CONFIRMAR/CANCELAR PAGAMENTOS DE ASSINATURA
001300*              E DE ORDEM DE SERVICO. A CONFIRMACAO DE PAGTO DE ASSINATURA
001400*              REATIVA A ASSINATURA E A OFICINA DONA. AO FINAL EMITE UM
001500*              RESUMO FINANCEIRO PELO CONSOLE (NAO E RELATORIO FORMAL).
001600*
001700*VERSOES:      DATA        PROGR  DESCRICAO
001800*              ----------  -----  ------------------------------
001900*              30/09/2006  JLR    044    LAYOUT ORIGINAL
001910*              08/03/2007  JLR    045    INCLUIDA VALIDACAO DE
001915*                                        METODO DE PAGAMENTO
001920*              19/09/2007  RFS    046    CORRIGIDO CALCULO DO RESUMO
001925*                                        FINANCEIRO NO CONSOLE
001930*              30/06/2008  MTC    048    AJUSTE NA REJEICAO DE
001935*                                        PAGAMENTO JA CONFIRMADO
001940*              22/01/2009  MTC    049    PADRONIZADAS MENSAGENS DE
001945*                                        ERRO DE ARQUIVO
001950*              18/01/2011  CPS    051    INCLUIDA CASCATA DE REATIV.
001955*                                        DE ASSINATURA/OFICINA
001960*              12/08/2011  CPS    052    CORRIGIDA DUPLICIDADE DE
001965*                                        PAG-ID EM REPROCESSAMENTO
001970*              14/06/2013  CPS    053    AJUSTE CHAMADO OS-2013-118
001975*              03/12/2014  CPS    055    INCLUIDO PAG-DT-PAGO NO
001980*                                        RESUMO FINANCEIRO (RQ 4471)
001990*              17/05/2016  JLR    057    REVISAO GERAL DE MENSAGENS
001995*                                        DE CONSOLE (RQ 4820)
002010*              27/03/2020  MTC    059    INCLUIDO STATUS/VALOR DA
002015*                                        ASSIN. ATUAL NO RESUMO
002020*                                        FINANCEIRO (CHAMADO OS-2020-041)
002200*----------------------------------------------------------------
002300                                                                  
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER.   IBM-370.                                      
002700 OBJECT-COMPUTER.   IBM-370.                                      
002800 SPECIAL-NAMES.                                                   
002900     C01 IS TOP-OF-FORM.                                          
003000 INPUT-OUTPUT SECTION.                                            
003100 FILE-CONTROL.                                                    
003200     SELECT PAG-TRANS  ASSIGN TO "PAGTRANS"                       
003300            ORGANIZATION IS LINE SEQUENTIAL                       
003400            FILE STATUS  IS FS-PAGTR.                             
003500     SELECT PAG-VELHO  ASSIGN TO "PAGPAGVE"                       
003600            ORGANIZATION IS LINE SEQUENTIAL                       
003700            FILE STATUS  IS FS-PAGVE.                             
003800     SELECT PAG-NOVO   ASSIGN TO "PAGPAGNO"                       
003900            ORGANIZATION IS LINE SEQUENTIAL                       
004000            FILE STATUS  IS FS-PAGNO.                             
004100     SELECT ASS-VELHO  ASSIGN TO "PAGASSVE"                       
004200            ORGANIZATION IS LINE SEQUENTIAL                       
004300            FILE STATUS  IS FS-ASSVE.                             
004400     SELECT ASS-NOVO   ASSIGN TO "PAGASSNO"                       
004500            ORGANIZATION IS LINE SEQUENTIAL                       
004600            FILE STATUS  IS FS-ASSNO.                             
004700     SELECT USR-VELHO  ASSIGN TO "PAGUSRVE"                       
004800            ORGANIZATION IS LINE SEQUENTIAL                       
004900            FILE STATUS  IS FS-USRVE.                             
005000     SELECT USR-NOVO   ASSIGN TO "PAGUSRNO"                       
005100            ORGANIZATION IS LINE SEQUENTIAL                       
005200            FILE STATUS  IS FS-USRNO.                             
005300                                                                  
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600 FD  PAG-TRANS.                                                   
005700 01  PTR-REGISTRO.                                                
005800     03  PTR-ACAO                    PIC X(009).                  
005900         88  PTR-E-CRIAR               VALUE "CRIAR".             
006000         88  PTR-E-CONFIRMAR           VALUE "CONFIRMAR".         
006100         88  PTR-E-CANCELAR            VALUE "CANCELAR".          
006200     03  PTR-PAG-ID                   PIC 9(009).                 
006300     03  PTR-USUARIO-ID               PIC 9(009).                 
006400     03  PTR-TIPO                     PIC X(010).                 
006500     03  PTR-REF-ID                   PIC 9(009).                 
006600     03  PTR-DESCRICAO                PIC X(200).                 
006700     03  PTR-METODO-PGTO              PIC X(015).                 
006800     03  PTR-VALOR                    PIC S9(008)V99.
006850     03  FILLER                      PIC X(010) VALUE SPACES.
006900* VISAO EM BLOCO DO REGISTRO - USADA PARA COMPARACAO RAPIDA
007000 01  PTR-REGISTRO-BLOCO REDEFINES PTR-REGISTRO.
007100     03  PTR-BLOCO-CHAVE               PIC X(018).
007200     03  PTR-BLOCO-DADOS               PIC X(246).
007300                                                                  
007400 FD  PAG-VELHO.                                                   
007500 COPY ARQPAGTO.                                                   
007600 FD  PAG-NOVO.                                                    
007700 COPY ARQPAGTO REPLACING PAG-REGISTRO BY PAG-NOVO-REG.            
007800 FD  ASS-VELHO.                                                   
007900 COPY ARQASSIN.                                                   
008000 FD  ASS-NOVO.                                                    
008100 COPY ARQASSIN REPLACING ASS-REGISTRO BY ASS-NOVO-REG.            
008200 FD  USR-VELHO.                                                   
008300 COPY ARQUSUAR.                                                   
008400 FD  USR-NOVO.                                                    
008500 COPY ARQUSUAR REPLACING USR-REGISTRO BY USR-NOVO-REG.            
008600 WORKING-STORAGE SECTION.                                         
008700 01  WS-DATA-YYMMDD                 PIC 9(006).                   
008800 01  WS-DATA-YY-R REDEFINES WS-DATA-YYMMDD.                       
008900     03  WS-DATA-YY                 PIC 9(002).                   
009000     03  WS-DATA-MM                 PIC 9(002).                   
009100     03  WS-DATA-DD                 PIC 9(002).                   
009200 01  WS-HOJE                        PIC 9(008) VALUE ZEROS.       
009300 01  WS-HOJE-R REDEFINES WS-HOJE.                                 
009400     03  WS-HOJE-CCYY                PIC 9(004).                  
009500     03  WS-HOJE-MM                  PIC 9(002).                  
009600     03  WS-HOJE-DD                  PIC 9(002).                  
009700 01  WS-MES-TMP                     PIC 9(002) VALUE ZEROS.       
009800 77  WS-PROX-PAG-ID                 PIC 9(009) COMP VALUE ZEROS.  
009900 77  WS-CT-CRIADOS                   PIC 9(007) COMP VALUE ZEROS. 
010000 77  WS-CT-CONFIRMADOS               PIC 9(007) COMP VALUE ZEROS. 
010100 77  WS-CT-CANCELADOS                PIC 9(007) COMP VALUE ZEROS. 
010200 77  WS-CT-REJEITADOS                PIC 9(007) COMP VALUE ZEROS. 
010300 77  WS-MSGERRO                      PIC X(100) VALUE SPACES.     
010400 77  WS-ACHOU-PAG                    PIC X(001) VALUE "N".        
010500     88  ACHOU-PAG                   VALUE "Y".                   
010600 77  WS-ACHOU-ASSIN                  PIC X(001) VALUE "N".
010700     88  ACHOU-ASSIN                 VALUE "Y".
010800 77  WS-ACHOU-USUARIO                PIC X(001) VALUE "N".
010900     88  ACHOU-USUARIO               VALUE "Y".
010950 77  WS-ACHOU-ASS-ATUAL              PIC X(001) VALUE "N".
010960     88  ACHOU-ASS-ATUAL             VALUE "Y".
011000 01  WS-PAGDT-TEMP                   PIC 9(008) VALUE ZEROS.      
011100 01  WS-PAGDT-TEMP-R REDEFINES WS-PAGDT-TEMP.                     
011200     03  WS-PAGDT-CCYY                PIC 9(004).                 
011300     03  WS-PAGDT-MM                  PIC 9(002).                 
011400     03  WS-PAGDT-DD                  PIC 9(002).                 
011500* ------------------------------------------------------------    
011600* MESTRE DE PAGAMENTOS EM MEMORIA                                 
011700* ------------------------------------------------------------    
011800 01  WS-TAB-PAGTO.                                                
011900     03  WS-QTD-PAGTO                  PIC 9(005) COMP VALUE ZERO.
012000     03  WS-PAG-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-PAG.     
012100         05  WS-PAG-ID                  PIC 9(009).               
012200         05  WS-PAG-USUARIO-ID          PIC 9(009).               
012300         05  WS-PAG-TIPO                PIC X(010).               
012400         05  WS-PAG-REF-ID              PIC 9(009).               
012500         05  WS-PAG-DESCRICAO           PIC X(200).               
012600         05  WS-PAG-METODO-PGTO         PIC X(015).               
012700         05  WS-PAG-VALOR               PIC S9(008)V99.           
012800         05  WS-PAG-STATUS              PIC X(011).               
012900         05  WS-PAG-DT-PAGO             PIC 9(008).               
012950         05  WS-PAG-FILLER              PIC X(005) VALUE SPACES.
013000* ------------------------------------------------------------    
013100* MESTRE DE ASSINATURAS EM MEMORIA                                
013200* ------------------------------------------------------------    
013300 01  WS-TAB-ASSIN.                                                
013400     03  WS-QTD-ASSIN                 PIC 9(005) COMP VALUE ZERO. 
013500     03  WS-ASS-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-ASS.     
013600         05  WS-ASS-ID                 PIC 9(009).                
013700         05  WS-ASS-USUARIO-ID         PIC 9(009).                
013800         05  WS-ASS-PLANO-ID           PIC 9(009).                
013900         05  WS-ASS-PLANO-CODIGO       PIC X(012).                
014000         05  WS-ASS-VALOR-MENSAL       PIC S9(008)V99.            
014100         05  WS-ASS-STATUS             PIC X(009).                
014200         05  WS-ASS-DT-INICIO          PIC 9(008).                
014300         05  WS-ASS-PROX-COBR-CCYY     PIC 9(004).                
014400         05  WS-ASS-PROX-COBR-MM       PIC 9(002).                
014500         05  WS-ASS-PROX-COBR-DD       PIC 9(002).                
014600         05  WS-ASS-DT-CANCELAMENTO    PIC 9(008).                
014700         05  WS-ASS-DIAS-CARENCIA      PIC 9(003).                
014750         05  WS-ASS-FILLER              PIC X(005) VALUE SPACES.
014800* ------------------------------------------------------------    
014900* MESTRE DE OFICINAS (USUARIOS) EM MEMORIA                        
015000* ------------------------------------------------------------    
015100 01  WS-TAB-USUARIO.                                              
015200     03  WS-QTD-USUARIO                PIC 9(005) COMP VALUE ZERO.
015300     03  WS-USR-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IX-USR.     
015400         05  WS-USR-ID                  PIC 9(009).               
015500         05  WS-USR-NOME                PIC X(100).               
015600         05  WS-USR-EMAIL               PIC X(100).               
015700         05  WS-USR-TELEFONE            PIC X(020).               
015800         05  WS-USR-NOME-OFICINA        PIC X(100).               
015900         05  WS-USR-ROLE                PIC X(010).               
016000         05  WS-USR-PLANO               PIC X(012).               
016100         05  WS-USR-ATIVO               PIC X(001).               
016150         05  WS-USR-FILLER              PIC X(005) VALUE SPACES.
016200* ------------------------------------------------------------    
016300* RESUMO FINANCEIRO - ACUMULADORES DO "RESUMO FINANCEIRO"         
016400* ------------------------------------------------------------    
016500 01  WS-RESUMO-TOTAIS.
016600     03  WS-RES-RECEITA-TOTAL          PIC S9(009)V99 VALUE ZERO.
016700     03  WS-RES-RECEITA-MES            PIC S9(009)V99 VALUE ZERO.
016800     03  WS-RES-PENDENTE-VALOR         PIC S9(009)V99 VALUE ZERO.
016900     03  WS-RES-PENDENTE-QTDE          PIC 9(007) COMP VALUE ZERO.
017000     03  WS-RES-OS-PAGA-MES-QTDE       PIC 9(007) COMP VALUE ZERO.
017010     03  WS-RES-ASS-STATUS             PIC X(009) VALUE SPACES.
017020     03  WS-RES-ASS-VALOR-MENSAL       PIC S9(008)V99 VALUE ZERO.
017050     03  FILLER                        PIC X(005) VALUE SPACES.
017100 01  FS-STATUSES.                                                 
017200     03  FS-PAGTR                    PIC X(002) VALUE SPACES.     
017300     03  FS-PAGVE                    PIC X(002) VALUE SPACES.     
017400     03  FS-PAGNO                    PIC X(002) VALUE SPACES.     
017500     03  FS-ASSVE                    PIC X(002) VALUE SPACES.     
017600     03  FS-ASSNO                    PIC X(002) VALUE SPACES.     
017700     03  FS-USRVE                    PIC X(002) VALUE SPACES.     
017800     03  FS-USRNO                    PIC X(002) VALUE SPACES.     
017850     03  FILLER                        PIC X(002) VALUE SPACES.
017900                                                                  
018000 PROCEDURE DIVISION.                                              
018100 0000-CONTROLE SECTION.                                           
018200 0000-CONTROLE-INICIO.                                            
018300     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 
018400     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT                
018500             UNTIL FS-PAGTR = "10".                               
018600     CLOSE PAG-TRANS.                                             
018700     PERFORM 8000-GRAVA-PAG-NOVO  THRU 8000-GRAVA-PAG-NOVO-EXIT.  
018800     PERFORM 8100-GRAVA-ASS-NOVO  THRU 8100-GRAVA-ASS-NOVO-EXIT.  
018900     PERFORM 8200-GRAVA-USR-NOVO  THRU 8200-GRAVA-USR-NOVO-EXIT.  
019000     PERFORM 7000-RESUMO           THRU 7000-RESUMO-EXIT.         
019100     DISPLAY "PAG10BAT - CRIADOS......: " WS-CT-CRIADOS.          
019200     DISPLAY "PAG10BAT - CONFIRMADOS..: " WS-CT-CONFIRMADOS.      
019300     DISPLAY "PAG10BAT - CANCELADOS...: " WS-CT-CANCELADOS.       
019400     DISPLAY "PAG10BAT - REJEITADOS...: " WS-CT-REJEITADOS.       
019500     GOBACK.                                                      
019600 0000-CONTROLE-EXIT.                                              
019700     EXIT.                                                        
019800* -----------------------------------------------------------     
019900 1000-INICIO SECTION.                                             
020000 1000-ABRE-E-CARREGA.                                             
020100     PERFORM 1050-CALCULA-DATA-HOJE THRU 1050-CALCULA-DATA-HOJE-EXIT.
020200     OPEN INPUT PAG-VELHO.                                        
020300     PERFORM 1100-CARREGA-UM-PAGTO THRU 1100-CARREGA-UM-PAGTO-EXIT
020400             UNTIL FS-PAGVE = "10".                               
020500     CLOSE PAG-VELHO.                                             
020600     OPEN INPUT ASS-VELHO.                                        
020700     PERFORM 1200-CARREGA-UMA-ASSIN THRU 1200-CARREGA-UMA-ASSIN-EXIT
020800             UNTIL FS-ASSVE = "10".                               
020900     CLOSE ASS-VELHO.                                             
021000     OPEN INPUT USR-VELHO.                                        
021100     PERFORM 1300-CARREGA-UM-USR THRU 1300-CARREGA-UM-USR-EXIT    
021200             UNTIL FS-USRVE = "10".                               
021300     CLOSE USR-VELHO.                                             
021400     OPEN INPUT PAG-TRANS.                                        
021500     READ PAG-TRANS NEXT RECORD                                   
021600         AT END MOVE "10" TO FS-PAGTR                             
021700     END-READ.                                                    
021800 1000-INICIO-EXIT.                                                
021900     EXIT.                                                        
022000 1050-CALCULA-DATA-HOJE.                                          
022100* JANELA DE SECULO CONFORME AJUSTE DO ANO 2000 (VER VERSOES)      
022200     ACCEPT WS-DATA-YYMMDD FROM DATE.                             
022300     IF WS-DATA-YY < 50                                           
022400         COMPUTE WS-HOJE-CCYY = 2000 + WS-DATA-YY                 
022500     ELSE                                                         
022600         COMPUTE WS-HOJE-CCYY = 1900 + WS-DATA-YY                 
022700     END-IF.                                                      
022800     MOVE WS-DATA-MM TO WS-HOJE-MM.                               
022900     MOVE WS-DATA-DD TO WS-HOJE-DD.                               
023000 1050-CALCULA-DATA-HOJE-EXIT.                                     
023100     EXIT.                                                        
023200 1100-CARREGA-UM-PAGTO.                                           
023300     READ PAG-VELHO NEXT RECORD                                   
023400         AT END MOVE "10" TO FS-PAGVE                             
023500     END-READ.                                                    
023600     IF FS-PAGVE = "00"                                           
023700         ADD 1 TO WS-QTD-PAGTO                                    
023800         SET WS-IX-PAG TO WS-QTD-PAGTO                            
023900         MOVE PAG-ID OF PAG-REGISTRO TO WS-PAG-ID(WS-IX-PAG)      
024000         MOVE PAG-USUARIO-ID OF PAG-REGISTRO                      
024100             TO WS-PAG-USUARIO-ID(WS-IX-PAG)                      
024200         MOVE PAG-TIPO OF PAG-REGISTRO TO WS-PAG-TIPO(WS-IX-PAG)  
024300         MOVE PAG-REF-ID OF PAG-REGISTRO TO WS-PAG-REF-ID(WS-IX-PAG)
024400         MOVE PAG-DESCRICAO OF PAG-REGISTRO                       
024500             TO WS-PAG-DESCRICAO(WS-IX-PAG)                       
024600         MOVE PAG-METODO-PGTO OF PAG-REGISTRO                     
024700             TO WS-PAG-METODO-PGTO(WS-IX-PAG)                     
024800         MOVE PAG-VALOR OF PAG-REGISTRO TO WS-PAG-VALOR(WS-IX-PAG)
024900         MOVE PAG-STATUS OF PAG-REGISTRO TO WS-PAG-STATUS(WS-IX-PAG)
025000         MOVE PAG-DT-PAGO OF PAG-REGISTRO TO WS-PAG-DT-PAGO(WS-IX-PAG)
025100         IF PAG-ID OF PAG-REGISTRO > WS-PROX-PAG-ID               
025200             MOVE PAG-ID OF PAG-REGISTRO TO WS-PROX-PAG-ID        
025300         END-IF                                                   
025400     END-IF.                                                      
025500 1100-CARREGA-UM-PAGTO-EXIT.                                      
025600     EXIT.                                                        
025700 1200-CARREGA-UMA-ASSIN.                                          
025800     READ ASS-VELHO NEXT RECORD                                   
025900         AT END MOVE "10" TO FS-ASSVE                             
026000     END-READ.                                                    
026100     IF FS-ASSVE = "00"                                           
026200         ADD 1 TO WS-QTD-ASSIN                                    
026300         SET WS-IX-ASS TO WS-QTD-ASSIN                            
026400         MOVE ASS-ID OF ASS-REGISTRO TO WS-ASS-ID(WS-IX-ASS)      
026500         MOVE ASS-USUARIO-ID OF ASS-REGISTRO                      
026600             TO WS-ASS-USUARIO-ID(WS-IX-ASS)                      
026700         MOVE ASS-PLANO-ID OF ASS-REGISTRO                        
026800             TO WS-ASS-PLANO-ID(WS-IX-ASS)                        
026900         MOVE ASS-PLANO-CODIGO OF ASS-REGISTRO                    
027000             TO WS-ASS-PLANO-CODIGO(WS-IX-ASS)                    
027100         MOVE ASS-VALOR-MENSAL OF ASS-REGISTRO                    
027200             TO WS-ASS-VALOR-MENSAL(WS-IX-ASS)                    
027300         MOVE ASS-STATUS OF ASS-REGISTRO TO WS-ASS-STATUS(WS-IX-ASS)
027400         MOVE ASS-DT-INICIO OF ASS-REGISTRO                       
027500             TO WS-ASS-DT-INICIO(WS-IX-ASS)                       
027600         MOVE ASS-PC-CCYY OF ASS-REGISTRO                         
027700             TO WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)                  
027800         MOVE ASS-PC-MM OF ASS-REGISTRO                           
027900             TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)                    
028000         MOVE ASS-PC-DD OF ASS-REGISTRO                           
028100             TO WS-ASS-PROX-COBR-DD(WS-IX-ASS)                    
028200         MOVE ASS-DT-CANCELAMENTO OF ASS-REGISTRO                 
028300             TO WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)                 
028400         MOVE ASS-DIAS-CARENCIA OF ASS-REGISTRO                   
028500             TO WS-ASS-DIAS-CARENCIA(WS-IX-ASS)                   
028600     END-IF.                                                      
028700 1200-CARREGA-UMA-ASSIN-EXIT.                                     
028800     EXIT.                                                        
028900 1300-CARREGA-UM-USR.                                             
029000     READ USR-VELHO NEXT RECORD                                   
029100         AT END MOVE "10" TO FS-USRVE                             
029200     END-READ.                                                    
029300     IF FS-USRVE = "00"                                           
029400         ADD 1 TO WS-QTD-USUARIO                                  
029500         SET WS-IX-USR TO WS-QTD-USUARIO                          
029600         MOVE USR-ID OF USR-REGISTRO TO WS-USR-ID(WS-IX-USR)      
029700         MOVE USR-NOME OF USR-REGISTRO TO WS-USR-NOME(WS-IX-USR)  
029800         MOVE USR-EMAIL OF USR-REGISTRO TO WS-USR-EMAIL(WS-IX-USR)
029900         MOVE USR-TELEFONE OF USR-REGISTRO                        
030000             TO WS-USR-TELEFONE(WS-IX-USR)                        
030100         MOVE USR-NOME-OFICINA OF USR-REGISTRO                    
030200             TO WS-USR-NOME-OFICINA(WS-IX-USR)                    
030300         MOVE USR-ROLE OF USR-REGISTRO TO WS-USR-ROLE(WS-IX-USR)  
030400         MOVE USR-PLANO OF USR-REGISTRO TO WS-USR-PLANO(WS-IX-USR)
030500         MOVE USR-ATIVO OF USR-REGISTRO TO WS-USR-ATIVO(WS-IX-USR)
030600     END-IF.                                                      
030700 1300-CARREGA-UM-USR-EXIT.                                        
030800     EXIT.                                                        
030900* -----------------------------------------------------------     
031000* REGRA - PAGAMENTOSERVICE - CRIAR/CONFIRMAR/CANCELAR             
031100* -----------------------------------------------------------     
031200 2000-PROCESSA SECTION.                                           
031300 2000-DESPACHA.                                                   
031400     EVALUATE TRUE                                                
031500         WHEN PTR-E-CRIAR                                         
031600             PERFORM 2100-CRIAR THRU 2100-CRIAR-EXIT              
031700         WHEN PTR-E-CONFIRMAR                                     
031800             PERFORM 2200-CONFIRMAR THRU 2200-CONFIRMAR-EXIT      
031900         WHEN PTR-E-CANCELAR                                      
032000             PERFORM 2300-CANCELAR THRU 2300-CANCELAR-EXIT        
032100     END-EVALUATE.                                                
032200     READ PAG-TRANS NEXT RECORD                                   
032300         AT END MOVE "10" TO FS-PAGTR                             
032400     END-READ.                                                    
032500 2000-PROCESSA-EXIT.                                              
032600     EXIT.                                                        
032700 2100-CRIAR.                                                      
032800     ADD 1 TO WS-PROX-PAG-ID.                                     
032900     ADD 1 TO WS-QTD-PAGTO.                                       
033000     SET WS-IX-PAG TO WS-QTD-PAGTO.                               
033100     MOVE WS-PROX-PAG-ID       TO WS-PAG-ID(WS-IX-PAG).           
033200     MOVE PTR-USUARIO-ID       TO WS-PAG-USUARIO-ID(WS-IX-PAG).   
033300     MOVE PTR-TIPO             TO WS-PAG-TIPO(WS-IX-PAG).         
033400     MOVE PTR-REF-ID           TO WS-PAG-REF-ID(WS-IX-PAG).       
033500     MOVE PTR-DESCRICAO        TO WS-PAG-DESCRICAO(WS-IX-PAG).    
033600     MOVE PTR-METODO-PGTO      TO WS-PAG-METODO-PGTO(WS-IX-PAG).  
033700     MOVE PTR-VALOR            TO WS-PAG-VALOR(WS-IX-PAG).        
033800     MOVE "PENDENTE"           TO WS-PAG-STATUS(WS-IX-PAG).       
033900     MOVE 0                    TO WS-PAG-DT-PAGO(WS-IX-PAG).      
034000     ADD 1 TO WS-CT-CRIADOS.                                      
034100 2100-CRIAR-EXIT.                                                 
034200     EXIT.                                                        
034300 2200-CONFIRMAR.                                                  
034400     MOVE "N" TO WS-ACHOU-PAG.                                    
034500     SET WS-IX-PAG TO 1.                                          
034600     PERFORM 2210-PROCURA-PAGTO THRU 2210-PROCURA-PAGTO-EXIT      
034700             UNTIL WS-IX-PAG > WS-QTD-PAGTO OR ACHOU-PAG.         
034800     IF NOT ACHOU-PAG OR WS-PAG-STATUS(WS-IX-PAG) NOT = "PENDENTE"
034900         STRING "PAG10BAT - CONFIRMACAO REJEITADA, PAGAMENTO "    
035000                PTR-PAG-ID DELIMITED BY SIZE INTO WS-MSGERRO      
035100         DISPLAY WS-MSGERRO                                       
035200         ADD 1 TO WS-CT-REJEITADOS                                
035300         GO TO 2200-CONFIRMAR-EXIT                                
035400     END-IF.                                                      
035500     MOVE "PAGO"     TO WS-PAG-STATUS(WS-IX-PAG).                 
035600     MOVE WS-HOJE    TO WS-PAG-DT-PAGO(WS-IX-PAG).                
035700     ADD 1 TO WS-CT-CONFIRMADOS.                                  
035800     IF WS-PAG-TIPO(WS-IX-PAG) = "ASSINATURA"                     
035900         PERFORM 2400-REATIVA-ASSINATURA THRU 2400-REATIVA-ASSINATURA-EXIT
036000     END-IF.                                                      
036100 2200-CONFIRMAR-EXIT.                                             
036200     EXIT.                                                        
036300 2210-PROCURA-PAGTO.                                              
036400     IF WS-PAG-ID(WS-IX-PAG) = PTR-PAG-ID                         
036500         SET ACHOU-PAG TO TRUE                                    
036600     ELSE                                                         
036700         SET WS-IX-PAG UP BY 1                                    
036800     END-IF.                                                      
036900 2210-PROCURA-PAGTO-EXIT.                                         
037000     EXIT.                                                        
037100 2300-CANCELAR.                                                   
037200     MOVE "N" TO WS-ACHOU-PAG.                                    
037300     SET WS-IX-PAG TO 1.                                          
037400     PERFORM 2210-PROCURA-PAGTO THRU 2210-PROCURA-PAGTO-EXIT      
037500             UNTIL WS-IX-PAG > WS-QTD-PAGTO OR ACHOU-PAG.         
037600     IF NOT ACHOU-PAG OR WS-PAG-STATUS(WS-IX-PAG) NOT = "PENDENTE"
037700         STRING "PAG10BAT - CANCELAMENTO REJEITADO, PAGAMENTO "   
037800                PTR-PAG-ID DELIMITED BY SIZE INTO WS-MSGERRO      
037900         DISPLAY WS-MSGERRO                                       
038000         ADD 1 TO WS-CT-REJEITADOS                                
038100         GO TO 2300-CANCELAR-EXIT                                 
038200     END-IF.                                                      
038300     MOVE "CANCELADO" TO WS-PAG-STATUS(WS-IX-PAG).                
038400     ADD 1 TO WS-CT-CANCELADOS.                                   
038500 2300-CANCELAR-EXIT.                                              
038600     EXIT.                                                        
038700* -----------------------------------------------------------     
038800* CASCATA DE REATIVACAO - ASSINATURA VOLTA A ACTIVE, PROXIMA      
038900* COBRANCA AVANCA UM MES A PARTIR DE HOJE, OFICINA REATIVADA      
039000* -----------------------------------------------------------     
039100 2400-REATIVA-ASSINATURA SECTION.                                 
039200 2400-REATIVA.                                                    
039300     MOVE "N" TO WS-ACHOU-ASSIN.                                  
039400     SET WS-IX-ASS TO 1.                                          
039500     PERFORM 2410-PROCURA-ASSIN THRU 2410-PROCURA-ASSIN-EXIT      
039600             UNTIL WS-IX-ASS > WS-QTD-ASSIN OR ACHOU-ASSIN.       
039700     IF NOT ACHOU-ASSIN                                           
039800         GO TO 2400-REATIVA-EXIT                                  
039900     END-IF.                                                      
040000     MOVE "ACTIVE" TO WS-ASS-STATUS(WS-IX-ASS).                   
040100     PERFORM 7200-SOMA-UM-MES THRU 7200-SOMA-UM-MES-EXIT.         
040200     MOVE "N" TO WS-ACHOU-USUARIO.                                
040300     SET WS-IX-USR TO 1.                                          
040400     PERFORM 2420-PROCURA-USUARIO THRU 2420-PROCURA-USUARIO-EXIT  
040500             UNTIL WS-IX-USR > WS-QTD-USUARIO OR ACHOU-USUARIO.   
040600     IF ACHOU-USUARIO                                             
040700         MOVE "Y" TO WS-USR-ATIVO(WS-IX-USR)                      
040800     END-IF.                                                      
040900 2400-REATIVA-EXIT.                                               
041000     EXIT.                                                        
041100 2410-PROCURA-ASSIN.                                              
041200     IF WS-ASS-ID(WS-IX-ASS) = WS-PAG-REF-ID(WS-IX-PAG)           
041300         SET ACHOU-ASSIN TO TRUE                                  
041400     ELSE                                                         
041500         SET WS-IX-ASS UP BY 1                                    
041600     END-IF.                                                      
041700 2410-PROCURA-ASSIN-EXIT.                                         
041800     EXIT.                                                        
041900 2420-PROCURA-USUARIO.                                            
042000     IF WS-USR-ID(WS-IX-USR) = WS-ASS-USUARIO-ID(WS-IX-ASS)       
042100         SET ACHOU-USUARIO TO TRUE                                
042200     ELSE                                                         
042300         SET WS-IX-USR UP BY 1                                    
042400     END-IF.                                                      
042500 2420-PROCURA-USUARIO-EXIT.                                       
042600     EXIT.                                                        
042700 7200-SOMA-UM-MES SECTION.                                        
042800 7200-SOMA.                                                       
042900     COMPUTE WS-MES-TMP = WS-HOJE-MM + 1.                         
043000     IF WS-MES-TMP > 12                                           
043100         MOVE 1 TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)                 
043200         COMPUTE WS-ASS-PROX-COBR-CCYY(WS-IX-ASS) = WS-HOJE-CCYY + 1
043300     ELSE                                                         
043400         MOVE WS-MES-TMP  TO WS-ASS-PROX-COBR-MM(WS-IX-ASS)       
043500         MOVE WS-HOJE-CCYY TO WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)    
043600     END-IF.                                                      
043700     MOVE WS-HOJE-DD TO WS-ASS-PROX-COBR-DD(WS-IX-ASS).           
043800 7200-SOMA-UM-MES-EXIT.                                           
043900     EXIT.                                                        
044000* -----------------------------------------------------------     
044100* RESUMO FINANCEIRO - LEITURA PURA, SEM GRAVACAO, SO CONSOLE      
044200* -----------------------------------------------------------     
044300 7000-RESUMO SECTION.
044400 7000-ACUMULA.
044500     PERFORM 7010-ACUMULA-UM THRU 7010-ACUMULA-UM-EXIT
044600             VARYING WS-IX-PAG FROM 1 BY 1
044700             UNTIL WS-IX-PAG > WS-QTD-PAGTO.
044710     PERFORM 7018-LOCALIZA-ASSIN-ATUAL
044720             THRU 7018-LOCALIZA-ASSIN-ATUAL-EXIT.
044800     DISPLAY "PAG10BAT - RESUMO FINANCEIRO".
044900     DISPLAY "  RECEITA TOTAL (PAGO)....: " WS-RES-RECEITA-TOTAL.
045000     DISPLAY "  RECEITA DO MES..........: " WS-RES-RECEITA-MES.
045100     DISPLAY "  PENDENTE VALOR..........: " WS-RES-PENDENTE-VALOR.
045200     DISPLAY "  PENDENTE QUANTIDADE.....: " WS-RES-PENDENTE-QTDE.
045300     DISPLAY "  OS PAGAS NO MES.........: " WS-RES-OS-PAGA-MES-QTDE.
045310     DISPLAY "  ASSINATURA ATUAL........: " WS-RES-ASS-STATUS.
045320     DISPLAY "  VALOR MENSAL DA ASSIN...: " WS-RES-ASS-VALOR-MENSAL.
045400 7000-RESUMO-EXIT.
045500     EXIT.
045510* -----------------------------------------------------------
045520* LOCALIZA A ASSINATURA ATUAL (ACTIVE OU PAST_DUE MAIS RECENTE
045530* NA TABELA EM MEMORIA) PARA O BLOCO DE RESUMO FINANCEIRO
045540* -----------------------------------------------------------
045550 7018-LOCALIZA-ASSIN-ATUAL.
045560     MOVE "N" TO WS-ACHOU-ASS-ATUAL.
045570     SET WS-IX-ASS TO WS-QTD-ASSIN.
045580     PERFORM 7019-PROCURA-ASSIN-ATUAL THRU 7019-PROCURA-ASSIN-ATUAL-EXIT
045590             UNTIL WS-IX-ASS < 1 OR ACHOU-ASS-ATUAL.
045600 7018-LOCALIZA-ASSIN-ATUAL-EXIT.
045610     EXIT.
045620 7019-PROCURA-ASSIN-ATUAL.
045630     IF WS-ASS-STATUS(WS-IX-ASS) = "ACTIVE" OR
045640        WS-ASS-STATUS(WS-IX-ASS) = "PAST_DUE"
045650         MOVE WS-ASS-STATUS(WS-IX-ASS)       TO WS-RES-ASS-STATUS
045660         MOVE WS-ASS-VALOR-MENSAL(WS-IX-ASS) TO WS-RES-ASS-VALOR-MENSAL
045670         SET ACHOU-ASS-ATUAL TO TRUE
045680     ELSE
045690         SET WS-IX-ASS DOWN BY 1
045700     END-IF.
045710 7019-PROCURA-ASSIN-ATUAL-EXIT.
045720     EXIT.
045730* -----------------------------------------------------------
045740 7010-ACUMULA-UM.
045750     IF WS-PAG-STATUS(WS-IX-PAG) = "PAGO"
045800         ADD WS-PAG-VALOR(WS-IX-PAG) TO WS-RES-RECEITA-TOTAL      
045900         MOVE WS-PAG-DT-PAGO(WS-IX-PAG) TO WS-PAGDT-TEMP          
046000         IF WS-PAGDT-CCYY = WS-HOJE-CCYY AND WS-PAGDT-MM = WS-HOJE-MM
046100             ADD WS-PAG-VALOR(WS-IX-PAG) TO WS-RES-RECEITA-MES    
046200             IF WS-PAG-TIPO(WS-IX-PAG) = "OS"                     
046300                 ADD 1 TO WS-RES-OS-PAGA-MES-QTDE                 
046400             END-IF                                               
046500         END-IF                                                   
046600     END-IF.                                                      
046700     IF WS-PAG-STATUS(WS-IX-PAG) = "PENDENTE"                     
046800         ADD WS-PAG-VALOR(WS-IX-PAG) TO WS-RES-PENDENTE-VALOR     
046900         ADD 1 TO WS-RES-PENDENTE-QTDE                            
047000     END-IF.                                                      
047100 7010-ACUMULA-UM-EXIT.                                            
047200     EXIT.                                                        
047300* -----------------------------------------------------------     
047400 8000-GRAVA-PAG-NOVO SECTION.                                     
047500 8000-REGRAVA.                                                    
047600     OPEN OUTPUT PAG-NOVO.                                        
047700     PERFORM 8010-GRAVA-UM THRU 8010-GRAVA-UM-EXIT                
047800             VARYING WS-IX-PAG FROM 1 BY 1                        
047900             UNTIL WS-IX-PAG > WS-QTD-PAGTO.                      
048000     CLOSE PAG-NOVO.                                              
048100 8000-GRAVA-PAG-NOVO-EXIT.                                        
048200     EXIT.                                                        
048300 8010-GRAVA-UM.                                                   
048400     INITIALIZE PAG-NOVO-REG.                                     
048500     MOVE WS-PAG-ID(WS-IX-PAG)          TO PAG-ID OF PAG-NOVO-REG.
048600     MOVE WS-PAG-USUARIO-ID(WS-IX-PAG)                            
048700         TO PAG-USUARIO-ID OF PAG-NOVO-REG.                       
048800     MOVE WS-PAG-TIPO(WS-IX-PAG)         TO PAG-TIPO OF PAG-NOVO-REG.
048900     MOVE WS-PAG-REF-ID(WS-IX-PAG)       TO PAG-REF-ID OF PAG-NOVO-REG.
049000     MOVE WS-PAG-DESCRICAO(WS-IX-PAG)                             
049100         TO PAG-DESCRICAO OF PAG-NOVO-REG.                        
049200     MOVE WS-PAG-METODO-PGTO(WS-IX-PAG)                           
049300         TO PAG-METODO-PGTO OF PAG-NOVO-REG.                      
049400     MOVE WS-PAG-VALOR(WS-IX-PAG)        TO PAG-VALOR OF PAG-NOVO-REG.
049500     MOVE WS-PAG-STATUS(WS-IX-PAG)       TO PAG-STATUS OF PAG-NOVO-REG.
049600     MOVE WS-PAG-DT-PAGO(WS-IX-PAG)      TO PAG-DT-PAGO OF PAG-NOVO-REG.
049700     WRITE PAG-NOVO-REG.                                          
049800 8010-GRAVA-UM-EXIT.                                              
049900     EXIT.                                                        
050000 8100-GRAVA-ASS-NOVO SECTION.                                     
050100 8100-REGRAVA.                                                    
050200     OPEN OUTPUT ASS-NOVO.                                        
050300     PERFORM 8110-GRAVA-UMA THRU 8110-GRAVA-UMA-EXIT              
050400             VARYING WS-IX-ASS FROM 1 BY 1                        
050500             UNTIL WS-IX-ASS > WS-QTD-ASSIN.                      
050600     CLOSE ASS-NOVO.                                              
050700 8100-GRAVA-ASS-NOVO-EXIT.                                        
050800     EXIT.                                                        
050900 8110-GRAVA-UMA.                                                  
051000     INITIALIZE ASS-NOVO-REG.                                     
051100     MOVE WS-ASS-ID(WS-IX-ASS)         TO ASS-ID OF ASS-NOVO-REG. 
051200     MOVE WS-ASS-USUARIO-ID(WS-IX-ASS)                            
051300         TO ASS-USUARIO-ID OF ASS-NOVO-REG.                       
051400     MOVE WS-ASS-PLANO-ID(WS-IX-ASS)                              
051500         TO ASS-PLANO-ID OF ASS-NOVO-REG.                         
051600     MOVE WS-ASS-PLANO-CODIGO(WS-IX-ASS)                          
051700         TO ASS-PLANO-CODIGO OF ASS-NOVO-REG.                     
051800     MOVE WS-ASS-VALOR-MENSAL(WS-IX-ASS)                          
051900         TO ASS-VALOR-MENSAL OF ASS-NOVO-REG.                     
052000     MOVE WS-ASS-STATUS(WS-IX-ASS)      TO ASS-STATUS OF ASS-NOVO-REG.
052100     MOVE WS-ASS-DT-INICIO(WS-IX-ASS)                             
052200         TO ASS-DT-INICIO OF ASS-NOVO-REG.                        
052300     MOVE WS-ASS-PROX-COBR-CCYY(WS-IX-ASS)                        
052400         TO ASS-PC-CCYY OF ASS-NOVO-REG.                          
052500     MOVE WS-ASS-PROX-COBR-MM(WS-IX-ASS)                          
052600         TO ASS-PC-MM OF ASS-NOVO-REG.                            
052700     MOVE WS-ASS-PROX-COBR-DD(WS-IX-ASS)                          
052800         TO ASS-PC-DD OF ASS-NOVO-REG.                            
052900     MOVE WS-ASS-DT-CANCELAMENTO(WS-IX-ASS)                       
053000         TO ASS-DT-CANCELAMENTO OF ASS-NOVO-REG.                  
053100     MOVE WS-ASS-DIAS-CARENCIA(WS-IX-ASS)                         
053200         TO ASS-DIAS-CARENCIA OF ASS-NOVO-REG.                    
053300     WRITE ASS-NOVO-REG.                                          
053400 8110-GRAVA-UMA-EXIT.                                             
053500     EXIT.                                                        
053600 8200-GRAVA-USR-NOVO SECTION.                                     
053700 8200-REGRAVA.                                                    
053800     OPEN OUTPUT USR-NOVO.                                        
053900     PERFORM 8210-GRAVA-UM THRU 8210-GRAVA-UM-EXIT                
054000             VARYING WS-IX-USR FROM 1 BY 1                        
054100             UNTIL WS-IX-USR > WS-QTD-USUARIO.                    
054200     CLOSE USR-NOVO.                                              
054300 8200-GRAVA-USR-NOVO-EXIT.                                        
054400     EXIT.                                                        
054500 8210-GRAVA-UM.                                                   
054600     INITIALIZE USR-NOVO-REG.                                     
054700     MOVE WS-USR-ID(WS-IX-USR)           TO USR-ID OF USR-NOVO-REG.
054800     MOVE WS-USR-NOME(WS-IX-USR)         TO USR-NOME OF USR-NOVO-REG.
054900     MOVE WS-USR-EMAIL(WS-IX-USR)        TO USR-EMAIL OF USR-NOVO-REG.
055000     MOVE WS-USR-TELEFONE(WS-IX-USR)                              
055100         TO USR-TELEFONE OF USR-NOVO-REG.                         
055200     MOVE WS-USR-NOME-OFICINA(WS-IX-USR)                          
055300         TO USR-NOME-OFICINA OF USR-NOVO-REG.                     
055400     MOVE WS-USR-ROLE(WS-IX-USR)         TO USR-ROLE OF USR-NOVO-REG.
055500     MOVE WS-USR-PLANO(WS-IX-USR)        TO USR-PLANO OF USR-NOVO-REG.
055600     MOVE WS-USR-ATIVO(WS-IX-USR)        TO USR-ATIVO OF USR-NOVO-REG.
055700     WRITE USR-NOVO-REG.                                          
055800 8210-GRAVA-UM-EXIT.                                              
055900     EXIT.                                                        
056000                                                                  
